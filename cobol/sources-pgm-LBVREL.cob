000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVREL.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   26 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SAVE A RELEASE TO THE
001200*               CATALOG - SKIPS WHEN THE SOURCE ID IS ALREADY ON
001300*               FILE, WORKS OUT THE RELEASE TYPE FROM THE FREE
001400*               TEXT TYPE STRING, DE-DUPLICATES THE GENRE TAGS
001500*               AND RETURNS THE TRACK LIST IN ASCENDING TRACK
001600*               NUMBER ORDER FOR THE CALLER TO WRITE.
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*---------------------------------------------------------------*
002000* LV80PM 26/07/89 PMH    - INITIAL VERSION.
002100*---------------------------------------------------------------*
002200* LV81CB 19/02/93 CORB   - GENRE DE-DUPLICATION ADDED - THE SAME
002300*                          GENRE TAG WAS COMING THROUGH TWICE ON
002400*                          A NUMBER OF DISCOGS RELEASES AND WE
002500*                          WERE SAVING IT TWICE.
002600*---------------------------------------------------------------*
002700* LV82SW 30/09/98 SWK    - Y2K REVIEW - NO DATE FIELDS IN THIS
002800*                          ROUTINE, NO CHANGE REQUIRED.
002900*---------------------------------------------------------------*
003000* LV83DL 07/06/02 DLIM   - REQ#41205 - A BLANK GENRE SLOT COMING
003100*                          BACK FROM A DISCOGS RELEASE WITH FEWER
003200*                          GENRES THAN THE TABLE SIZE WAS BEING
003300*                          KEPT AS IF IT WERE A REAL GENRE TAG -
003400*                          BLANK SLOTS ARE NOW SKIPPED OUTRIGHT.
003500*---------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004400                    UPSI-0 IS UPSI-SWITCH-0
004500                       ON STATUS IS U0-ON
004600                       OFF STATUS IS U0-OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    NO FILES OWNED BY THIS ROUTINE - THE CALLER OWNS THE
005100*    CATALOG-RELEASE FILE AND WRITES IT FROM THE OUTPUT FIELDS
005200*    THIS ROUTINE SETS IN THE LINKAGE RECORD.
005300*
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM LBVREL    **".
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01    WK-C-COMMON.
006600 COPY LBCMWS.
006700*
006800 01  WK-C-VREL-WORK.
006900     05  WK-C-VREL-TYPE-UPPER        PIC X(20).
007000     05  WK-C-VREL-UPPER-TABLE       PIC X(26) VALUE
007100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007200     05  WK-C-VREL-LOWER-TABLE       PIC X(26) VALUE
007300         "abcdefghijklmnopqrstuvwxyz".
007400     05  WK-C-VREL-EP-HITS           PIC S9(03)      COMP.
007500     05  WK-C-VREL-SINGLE-HITS       PIC S9(03)      COMP.
007600     05  WK-C-VREL-COMP-HITS         PIC S9(03)      COMP.
007700     05  WK-C-VREL-ALBUM-HITS        PIC S9(03)      COMP.
007800     05  WK-C-VREL-KEPT-COUNT        PIC S9(03)      COMP.
007900     05  WK-C-VREL-DUP-FLAG          PIC X(01).                   LV81CB
008000         88  WK-C-VREL-DUP-FOUND         VALUE "Y".               LV81CB
008100     05  WK-C-VREL-SWAP-NO           PIC 9(03).
008200     05  WK-C-VREL-SWAP-ARTIST       PIC X(60).
008300     05  WK-C-VREL-SWAP-TITLE        PIC X(60).
008400     05  WK-C-VREL-IX                PIC S9(03)      COMP.
008500     05  WK-C-VREL-IX2               PIC S9(03)      COMP.
008600     05  FILLER                      PIC X(01).
008700*
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100 COPY VREL.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-VREL-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-FIND-OR-CREATE-RELEASE
009800        THRU A099-FIND-OR-CREATE-RELEASE-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.
010100     EXIT PROGRAM.
010200*
010300*---------------------------------------------------------------*
010400*    RULE - A RELEASE ALREADY ON FILE IS LEFT ALONE - WE JUST   *
010500*    TELL THE CALLER NOTHING WAS SAVED.                        *
010600*---------------------------------------------------------------*
010700 A000-FIND-OR-CREATE-RELEASE.
010800*---------------------------------------------------------------*
010900     MOVE    "N"                     TO    WK-C-VREL-SAVED-FLAG.
011000     MOVE    ZERO                    TO    WK-C-VREL-TRACKS-SAVED.
011100*
011200     IF      WK-C-VREL-EXISTS-FLAG = "Y"
011300             GO TO A099-FIND-OR-CREATE-RELEASE-EX.
011400*
011500     PERFORM A100-DERIVE-RELEASE-TYPE
011600        THRU A199-DERIVE-RELEASE-TYPE-EX.
011700     PERFORM A200-FIND-OR-CREATE-ARTIST-AND-GENRES                LV81CB
011800        THRU A299-FIND-OR-CREATE-ARTIST-AND-GENRES-EX.            LV81CB
011900     PERFORM A300-CREATE-TRACKS-SORTED
012000        THRU A399-CREATE-TRACKS-SORTED-EX.
012100*
012200     MOVE    "Y"                     TO    WK-C-VREL-SAVED-FLAG.
012300*
012400 A099-FIND-OR-CREATE-RELEASE-EX.
012500     EXIT.
012600*
012700*---------------------------------------------------------------*
012800*    RULE - FIRST TYPE STRING, UPPERCASED, KEYWORD LOOKUP,      *
012900*    ANYTHING UNRECOGNIZED DEFAULTS TO ALBUM.                  *
013000*---------------------------------------------------------------*
013100 A100-DERIVE-RELEASE-TYPE.
013200*---------------------------------------------------------------*
013300     MOVE    WK-C-VREL-TYPE-STRING   TO    WK-C-VREL-TYPE-UPPER.
013400     INSPECT WK-C-VREL-TYPE-UPPER CONVERTING
013500             WK-C-VREL-LOWER-TABLE TO WK-C-VREL-UPPER-TABLE.
013600*
013700     MOVE    ZERO                    TO    WK-C-VREL-EP-HITS
013800                                            WK-C-VREL-SINGLE-HITS
013900                                            WK-C-VREL-COMP-HITS
014000                                            WK-C-VREL-ALBUM-HITS.
014100     INSPECT WK-C-VREL-TYPE-UPPER TALLYING
014200             WK-C-VREL-EP-HITS     FOR ALL "EP".
014300     INSPECT WK-C-VREL-TYPE-UPPER TALLYING
014400             WK-C-VREL-SINGLE-HITS FOR ALL "SINGLE".
014500     INSPECT WK-C-VREL-TYPE-UPPER TALLYING
014600             WK-C-VREL-COMP-HITS   FOR ALL "COMPILATION".
014700     INSPECT WK-C-VREL-TYPE-UPPER TALLYING
014800             WK-C-VREL-ALBUM-HITS  FOR ALL "ALBUM".
014900*
015000     IF      WK-C-VREL-EP-HITS > ZERO
015100             MOVE "EP"               TO    WK-C-VREL-RELEASE-TYPE
015200     ELSE
015300     IF      WK-C-VREL-SINGLE-HITS > ZERO
015400             MOVE "SINGLE"           TO    WK-C-VREL-RELEASE-TYPE
015500     ELSE
015600     IF      WK-C-VREL-COMP-HITS > ZERO
015700             MOVE "COMPILATION"      TO    WK-C-VREL-RELEASE-TYPE
015800     ELSE
015900             MOVE "ALBUM"            TO    WK-C-VREL-RELEASE-TYPE.
016000*
016100 A199-DERIVE-RELEASE-TYPE-EX.
016200     EXIT.
016300*
016400*---------------------------------------------------------------*
016500*    RULE - ARTIST PASSES STRAIGHT THROUGH (ONE RELEASE, ONE    *
016600*    ARTIST).  EACH GENRE TAG IS ONLY KEPT ONCE - A REPEATED    * LV81CB
016700*    GENRE IS FOUND ALREADY KEPT RATHER THAN ADDED AGAIN.       * LV81CB
016800*---------------------------------------------------------------*
016900 A200-FIND-OR-CREATE-ARTIST-AND-GENRES.                           LV81CB
017000*---------------------------------------------------------------*
017100     MOVE    ZERO                    TO    WK-C-VREL-KEPT-COUNT.
017200     PERFORM B210-DEDUP-ONE-GENRE                                 LV81CB
017300        THRU B219-DEDUP-ONE-GENRE-EX                              LV81CB
017400        VARYING WK-C-VREL-IX FROM 1 BY 1
017500          UNTIL WK-C-VREL-IX > WK-C-VREL-GENRE-COUNT.             LV81CB
017600     MOVE    WK-C-VREL-KEPT-COUNT    TO    WK-C-VREL-GENRE-COUNT. LV81CB
017700*
017800 A299-FIND-OR-CREATE-ARTIST-AND-GENRES-EX.                        LV81CB
017900     EXIT.
018000*
018100*---------------------------------------------------------------*
018200 B210-DEDUP-ONE-GENRE.                                            LV81CB
018300*---------------------------------------------------------------*
018400     IF      WK-C-VREL-GENRE (WK-C-VREL-IX) = SPACES              LV83DL
018500             GO TO B219-DEDUP-ONE-GENRE-EX.                       LV83DL
018600     MOVE    "N"                     TO    WK-C-VREL-DUP-FLAG.    LV81CB
018700     PERFORM B220-COMPARE-ONE-KEPT-GENRE                          LV81CB
018800        THRU B229-COMPARE-ONE-KEPT-GENRE-EX                       LV81CB
018900        VARYING WK-C-VREL-IX2 FROM 1 BY 1
019000          UNTIL WK-C-VREL-IX2 > WK-C-VREL-KEPT-COUNT
019100             OR WK-C-VREL-DUP-FOUND.                              LV81CB
019200*
019300     IF      NOT WK-C-VREL-DUP-FOUND                              LV81CB
019400             ADD 1                   TO    WK-C-VREL-KEPT-COUNT
019500             MOVE WK-C-VREL-GENRE (WK-C-VREL-IX) TO               LV81CB
019600                  WK-C-VREL-GENRE (WK-C-VREL-KEPT-COUNT).         LV81CB
019700*
019800 B219-DEDUP-ONE-GENRE-EX.                                         LV81CB
019900     EXIT.
020000*
020100*---------------------------------------------------------------*
020200 B220-COMPARE-ONE-KEPT-GENRE.                                     LV81CB
020300*---------------------------------------------------------------*
020400     IF      WK-C-VREL-GENRE (WK-C-VREL-IX) =                     LV81CB
020500             WK-C-VREL-GENRE (WK-C-VREL-IX2)                      LV81CB
020600             MOVE "Y"                TO    WK-C-VREL-DUP-FLAG.    LV81CB
020700*
020800 B229-COMPARE-ONE-KEPT-GENRE-EX.                                  LV81CB
020900     EXIT.
021000*
021100*---------------------------------------------------------------*
021200*    RULE - TRACKS ARE HANDED BACK IN ASCENDING TRACK NUMBER    *
021300*    ORDER REGARDLESS OF THE ORDER THE CALLER BUILT THEM IN.    *
021400*---------------------------------------------------------------*
021500 A300-CREATE-TRACKS-SORTED.
021600*---------------------------------------------------------------*
021700     PERFORM B300-SORT-ONE-PASS
021800        THRU B399-SORT-ONE-PASS-EX
021900        VARYING WK-C-VREL-IX FROM 1 BY 1
022000          UNTIL WK-C-VREL-IX >= WK-C-VREL-TRACK-COUNT.
022100     MOVE    WK-C-VREL-TRACK-COUNT   TO    WK-C-VREL-TRACKS-SAVED.
022200*
022300 A399-CREATE-TRACKS-SORTED-EX.
022400     EXIT.
022500*
022600*---------------------------------------------------------------*
022700 B300-SORT-ONE-PASS.
022800*---------------------------------------------------------------*
022900     PERFORM B310-COMPARE-AND-SWAP
023000        THRU B319-COMPARE-AND-SWAP-EX
023100        VARYING WK-C-VREL-IX2 FROM 1 BY 1
023200          UNTIL WK-C-VREL-IX2 > WK-C-VREL-TRACK-COUNT -
023300                WK-C-VREL-IX.
023400*
023500 B399-SORT-ONE-PASS-EX.
023600     EXIT.
023700*
023800*---------------------------------------------------------------*
023900 B310-COMPARE-AND-SWAP.
024000*---------------------------------------------------------------*
024100     IF      WK-C-VREL-TRACK-NO (WK-C-VREL-IX2) >
024200             WK-C-VREL-TRACK-NO (WK-C-VREL-IX2 + 1)
024300             MOVE WK-C-VREL-TRACK-NO (WK-C-VREL-IX2) TO
024400                  WK-C-VREL-SWAP-NO
024500             MOVE WK-C-VREL-TRACK-ARTIST (WK-C-VREL-IX2) TO
024600                  WK-C-VREL-SWAP-ARTIST
024700             MOVE WK-C-VREL-TRACK-TITLE (WK-C-VREL-IX2) TO
024800                  WK-C-VREL-SWAP-TITLE
024900*
025000             MOVE WK-C-VREL-TRACK-NO (WK-C-VREL-IX2 + 1) TO
025100                  WK-C-VREL-TRACK-NO (WK-C-VREL-IX2)
025200             MOVE WK-C-VREL-TRACK-ARTIST (WK-C-VREL-IX2 + 1) TO
025300                  WK-C-VREL-TRACK-ARTIST (WK-C-VREL-IX2)
025400             MOVE WK-C-VREL-TRACK-TITLE (WK-C-VREL-IX2 + 1) TO
025500                  WK-C-VREL-TRACK-TITLE (WK-C-VREL-IX2)
025600*
025700             MOVE WK-C-VREL-SWAP-NO TO
025800                  WK-C-VREL-TRACK-NO (WK-C-VREL-IX2 + 1)
025900             MOVE WK-C-VREL-SWAP-ARTIST TO
026000                  WK-C-VREL-TRACK-ARTIST (WK-C-VREL-IX2 + 1)
026100             MOVE WK-C-VREL-SWAP-TITLE TO
026200                  WK-C-VREL-TRACK-TITLE (WK-C-VREL-IX2 + 1).
026300*
026400 B319-COMPARE-AND-SWAP-EX.
026500     EXIT.
026600*
026700*---------------------------------------------------------------*
026800*                   PROGRAM SUBROUTINE                         *
026900*---------------------------------------------------------------*
027000 Z000-END-PROGRAM-ROUTINE.
027100     CONTINUE.
027200*
027300 Z999-END-PROGRAM-ROUTINE-EX.
027400     EXIT.
027500*
027600******************************************************************
027700*************** END OF PROGRAM SOURCE -  LBVREL ****************
027800******************************************************************
