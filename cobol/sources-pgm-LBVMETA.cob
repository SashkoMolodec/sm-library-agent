000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVMETA.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   28 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE FLAT
001200*               RELEASE METADATA RECORD WRITTEN OUT TO THE
001300*               RELEASE-METADATA FILE WHEN A RELEASE IS FIRST
001400*               PROCESSED OR LATER RE-PROCESSED WITH A NEW
001500*               VERSION STAMP.
001600*---------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*---------------------------------------------------------------*
001900* LV90PM 28/07/89 PMH    - INITIAL VERSION.
002000*---------------------------------------------------------------*
002100* LV91CB 14/06/95 CORB   - FIRST RELEASE YEAR NOW LEFT BLANK
002200*                          RATHER THAN WRITTEN AS "0000" WHEN
002300*                          THE YEAR IS NOT KNOWN - THE REPROCESS
002400*                          BATCH WAS SHOWING "0000" ON THE
002500*                          METADATA LISTING.
002600*---------------------------------------------------------------*
002700* LV92SW 01/10/98 SWK    - Y2K REVIEW - PROCESSED TIMESTAMP IS
002800*                          SUPPLIED BY THE CALLER ALREADY IN
002900*                          FULL 4-DIGIT YEAR FORM, NO CHANGE
003000*                          REQUIRED HERE.
003100*---------------------------------------------------------------*
003200* LV93DL 19/03/01 DLIM   - REQ#43680 - GENRE-COUNT/TYPE-COUNT
003300*                          COMING FROM THE CALLER ARE NOW CAPPED
003400*                          TO THE SIZE OF THE GENRE/TYPE TABLES
003500*                          BEFORE THE COPY LOOPS RUN - A BAD
003600*                          COUNT FROM AN UPSTREAM RELEASE RECORD
003700*                          WAS OVERRUNNING THE OUTPUT TABLES.
003800*---------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                       ON STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    NO FILES OWNED BY THIS ROUTINE - THE CALLER OWNS THE
005400*    RELEASE-METADATA FILE AND WRITES THE FLAT RECORD THIS
005500*    ROUTINE RETURNS IN THE LINKAGE RECORD.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER                          PIC X(24)        VALUE
006500     "** PROGRAM LBVMETA   **".
006600*
006700* ------------------ PROGRAM WORKING STORAGE -------------------*
006800 01    WK-C-COMMON.
006900 COPY LBCMWS.
007000*
007100 01  WK-C-VMETA-BUILD-REC            PIC X(400).
007200 01  WK-C-VMETA-BUILD-REC-R REDEFINES WK-C-VMETA-BUILD-REC.
007300     06  WK-C-VMETA-OUT-SOURCE-ID     PIC X(20).
007400*                        SOURCE CATALOG RELEASE ID
007500     06  WK-C-VMETA-OUT-MASTER-ID     PIC X(20).
007600*                        MASTER RELEASE ID
007700     06  WK-C-VMETA-OUT-SOURCE        PIC X(10).
007800*                        SOURCE CATALOG NAME
007900     06  WK-C-VMETA-OUT-ARTIST        PIC X(60).
008000*                        ALBUM ARTIST
008100     06  WK-C-VMETA-OUT-TITLE         PIC X(60).
008200*                        ALBUM TITLE
008300     06  WK-C-VMETA-OUT-YEAR          PIC X(04).                  LV91CB
008400*                        FIRST RELEASE YEAR, BLANK = UNKNOWN      LV91CB
008500     06  WK-C-VMETA-OUT-LABEL         PIC X(40).
008600*                        RECORD LABEL, BLANK = NONE
008700     06  WK-C-VMETA-OUT-GENRE-COUNT   PIC 9(02).
008800*                        NUMBER OF GENRE TAGS
008900     06  WK-C-VMETA-OUT-GENRE         PIC X(20) OCCURS 5 TIMES.
009000*                        GENRE TAGS
009100     06  WK-C-VMETA-OUT-TYPE-COUNT    PIC 9(02).
009200*                        NUMBER OF TYPE STRINGS
009300     06  WK-C-VMETA-OUT-TYPE          PIC X(20) OCCURS 3 TIMES.
009400*                        RELEASE TYPE STRINGS
009500     06  WK-C-VMETA-OUT-TRACK-COUNT   PIC 9(03).
009600*                        NUMBER OF TRACKS
009700     06  WK-C-VMETA-OUT-VERSION       PIC 9(03).
009800*                        METADATA VERSION NUMBER
009900     06  WK-C-VMETA-OUT-PROCESSED-TS  PIC X(14).
010000*                        LAST-PROCESSED TIMESTAMP
010100*
010200 01  WK-C-VMETA-WORK.
010300     05  WK-C-VMETA-IX                PIC S9(03)      COMP.
010400     05  WK-C-VMETA-GENRE-MAX         PIC 9(02).                  LV93DL
010500     05  WK-C-VMETA-TYPE-MAX          PIC 9(02).                  LV93DL
010600     05  FILLER                       PIC X(01).
010700*
010800*****************
010900 LINKAGE SECTION.
011000*****************
011100 COPY VMETA.
011200 EJECT
011300*********************************************
011400 PROCEDURE DIVISION USING WK-C-VMETA-RECORD.
011500*********************************************
011600 MAIN-MODULE.
011700     PERFORM A000-BUILD-METADATA-RECORD
011800        THRU A099-BUILD-METADATA-RECORD-EX.
011900     PERFORM Z000-END-PROGRAM-ROUTINE
012000        THRU Z999-END-PROGRAM-ROUTINE-EX.
012100     EXIT PROGRAM.
012200*
012300*---------------------------------------------------------------*
012400 A000-BUILD-METADATA-RECORD.
012500*---------------------------------------------------------------*
012600     MOVE    SPACES                  TO    WK-C-VMETA-BUILD-REC.
012700*
012800     MOVE    WK-C-VMETA-VERSION      TO    WK-C-VMETA-OUT-VERSION.
012900     MOVE    WK-C-VMETA-SOURCE-ID    TO
013000             WK-C-VMETA-OUT-SOURCE-ID.
013100     MOVE    WK-C-VMETA-MASTER-ID    TO
013200             WK-C-VMETA-OUT-MASTER-ID.
013300     MOVE    WK-C-VMETA-SOURCE       TO    WK-C-VMETA-OUT-SOURCE.
013400     MOVE    WK-C-VMETA-ARTIST       TO    WK-C-VMETA-OUT-ARTIST.
013500     MOVE    WK-C-VMETA-TITLE        TO    WK-C-VMETA-OUT-TITLE.
013600     MOVE    WK-C-VMETA-PROCESSED-TS TO
013700             WK-C-VMETA-OUT-PROCESSED-TS.
013800     MOVE    WK-C-VMETA-TRACK-COUNT  TO
013900             WK-C-VMETA-OUT-TRACK-COUNT.
014000     MOVE    WK-C-VMETA-LABEL        TO    WK-C-VMETA-OUT-LABEL.
014100     MOVE    WK-C-VMETA-GENRE-COUNT  TO    WK-C-VMETA-GENRE-MAX.  LV93DL
014200     IF      WK-C-VMETA-GENRE-MAX > 5                             LV93DL
014300             MOVE 5              TO    WK-C-VMETA-GENRE-MAX.      LV93DL
014400     MOVE    WK-C-VMETA-GENRE-MAX    TO
014500             WK-C-VMETA-OUT-GENRE-COUNT.
014600     MOVE    WK-C-VMETA-TYPE-COUNT   TO    WK-C-VMETA-TYPE-MAX.   LV93DL
014700     IF      WK-C-VMETA-TYPE-MAX > 3                              LV93DL
014800             MOVE 3              TO    WK-C-VMETA-TYPE-MAX.       LV93DL
014900     MOVE    WK-C-VMETA-TYPE-MAX     TO
015000             WK-C-VMETA-OUT-TYPE-COUNT.
015100*
015200     IF      WK-C-VMETA-YEAR > ZERO                               LV91CB
015300             MOVE WK-C-VMETA-YEAR    TO    WK-C-VMETA-OUT-YEAR    LV91CB
015400     ELSE                                                         LV91CB
015500             MOVE SPACES             TO    WK-C-VMETA-OUT-YEAR.   LV91CB
015600*
015700     PERFORM B100-COPY-ONE-GENRE
015800        THRU B199-COPY-ONE-GENRE-EX
015900        VARYING WK-C-VMETA-IX FROM 1 BY 1
016000          UNTIL WK-C-VMETA-IX > WK-C-VMETA-GENRE-MAX.             LV93DL
016100     PERFORM B200-COPY-ONE-TYPE
016200        THRU B299-COPY-ONE-TYPE-EX
016300        VARYING WK-C-VMETA-IX FROM 1 BY 1
016400          UNTIL WK-C-VMETA-IX > WK-C-VMETA-TYPE-MAX.              LV93DL
016500*
016600     MOVE    WK-C-VMETA-BUILD-REC    TO    WK-C-VMETA-OUT-RECORD.
016700*
016800 A099-BUILD-METADATA-RECORD-EX.
016900     EXIT.
017000*
017100*---------------------------------------------------------------*
017200 B100-COPY-ONE-GENRE.
017300*---------------------------------------------------------------*
017400     MOVE    WK-C-VMETA-GENRE (WK-C-VMETA-IX) TO
017500             WK-C-VMETA-OUT-GENRE (WK-C-VMETA-IX).
017600*
017700 B199-COPY-ONE-GENRE-EX.
017800     EXIT.
017900*
018000*---------------------------------------------------------------*
018100 B200-COPY-ONE-TYPE.
018200*---------------------------------------------------------------*
018300     MOVE    WK-C-VMETA-TYPE (WK-C-VMETA-IX) TO
018400             WK-C-VMETA-OUT-TYPE (WK-C-VMETA-IX).
018500*
018600 B299-COPY-ONE-TYPE-EX.
018700     EXIT.
018800*
018900*---------------------------------------------------------------*
019000*                   PROGRAM SUBROUTINE                         *
019100*---------------------------------------------------------------*
019200 Z000-END-PROGRAM-ROUTINE.
019300     CONTINUE.
019400*
019500 Z999-END-PROGRAM-ROUTINE-EX.
019600     EXIT.
019700*
019800******************************************************************
019900*************** END OF PROGRAM SOURCE -  LBVMETA ***************
020000******************************************************************
