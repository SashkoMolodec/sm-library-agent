000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBXPROC.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   02 AUG 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  PROCESS-RELEASE BATCH DRIVER.  FOR EVERY RELEASE
001200*               ON RELEASE-METADATA THIS PROGRAM VALIDATES THE
001300*               RELEASE, MATCHES EACH DOWNLOADED FILE TO AN
001400*               OFFICIAL TRACK, RENAMES AND RE-TAGS EVERY FILE,
001500*               WORKS OUT THE LIBRARY TARGET DIRECTORY AND SAVES
001600*               THE RELEASE AND ITS TRACKS TO THE CATALOG.  THE
001700*               CALLED ROUTINES LBVVAL/LBVMTCH/LBVREN/LBVTAG/
001800*               LBVORG/LBVREL CARRY THE ACTUAL BUSINESS RULES -
001900*               THIS PROGRAM IS THE CONTROL-BREAK SHELL THAT
002000*               FEEDS THEM AND PRINTS THE PROCESS-REPORT.
002100*---------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*---------------------------------------------------------------*
002400* LX10PM 02/08/89 PMH    - INITIAL VERSION.
002500*---------------------------------------------------------------*
002600* LX11CB 07/05/94 CORB   - CATALOG-RELEASES SOURCE-ID CHECK ADDED
002700*                          SO A RE-RUN OF A RELEASE ALREADY ON
002800*                          FILE NO LONGER DUPLICATES THE MASTER
002900*                          RECORD - KEYS LOADED TO A TABLE AT
003000*                          START OF RUN, FILE THEN RE-OPENED
003100*                          EXTEND TO APPEND ANY NEW RELEASES.
003200*---------------------------------------------------------------*
003300* LX12SW 05/10/98 SWK    - Y2K REVIEW - PROCESSED TIMESTAMP NOW
003400*                          BUILT WITH A FULL 4-DIGIT YEAR - THE
003500*                          CENTURY IS WINDOWED OFF WK-C-TODAY-YY
003600*                          (UNDER 50 = 20XX) RATHER THAN BEING
003700*                          HARD-CODED TO "19".
003800*---------------------------------------------------------------*
003900* LX13DL 26/02/01 DLIM   - REQ#43920 - CATALOG-RELEASES WAS
004000*                          WRITING "DIGITAL" AS THE RELEASE
004100*                          FORMAT ON EVERY RELEASE NO MATTER WHAT
004200*                          LBVORG DETECTED - THE CATALOG NOW
004300*                          CARRIES THE FORMAT LBVORG ACTUALLY
004400*                          WORKED OUT FROM THE FILE EXTENSIONS.
004500*---------------------------------------------------------------*
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                       ON STATUS IS U0-ON
005600                       OFF STATUS IS U0-OFF.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT RELEASE-METADATA   ASSIGN TO RELMETA
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300*
006400     SELECT TRACKLIST          ASSIGN TO TRAKLST
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700*
006800     SELECT AUDIO-FILES        ASSIGN TO AUDFILES
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS IS WK-C-FILE-STATUS.
007100*
007200     SELECT PROCESSED-FILES    ASSIGN TO PROCFILE
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS IS WK-C-FILE-STATUS.
007500*
007600     SELECT CATALOG-RELEASES   ASSIGN TO CATRELSE
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WK-C-FILE-STATUS.
007900*
008000     SELECT PROCESS-REPORT     ASSIGN TO PROCRPT
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS IS WK-C-FILE-STATUS.
008300*
008400***************
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800**************
008900 FD  RELEASE-METADATA
009000     LABEL RECORDS ARE OMITTED
009100     RECORD CONTAINS 400 CHARACTERS
009200     DATA RECORD IS RM-LINE.
009300 01  RM-LINE.
009400     COPY RELMETA.
009500*
009600 FD  TRACKLIST
009700     LABEL RECORDS ARE OMITTED
009800     RECORD CONTAINS 150 CHARACTERS
009900     DATA RECORD IS TL-LINE.
010000 01  TL-LINE.
010100     COPY TRAKLST.
010200*
010300 FD  AUDIO-FILES
010400     LABEL RECORDS ARE OMITTED
010500     RECORD CONTAINS 250 CHARACTERS
010600     DATA RECORD IS AF-LINE.
010700 01  AF-LINE.
010800     COPY AUDFILE.
010900*
011000 FD  PROCESSED-FILES
011100     LABEL RECORDS ARE OMITTED
011200     RECORD CONTAINS 500 CHARACTERS
011300     DATA RECORD IS PF-LINE.
011400 01  PF-LINE.
011500     COPY PROCFIL.
011600*
011700 FD  CATALOG-RELEASES
011800     LABEL RECORDS ARE OMITTED
011900     RECORD CONTAINS 400 CHARACTERS
012000     DATA RECORD IS CR-LINE.
012100 01  CR-LINE.
012200     COPY CATREL.
012300*
012400 FD  PROCESS-REPORT
012500     LABEL RECORDS ARE OMITTED
012600     RECORD CONTAINS 132 CHARACTERS
012700     DATA RECORD IS PR-LINE.
012800 01  PR-LINE                         PIC X(132).
012900*
013000 WORKING-STORAGE SECTION.
013100*************************
013200 01  FILLER                          PIC X(24)        VALUE
013300     "** PROGRAM LBXPROC   **".
013400*
013500* ------------------ PROGRAM WORKING STORAGE -------------------*
013600 01    WK-C-COMMON.
013700 COPY LBCMWS.
013800*
013900*---------------------------------------------------------------*
014000*    THIS BATCH DOES NOT MOVE FILES ON DISK - IT ONLY WORKS OUT  *
014100*    THE LOGICAL TARGET DIRECTORY FOR THE PROCESSED-FILE RECORD *
014200*    SO FROM THIS PROGRAM'S VIEWPOINT A TARGET DIRECTORY NEVER  *
014300*    ALREADY EXISTS.                                            *
014400*---------------------------------------------------------------*
014500*
014600 01  WK-C-LBXPROC-SWITCHES.
014700     05  WK-C-LBXPROC-RM-EOF         PIC X(01)    VALUE "N".
014800         88  WK-C-LBXPROC-RM-EOF-YES          VALUE "Y".
014900     05  WK-C-LBXPROC-TL-EOF         PIC X(01)    VALUE "N".
015000         88  WK-C-LBXPROC-TL-EOF-YES          VALUE "Y".
015100     05  WK-C-LBXPROC-AF-EOF         PIC X(01)    VALUE "N".
015200         88  WK-C-LBXPROC-AF-EOF-YES          VALUE "Y".
015300     05  WK-C-LBXPROC-CAT-EOF        PIC X(01)    VALUE "N".
015400         88  WK-C-LBXPROC-CAT-EOF-YES         VALUE "Y".
015500     05  WK-C-LBXPROC-VALID-FLAG     PIC X(01)    VALUE "N".
015600         88  WK-C-LBXPROC-VALID               VALUE "Y".
015700     05  FILLER                      PIC X(01).
015800*
015900 01  WK-C-LBXPROC-RELEASE.
016000     05  WK-C-LBXPROC-SOURCE-ID      PIC X(20).
016100     05  WK-C-LBXPROC-MASTER-ID      PIC X(20).
016200     05  WK-C-LBXPROC-SOURCE         PIC X(10).
016300     05  WK-C-LBXPROC-ARTIST         PIC X(60).
016400     05  WK-C-LBXPROC-TITLE          PIC X(60).
016500     05  WK-C-LBXPROC-YEAR           PIC 9(04).
016600     05  WK-C-LBXPROC-LABEL          PIC X(40).
016700     05  WK-C-LBXPROC-GENRE-COUNT    PIC 9(02).
016800     05  WK-C-LBXPROC-GENRE          PIC X(20) OCCURS 5 TIMES.
016900     05  WK-C-LBXPROC-TYPE-COUNT     PIC 9(02).
017000     05  WK-C-LBXPROC-TYPE           PIC X(20) OCCURS 3 TIMES.
017100     05  WK-C-LBXPROC-TRACK-COUNT    PIC 9(03).
017200     05  FILLER                      PIC X(01).
017300*
017400 01  WK-C-LBXPROC-TRACKLIST.
017500     05  WK-C-LBXPROC-TL-COUNT       PIC S9(03)   COMP.
017600     05  WK-C-LBXPROC-TL-NO          PIC 9(03) OCCURS 200 TIMES.
017700     05  WK-C-LBXPROC-TL-ARTIST      PIC X(60) OCCURS 200 TIMES.
017800     05  WK-C-LBXPROC-TL-TITLE       PIC X(60) OCCURS 200 TIMES.
017900     05  FILLER                      PIC X(01).
018000*
018100 01  WK-C-LBXPROC-AUDIOFILES.
018200     05  WK-C-LBXPROC-AF-COUNT       PIC S9(03)   COMP.
018300     05  WK-C-LBXPROC-AF-FILENAME    PIC X(80) OCCURS 200 TIMES.
018400     05  WK-C-LBXPROC-AF-EXISTS      PIC X(01) OCCURS 200 TIMES.
018500     05  WK-C-LBXPROC-AF-EXTENSION   PIC X(05) OCCURS 200 TIMES.
018600     05  WK-C-LBXPROC-AF-TAG-NO      PIC 9(03) OCCURS 200 TIMES.
018700     05  WK-C-LBXPROC-AF-TAG-TITLE   PIC X(60) OCCURS 200 TIMES.
018800     05  WK-C-LBXPROC-AF-TAG-ARTIST  PIC X(60) OCCURS 200 TIMES.
018900     05  WK-C-LBXPROC-AF-TAG-KEY     PIC X(05) OCCURS 200 TIMES.
019000     05  WK-C-LBXPROC-AF-TAG-BPM     PIC 9(03) OCCURS 200 TIMES.
019100     05  FILLER                      PIC X(01).
019200*
019300 01  WK-C-LBXPROC-CATALOG-KEYS.
019400     05  WK-C-LBXPROC-CAT-KEY-COUNT  PIC S9(05)   COMP.           LX11CB
019500     05  WK-C-LBXPROC-CAT-KEY        PIC X(20) OCCURS 500 TIMES.  LX11CB
019600     05  WK-C-LBXPROC-CAT-FOUND      PIC X(01).
019700         88  WK-C-LBXPROC-CAT-EXISTS          VALUE "Y".
019800     05  FILLER                      PIC X(01).
019900*
020000 01  WK-C-LBXPROC-COUNTERS.
020100     05  WK-C-LBXPROC-FILES-READ     PIC S9(05)   COMP.
020200     05  WK-C-LBXPROC-OK-COUNT       PIC S9(05)   COMP.
020300     05  WK-C-LBXPROC-ERR-COUNT      PIC S9(05)   COMP.
020400     05  WK-C-LBXPROC-GT-READ        PIC S9(07)   COMP.
020500     05  WK-C-LBXPROC-GT-TAG         PIC S9(07)   COMP.
020600     05  WK-C-LBXPROC-GT-NAME        PIC S9(07)   COMP.
020700     05  WK-C-LBXPROC-GT-SEQ         PIC S9(07)   COMP.
020800     05  WK-C-LBXPROC-GT-OK          PIC S9(07)   COMP.
020900     05  WK-C-LBXPROC-GT-ERR         PIC S9(07)   COMP.
021000     05  FILLER                      PIC X(01).
021100*
021200 01  WK-C-LBXPROC-WORK.
021300     05  WK-C-LBXPROC-FX             PIC S9(03)   COMP.
021400     05  WK-C-LBXPROC-GX             PIC S9(03)   COMP.
021500     05  WK-C-LBXPROC-TX             PIC S9(03)   COMP.
021600     05  WK-C-LBXPROC-STR-PTR        PIC S9(04)   COMP.
021700     05  WK-C-LBXPROC-TIME-HHMMSS    PIC 9(06).
021800     05  WK-C-LBXPROC-PROCESSED-TS   PIC X(14).
021900     05  WK-C-LBXPROC-GENRE-STRING   PIC X(104).
022000     05  WK-C-LBXPROC-TYPE-STRING    PIC X(62).
022100     05  FILLER                      PIC X(01).
022200*
022300*---------------------------------------------------------------*
022400*    CALL AREAS FOR THE SIX CALLED ROUTINES THIS DRIVER USES.    *
022500*    ONE COPY OF EACH LINKAGE RECORD IS KEPT HERE IN WORKING-    *
022600*    STORAGE SO IT CAN BE BUILT UP BEFORE THE CALL AND READ      *
022700*    BACK AFTER IT - A CALLED ROUTINE'S OWN LINKAGE SECTION HAS  *
022800*    NO STORAGE OF ITS OWN.                                      *
022900*---------------------------------------------------------------*
023000 COPY VVAL.
023100 COPY VMTCH.
023200 COPY VREN.
023300 COPY VTAG.
023400 COPY VORG.
023500 COPY VREL.
023600*
023700*---------------------------------------------------------------*
023800*    PRINT-LINE AREA - REDEFINED FOR EACH REPORT LINE SHAPE.     *
023900*---------------------------------------------------------------*
024000 01  WK-C-LBXPROC-RPT-AREA.
024100     05  RPT-CTL                     PIC X(01).
024200     05  RPT-BODY                    PIC X(131).
024300 01  WK-C-LBXPROC-RPT-HEAD REDEFINES WK-C-LBXPROC-RPT-AREA.
024400     05  FILLER                      PIC X(01).
024500     05  RPT-HD-LIT1                 PIC X(10).
024600     05  RPT-HD-SOURCE-ID            PIC X(20).
024700     05  FILLER                      PIC X(02).
024800     05  RPT-HD-LIT2                 PIC X(09).
024900     05  RPT-HD-ARTIST               PIC X(60).
025000     05  FILLER                      PIC X(30).
025100 01  WK-C-LBXPROC-RPT-DET REDEFINES WK-C-LBXPROC-RPT-AREA.
025200     05  FILLER                      PIC X(01).
025300     05  RPT-DT-ORIGINAL             PIC X(80).
025400     05  FILLER                      PIC X(02).
025500     05  RPT-DT-TRACK-NO             PIC ZZ9.
025600     05  FILLER                      PIC X(02).
025700     05  RPT-DT-NEW-NAME             PIC X(30).
025800     05  FILLER                      PIC X(02).
025900     05  RPT-DT-STATUS                PIC X(08).
026000     05  FILLER                      PIC X(04).
026100 01  WK-C-LBXPROC-RPT-SUM REDEFINES WK-C-LBXPROC-RPT-AREA.
026200     05  FILLER                      PIC X(01).
026300     05  RPT-SM-LIT1                 PIC X(14).
026400     05  RPT-SM-READ                 PIC ZZZ9.
026500     05  RPT-SM-LIT2                 PIC X(10).
026600     05  RPT-SM-TAG                  PIC ZZZ9.
026700     05  RPT-SM-LIT3                 PIC X(10).
026800     05  RPT-SM-NAME                 PIC ZZZ9.
026900     05  RPT-SM-LIT4                 PIC X(10).
027000     05  RPT-SM-SEQ                  PIC ZZZ9.
027100     05  RPT-SM-LIT5                 PIC X(06).
027200     05  RPT-SM-OK                   PIC ZZZ9.
027300     05  RPT-SM-LIT6                 PIC X(09).
027400     05  RPT-SM-ERR                  PIC ZZZ9.
027500     05  FILLER                      PIC X(48).
027600*
027700*****************
027800 LINKAGE SECTION.
027900*****************
028000*    NO LINKAGE - THIS IS THE BATCH DRIVER, NOT A CALLED ROUTINE.
028100*
028200 EJECT
028300***************************
028400 PROCEDURE DIVISION.
028500***************************
028600 MAIN-MODULE.
028700     PERFORM A000-INITIALIZATION
028800        THRU A099-INITIALIZATION-EX.
028900     PERFORM B000-PROCESS-ONE-RELEASE
029000        THRU B099-PROCESS-ONE-RELEASE-EX
029100           UNTIL WK-C-LBXPROC-RM-EOF-YES.
029200     PERFORM A900-PRINT-GRAND-TOTALS
029300        THRU A999-PRINT-GRAND-TOTALS-EX.
029400     PERFORM Z000-END-PROGRAM-ROUTINE
029500        THRU Z999-END-PROGRAM-ROUTINE-EX.
029600     STOP RUN.
029700*
029800*---------------------------------------------------------------*
029900 A000-INITIALIZATION.
030000*---------------------------------------------------------------*
030100     OPEN    INPUT   RELEASE-METADATA  TRACKLIST  AUDIO-FILES.
030200     OPEN    OUTPUT  PROCESSED-FILES.
030300     OPEN    OUTPUT  PROCESS-REPORT.
030400     MOVE    ZERO    TO   WK-C-LBXPROC-GT-READ
030500                           WK-C-LBXPROC-GT-TAG
030600                           WK-C-LBXPROC-GT-NAME
030700                           WK-C-LBXPROC-GT-SEQ
030800                           WK-C-LBXPROC-GT-OK
030900                           WK-C-LBXPROC-GT-ERR
031000                           WK-C-LBXPROC-CAT-KEY-COUNT.            LX11CB
031100     ACCEPT  WK-C-TODAY-DATE              FROM DATE.
031200     ACCEPT  WK-C-LBXPROC-TIME-HHMMSS     FROM TIME.
031300     PERFORM A055-BUILD-PROCESSED-TIMESTAMP
031400        THRU A058-BUILD-PROCESSED-TIMESTAMP-EX.
031500     PERFORM A050-LOAD-CATALOG-KEYS
031600        THRU A059-LOAD-CATALOG-KEYS-EX.
031700     OPEN    EXTEND  CATALOG-RELEASES.
031800     PERFORM A060-READ-RELEASE-METADATA
031900        THRU A069-READ-RELEASE-METADATA-EX.
032000     PERFORM A070-READ-TRACKLIST
032100        THRU A079-READ-TRACKLIST-EX.
032200     PERFORM A080-READ-AUDIO-FILE
032300        THRU A089-READ-AUDIO-FILE-EX.
032400 A099-INITIALIZATION-EX.
032500     EXIT.
032600*
032700*---------------------------------------------------------------*
032800*    LX12SW - BUILD THE 14-CHARACTER YYYYMMDDHHMMSS PROCESSED    *
032900*    TIMESTAMP - THE CENTURY IS NOT SUPPLIED BY ACCEPT FROM      *
033000*    DATE SO IT IS WINDOWED ON THE 2-DIGIT YEAR.                 *
033100*---------------------------------------------------------------*
033200 A055-BUILD-PROCESSED-TIMESTAMP.
033300*---------------------------------------------------------------*
033400     IF      WK-C-TODAY-YY < 50
033500             MOVE "20" TO WK-C-LBXPROC-PROCESSED-TS (1:2)
033600     ELSE
033700             MOVE "19" TO WK-C-LBXPROC-PROCESSED-TS (1:2)
033800     END-IF.
033900     MOVE    WK-C-TODAY-YY   TO WK-C-LBXPROC-PROCESSED-TS (3:2).
034000     MOVE    WK-C-TODAY-MM   TO WK-C-LBXPROC-PROCESSED-TS (5:2).
034100     MOVE    WK-C-TODAY-DD   TO WK-C-LBXPROC-PROCESSED-TS (7:2).
034200     MOVE    WK-C-LBXPROC-TIME-HHMMSS TO
034300             WK-C-LBXPROC-PROCESSED-TS (9:6).
034400 A058-BUILD-PROCESSED-TIMESTAMP-EX.
034500     EXIT.
034600*
034700*---------------------------------------------------------------*
034800 A050-LOAD-CATALOG-KEYS.
034900*---------------------------------------------------------------*
035000     OPEN    INPUT   CATALOG-RELEASES.
035100     IF      NOT WK-C-SUCCESSFUL
035200             GO TO A059-LOAD-CATALOG-KEYS-EX
035300     END-IF.
035400     READ    CATALOG-RELEASES
035500        AT END MOVE "Y" TO WK-C-LBXPROC-CAT-EOF.
035600     PERFORM B900-SAVE-ONE-CATALOG-KEY
035700        THRU B999-SAVE-ONE-CATALOG-KEY-EX
035800           UNTIL WK-C-LBXPROC-CAT-EOF-YES.
035900     CLOSE   CATALOG-RELEASES.
036000 A059-LOAD-CATALOG-KEYS-EX.
036100     EXIT.
036200*
036300*---------------------------------------------------------------*
036400 B900-SAVE-ONE-CATALOG-KEY.
036500*---------------------------------------------------------------*
036600     ADD     1       TO   WK-C-LBXPROC-CAT-KEY-COUNT.             LX11CB
036700     IF      WK-C-LBXPROC-CAT-KEY-COUNT <= 500                    LX11CB
036800             MOVE CR-SOURCE-ID TO
036900                  WK-C-LBXPROC-CAT-KEY                            LX11CB
037000                       (WK-C-LBXPROC-CAT-KEY-COUNT)               LX11CB
037100     END-IF.
037200     READ    CATALOG-RELEASES
037300        AT END MOVE "Y" TO WK-C-LBXPROC-CAT-EOF.
037400 B999-SAVE-ONE-CATALOG-KEY-EX.
037500     EXIT.
037600*
037700*---------------------------------------------------------------*
037800 A060-READ-RELEASE-METADATA.
037900*---------------------------------------------------------------*
038000     READ    RELEASE-METADATA
038100        AT END MOVE "Y" TO WK-C-LBXPROC-RM-EOF.
038200 A069-READ-RELEASE-METADATA-EX.
038300     EXIT.
038400*
038500*---------------------------------------------------------------*
038600 A070-READ-TRACKLIST.
038700*---------------------------------------------------------------*
038800     READ    TRACKLIST
038900        AT END MOVE "Y" TO WK-C-LBXPROC-TL-EOF.
039000 A079-READ-TRACKLIST-EX.
039100     EXIT.
039200*
039300*---------------------------------------------------------------*
039400 A080-READ-AUDIO-FILE.
039500*---------------------------------------------------------------*
039600     READ    AUDIO-FILES
039700        AT END MOVE "Y" TO WK-C-LBXPROC-AF-EOF.
039800 A089-READ-AUDIO-FILE-EX.
039900     EXIT.
040000*
040100*---------------------------------------------------------------*
040200*    MAIN RELEASE LOOP                                          *
040300*---------------------------------------------------------------*
040400 B000-PROCESS-ONE-RELEASE.
040500*---------------------------------------------------------------*
040600     MOVE    RM-SOURCE-ID        TO   WK-C-LBXPROC-SOURCE-ID.
040700     MOVE    RM-MASTER-ID        TO   WK-C-LBXPROC-MASTER-ID.
040800     MOVE    RM-SOURCE           TO   WK-C-LBXPROC-SOURCE.
040900     MOVE    RM-ARTIST           TO   WK-C-LBXPROC-ARTIST.
041000     MOVE    RM-TITLE            TO   WK-C-LBXPROC-TITLE.
041100     MOVE    RM-YEAR             TO   WK-C-LBXPROC-YEAR.
041200     MOVE    RM-LABEL            TO   WK-C-LBXPROC-LABEL.
041300     MOVE    RM-GENRE-COUNT      TO   WK-C-LBXPROC-GENRE-COUNT.
041400     MOVE    RM-GENRES (1)       TO   WK-C-LBXPROC-GENRE (1).
041500     MOVE    RM-GENRES (2)       TO   WK-C-LBXPROC-GENRE (2).
041600     MOVE    RM-GENRES (3)       TO   WK-C-LBXPROC-GENRE (3).
041700     MOVE    RM-GENRES (4)       TO   WK-C-LBXPROC-GENRE (4).
041800     MOVE    RM-GENRES (5)       TO   WK-C-LBXPROC-GENRE (5).
041900     MOVE    RM-TYPE-COUNT       TO   WK-C-LBXPROC-TYPE-COUNT.
042000     MOVE    RM-TYPES (1)        TO   WK-C-LBXPROC-TYPE (1).
042100     MOVE    RM-TYPES (2)        TO   WK-C-LBXPROC-TYPE (2).
042200     MOVE    RM-TYPES (3)        TO   WK-C-LBXPROC-TYPE (3).
042300     MOVE    RM-TRACK-COUNT      TO   WK-C-LBXPROC-TRACK-COUNT.
042400     MOVE    ZERO                TO   WK-C-LBXPROC-FILES-READ
042500                                       WK-C-LBXPROC-OK-COUNT
042600                                       WK-C-LBXPROC-ERR-COUNT.
042700     MOVE    "N"                 TO   WK-C-LBXPROC-VALID-FLAG.
042800*
042900     PERFORM C100-LOAD-RELEASE-TRACKLIST
043000        THRU C199-LOAD-RELEASE-TRACKLIST-EX.
043100     PERFORM C200-LOAD-RELEASE-AUDIO-FILES
043200        THRU C299-LOAD-RELEASE-AUDIO-FILES-EX.
043300     PERFORM C300-VALIDATE-RELEASE
043400        THRU C399-VALIDATE-RELEASE-EX.
043500*
043600     IF      WK-C-LBXPROC-VALID
043700             PERFORM C050-BUILD-GENRE-STRING
043800                THRU C059-BUILD-GENRE-STRING-EX
043900             PERFORM C060-BUILD-TYPE-STRING
044000                THRU C069-BUILD-TYPE-STRING-EX
044100             PERFORM C400-MATCH-FILES
044200                THRU C499-MATCH-FILES-EX
044300             PERFORM E000-BUILD-TARGET-DIRECTORY
044400                THRU E099-BUILD-TARGET-DIRECTORY-EX
044500             PERFORM D000-PROCESS-ONE-FILE
044600                THRU D099-PROCESS-ONE-FILE-EX
044700                   VARYING WK-C-LBXPROC-FX FROM 1 BY 1
044800                     UNTIL WK-C-LBXPROC-FX >
044900                           WK-C-LBXPROC-AF-COUNT
045000             IF WK-C-LBXPROC-OK-COUNT > ZERO
045100                PERFORM F000-SAVE-TO-CATALOG
045200                   THRU F099-SAVE-TO-CATALOG-EX
045300             END-IF
045400     ELSE
045500             PERFORM C500-WRITE-FAILED-SUMMARY
045600                THRU C599-WRITE-FAILED-SUMMARY-EX
045700     END-IF.
045800*
045900     PERFORM G000-PRINT-RELEASE-SUMMARY
046000        THRU G099-PRINT-RELEASE-SUMMARY-EX.
046100     ADD     WK-C-LBXPROC-FILES-READ TO WK-C-LBXPROC-GT-READ.
046200     ADD     WK-C-LBXPROC-OK-COUNT   TO WK-C-LBXPROC-GT-OK.
046300     ADD     WK-C-LBXPROC-ERR-COUNT  TO WK-C-LBXPROC-GT-ERR.
046400     PERFORM A060-READ-RELEASE-METADATA
046500        THRU A069-READ-RELEASE-METADATA-EX.
046600 B099-PROCESS-ONE-RELEASE-EX.
046700     EXIT.
046800*
046900*---------------------------------------------------------------*
047000 C100-LOAD-RELEASE-TRACKLIST.
047100*---------------------------------------------------------------*
047200     MOVE    ZERO    TO   WK-C-LBXPROC-TL-COUNT.
047300     PERFORM C110-COPY-ONE-TRACKLIST
047400        THRU C119-COPY-ONE-TRACKLIST-EX
047500           UNTIL WK-C-LBXPROC-TL-EOF-YES
047600              OR TL-SOURCE-ID NOT = WK-C-LBXPROC-SOURCE-ID.
047700 C199-LOAD-RELEASE-TRACKLIST-EX.
047800     EXIT.
047900*
048000 C110-COPY-ONE-TRACKLIST.
048100     ADD     1       TO   WK-C-LBXPROC-TL-COUNT.
048200     IF      WK-C-LBXPROC-TL-COUNT <= 200
048300             MOVE TL-TRACK-NO TO
048400                  WK-C-LBXPROC-TL-NO (WK-C-LBXPROC-TL-COUNT)
048500             MOVE TL-ARTIST TO
048600                  WK-C-LBXPROC-TL-ARTIST (WK-C-LBXPROC-TL-COUNT)
048700             MOVE TL-TITLE TO
048800                  WK-C-LBXPROC-TL-TITLE (WK-C-LBXPROC-TL-COUNT)
048900     END-IF.
049000     PERFORM A070-READ-TRACKLIST
049100        THRU A079-READ-TRACKLIST-EX.
049200 C119-COPY-ONE-TRACKLIST-EX.
049300     EXIT.
049400*
049500*---------------------------------------------------------------*
049600 C200-LOAD-RELEASE-AUDIO-FILES.
049700*---------------------------------------------------------------*
049800     MOVE    ZERO    TO   WK-C-LBXPROC-AF-COUNT.
049900     PERFORM C210-COPY-ONE-AUDIO-FILE
050000        THRU C219-COPY-ONE-AUDIO-FILE-EX
050100           UNTIL WK-C-LBXPROC-AF-EOF-YES
050200              OR AF-SOURCE-ID NOT = WK-C-LBXPROC-SOURCE-ID.
050300 C299-LOAD-RELEASE-AUDIO-FILES-EX.
050400     EXIT.
050500*
050600 C210-COPY-ONE-AUDIO-FILE.
050700     ADD     1       TO   WK-C-LBXPROC-AF-COUNT.
050800     IF      WK-C-LBXPROC-AF-COUNT <= 200
050900             MOVE AF-FILENAME TO
051000                  WK-C-LBXPROC-AF-FILENAME (WK-C-LBXPROC-AF-COUNT)
051100             MOVE AF-EXISTS-FLAG TO
051200                  WK-C-LBXPROC-AF-EXISTS (WK-C-LBXPROC-AF-COUNT)
051300             MOVE AF-EXTENSION TO
051400                  WK-C-LBXPROC-AF-EXTENSION
051500                       (WK-C-LBXPROC-AF-COUNT)
051600             MOVE AF-TAG-TRACK-NO TO
051700                  WK-C-LBXPROC-AF-TAG-NO (WK-C-LBXPROC-AF-COUNT)
051800             MOVE AF-TAG-TITLE TO
051900                  WK-C-LBXPROC-AF-TAG-TITLE
052000                       (WK-C-LBXPROC-AF-COUNT)
052100             MOVE AF-TAG-ARTIST TO
052200                  WK-C-LBXPROC-AF-TAG-ARTIST
052300                       (WK-C-LBXPROC-AF-COUNT)
052400             MOVE AF-TAG-KEY TO
052500                  WK-C-LBXPROC-AF-TAG-KEY (WK-C-LBXPROC-AF-COUNT)
052600             MOVE AF-TAG-BPM TO
052700                  WK-C-LBXPROC-AF-TAG-BPM (WK-C-LBXPROC-AF-COUNT)
052800     END-IF.
052900     PERFORM A080-READ-AUDIO-FILE
053000        THRU A089-READ-AUDIO-FILE-EX.
053100 C219-COPY-ONE-AUDIO-FILE-EX.
053200     EXIT.
053300*
053400*---------------------------------------------------------------*
053500 C300-VALIDATE-RELEASE.
053600*---------------------------------------------------------------*
053700     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  WK-C-VVAL-SOURCE-ID.
053800     MOVE    "Y"       TO  WK-C-VVAL-DIR-EXISTS-FLAG.
053900     IF      WK-C-LBXPROC-ARTIST = SPACES
054000             MOVE "N" TO WK-C-VVAL-METADATA-FLAG
054100     ELSE
054200             MOVE "Y" TO WK-C-VVAL-METADATA-FLAG
054300     END-IF.
054400     MOVE    WK-C-LBXPROC-AF-COUNT   TO  WK-C-VVAL-FILE-COUNT.
054500     PERFORM C310-COPY-ONE-VALID-FILE
054600        THRU C319-COPY-ONE-VALID-FILE-EX
054700           VARYING WK-C-LBXPROC-FX FROM 1 BY 1
054800             UNTIL WK-C-LBXPROC-FX > WK-C-LBXPROC-AF-COUNT.
054900     CALL    "LBVVAL" USING WK-C-VVAL-RECORD.
055000     IF      WK-C-VVAL-VALID-FLAG = "Y"
055100             MOVE "Y" TO WK-C-LBXPROC-VALID-FLAG
055200     ELSE
055300             MOVE "N" TO WK-C-LBXPROC-VALID-FLAG
055400     END-IF.
055500 C399-VALIDATE-RELEASE-EX.
055600     EXIT.
055700*
055800 C310-COPY-ONE-VALID-FILE.
055900     MOVE    WK-C-LBXPROC-AF-EXISTS (WK-C-LBXPROC-FX) TO
056000             WK-C-VVAL-FILE-EXISTS (WK-C-LBXPROC-FX).
056100     MOVE    WK-C-LBXPROC-AF-EXTENSION (WK-C-LBXPROC-FX) TO
056200             WK-C-VVAL-FILE-EXTENSION (WK-C-LBXPROC-FX).
056300 C319-COPY-ONE-VALID-FILE-EX.
056400     EXIT.
056500*
056600*---------------------------------------------------------------*
056700 C050-BUILD-GENRE-STRING.
056800*---------------------------------------------------------------*
056900     MOVE    SPACES  TO   WK-C-LBXPROC-GENRE-STRING.
057000     MOVE    1       TO   WK-C-LBXPROC-STR-PTR.
057100     PERFORM C051-APPEND-ONE-GENRE
057200        THRU C059-APPEND-ONE-GENRE-EX
057300           VARYING WK-C-LBXPROC-GX FROM 1 BY 1
057400             UNTIL WK-C-LBXPROC-GX >
057500                   WK-C-LBXPROC-GENRE-COUNT.
057600 C059-BUILD-GENRE-STRING-EX.
057700     EXIT.
057800*
057900 C051-APPEND-ONE-GENRE.
058000     IF      WK-C-LBXPROC-GX > 1
058100             STRING ";" DELIMITED BY SIZE
058200                INTO WK-C-LBXPROC-GENRE-STRING
058300                WITH POINTER WK-C-LBXPROC-STR-PTR
058400     END-IF.
058500     STRING  WK-C-LBXPROC-GENRE (WK-C-LBXPROC-GX)
058600                DELIMITED BY SPACE
058700        INTO WK-C-LBXPROC-GENRE-STRING
058800        WITH POINTER WK-C-LBXPROC-STR-PTR.
058900*
059000 C059-APPEND-ONE-GENRE-EX.
059100     EXIT.
059200*
059300*---------------------------------------------------------------*
059400 C060-BUILD-TYPE-STRING.
059500*---------------------------------------------------------------*
059600     MOVE    SPACES  TO   WK-C-LBXPROC-TYPE-STRING.
059700     MOVE    1       TO   WK-C-LBXPROC-STR-PTR.
059800     PERFORM C061-APPEND-ONE-TYPE
059900        THRU C069-APPEND-ONE-TYPE-EX
060000           VARYING WK-C-LBXPROC-TX FROM 1 BY 1
060100             UNTIL WK-C-LBXPROC-TX >
060200                   WK-C-LBXPROC-TYPE-COUNT.
060300 C069-BUILD-TYPE-STRING-EX.
060400     EXIT.
060500*
060600 C061-APPEND-ONE-TYPE.
060700     IF      WK-C-LBXPROC-TX > 1
060800             STRING ";" DELIMITED BY SIZE
060900                INTO WK-C-LBXPROC-TYPE-STRING
061000                WITH POINTER WK-C-LBXPROC-STR-PTR
061100     END-IF.
061200     STRING  WK-C-LBXPROC-TYPE (WK-C-LBXPROC-TX)
061300                DELIMITED BY SPACE
061400        INTO WK-C-LBXPROC-TYPE-STRING
061500        WITH POINTER WK-C-LBXPROC-STR-PTR.
061600 C069-APPEND-ONE-TYPE-EX.
061700     EXIT.
061800*
061900*---------------------------------------------------------------*
062000 C400-MATCH-FILES.
062100*---------------------------------------------------------------*
062200     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  WK-C-VMTCH-SOURCE-ID.
062300     MOVE    WK-C-LBXPROC-ARTIST     TO  WK-C-VMTCH-ALBUM-ARTIST.
062400     MOVE    WK-C-LBXPROC-TRACK-COUNT TO WK-C-VMTCH-TRACK-COUNT.
062500     MOVE    WK-C-LBXPROC-AF-COUNT   TO  WK-C-VMTCH-FILE-COUNT.
062600     PERFORM C410-COPY-ONE-OFFICIAL-TRACK
062700        THRU C419-COPY-ONE-OFFICIAL-TRACK-EX
062800           VARYING WK-C-LBXPROC-TX FROM 1 BY 1
062900             UNTIL WK-C-LBXPROC-TX >
063000                   WK-C-LBXPROC-TRACK-COUNT.
063100     PERFORM C420-COPY-ONE-FILE-TO-MATCH
063200        THRU C429-COPY-ONE-FILE-TO-MATCH-EX
063300           VARYING WK-C-LBXPROC-FX FROM 1 BY 1
063400             UNTIL WK-C-LBXPROC-FX >
063500                   WK-C-LBXPROC-AF-COUNT.
063600     CALL    "LBVMTCH" USING WK-C-VMTCH-RECORD.
063700 C499-MATCH-FILES-EX.
063800     EXIT.
063900*
064000 C410-COPY-ONE-OFFICIAL-TRACK.
064100     MOVE    WK-C-LBXPROC-TL-ARTIST (WK-C-LBXPROC-TX) TO
064200             WK-C-VMTCH-OFF-ARTIST (WK-C-LBXPROC-TX).
064300     MOVE    WK-C-LBXPROC-TL-TITLE (WK-C-LBXPROC-TX) TO
064400             WK-C-VMTCH-OFF-TITLE (WK-C-LBXPROC-TX).
064500 C419-COPY-ONE-OFFICIAL-TRACK-EX.
064600     EXIT.
064700*
064800 C420-COPY-ONE-FILE-TO-MATCH.
064900     MOVE    WK-C-LBXPROC-AF-FILENAME (WK-C-LBXPROC-FX) TO
065000             WK-C-VMTCH-FILENAME (WK-C-LBXPROC-FX).
065100     MOVE    WK-C-LBXPROC-AF-TAG-NO (WK-C-LBXPROC-FX) TO
065200             WK-C-VMTCH-TAG-TRACK-NO (WK-C-LBXPROC-FX).
065300     MOVE    WK-C-LBXPROC-AF-TAG-TITLE (WK-C-LBXPROC-FX) TO
065400             WK-C-VMTCH-TAG-TITLE (WK-C-LBXPROC-FX).
065500     MOVE    WK-C-LBXPROC-AF-TAG-ARTIST (WK-C-LBXPROC-FX) TO
065600             WK-C-VMTCH-TAG-ARTIST (WK-C-LBXPROC-FX).
065700 C429-COPY-ONE-FILE-TO-MATCH-EX.
065800     EXIT.
065900*
066000*---------------------------------------------------------------*
066100*    PER-FILE RENAME / TAG / PROCESSED-FILE OUTPUT              *
066200*---------------------------------------------------------------*
066300 D000-PROCESS-ONE-FILE.
066400*---------------------------------------------------------------*
066500     ADD     1       TO   WK-C-LBXPROC-FILES-READ.
066600     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXPROC-FX) TO
066700             WK-C-VREN-TRACK-NO.
066800     MOVE    WK-C-VMTCH-OUT-ARTIST (WK-C-LBXPROC-FX) TO
066900             WK-C-VREN-ARTIST.
067000     MOVE    WK-C-VMTCH-OUT-TITLE (WK-C-LBXPROC-FX) TO
067100             WK-C-VREN-TITLE.
067200     MOVE    WK-C-LBXPROC-AF-EXTENSION (WK-C-LBXPROC-FX) TO
067300             WK-C-VREN-EXTENSION.
067400     MOVE    WK-C-LBXPROC-AF-FILENAME (WK-C-LBXPROC-FX) TO
067500             WK-C-VREN-OLD-NAME.
067600     MOVE    "N"     TO   WK-C-VREN-NAME-EXISTS-FLAG.
067700     CALL    "LBVREN" USING WK-C-VREN-RECORD.
067800*
067900     MOVE    "BUILDSET" TO WK-C-VTAG-FUNCTION.
068000     MOVE    WK-C-VMTCH-OUT-ARTIST (WK-C-LBXPROC-FX) TO
068100             WK-C-VTAG-ARTIST.
068200     MOVE    WK-C-LBXPROC-ARTIST     TO  WK-C-VTAG-ALBUM-ARTIST.
068300     MOVE    WK-C-LBXPROC-TITLE      TO  WK-C-VTAG-ALBUM.
068400     MOVE    WK-C-VMTCH-OUT-TITLE (WK-C-LBXPROC-FX) TO
068500             WK-C-VTAG-TITLE.
068600     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXPROC-FX) TO
068700             WK-C-VTAG-TRACK-NO.
068800     MOVE    WK-C-LBXPROC-YEAR       TO  WK-C-VTAG-YEAR.
068900     MOVE    WK-C-LBXPROC-YEAR       TO  WK-C-VTAG-ALL-YEARS.
069000     MOVE    WK-C-LBXPROC-GENRE-STRING TO WK-C-VTAG-GENRES.
069100     MOVE    WK-C-LBXPROC-TYPE-STRING  TO WK-C-VTAG-TYPES.
069200     MOVE    WK-C-LBXPROC-LABEL      TO  WK-C-VTAG-LABEL.
069300     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  WK-C-VTAG-SOURCE-ID.
069400     MOVE    WK-C-LBXPROC-SOURCE     TO  WK-C-VTAG-SOURCE-NAME.
069500     MOVE    WK-C-LBXPROC-AF-EXTENSION (WK-C-LBXPROC-FX) TO
069600             WK-C-VTAG-EXTENSION.
069700     MOVE    WK-C-LBXPROC-AF-TAG-KEY (WK-C-LBXPROC-FX) TO
069800             WK-C-VTAG-EXISTING-KEY.
069900     MOVE    WK-C-LBXPROC-AF-TAG-BPM (WK-C-LBXPROC-FX) TO
070000             WK-C-VTAG-EXISTING-BPM.
070100     CALL    "LBVTAG" USING WK-C-VTAG-RECORD.
070200*
070300     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  PF-SOURCE-ID.
070400     MOVE    WK-C-LBXPROC-AF-FILENAME (WK-C-LBXPROC-FX) TO
070500             PF-ORIGINAL-NAME.
070600     MOVE    WK-C-VREN-NEW-NAME      TO  PF-NEW-NAME.
070700     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXPROC-FX) TO
070800             PF-TRACK-NO.
070900     MOVE    WK-C-VMTCH-OUT-ARTIST (WK-C-LBXPROC-FX) TO
071000             PF-TRACK-ARTIST.
071100     MOVE    WK-C-VMTCH-OUT-TITLE (WK-C-LBXPROC-FX) TO
071200             PF-TRACK-TITLE.
071300     MOVE    WK-C-VORG-TARGET-DIR    TO  PF-TARGET-DIR.
071400     IF      WK-C-LBXPROC-AF-EXISTS (WK-C-LBXPROC-FX) = "Y"
071500             MOVE "OK"     TO PF-STATUS
071600             MOVE SPACES   TO PF-MESSAGE
071700             ADD  1        TO WK-C-LBXPROC-OK-COUNT
071800     ELSE
071900             MOVE "ERROR"  TO PF-STATUS
072000             MOVE "FILE NOT FOUND ON DISK" TO PF-MESSAGE
072100             ADD  1        TO WK-C-LBXPROC-ERR-COUNT
072200     END-IF.
072300     WRITE   PF-LINE.
072400     PERFORM G200-PRINT-DETAIL-LINE
072500        THRU G299-PRINT-DETAIL-LINE-EX.
072600 D099-PROCESS-ONE-FILE-EX.
072700     EXIT.
072800*
072900*---------------------------------------------------------------*
073000 E000-BUILD-TARGET-DIRECTORY.
073100*---------------------------------------------------------------*
073200     MOVE    "LIBRARY"       TO  WK-C-VORG-LIBRARY-ROOT.
073300     MOVE    WK-C-LBXPROC-ARTIST     TO  WK-C-VORG-ARTIST.
073400     MOVE    WK-C-LBXPROC-TITLE      TO  WK-C-VORG-TITLE.
073500     MOVE    WK-C-LBXPROC-YEAR       TO  WK-C-VORG-YEAR.
073600     MOVE    WK-C-LBXPROC-AF-COUNT   TO  WK-C-VORG-FILE-COUNT.
073700     PERFORM E010-COPY-ONE-EXTENSION
073800        THRU E019-COPY-ONE-EXTENSION-EX
073900           VARYING WK-C-LBXPROC-FX FROM 1 BY 1
074000             UNTIL WK-C-LBXPROC-FX >
074100                   WK-C-LBXPROC-AF-COUNT.
074200     MOVE    "N"             TO  WK-C-VORG-TARGET-EXISTS.
074300     MOVE    "N"             TO  WK-C-VORG-TARGET-NONEMPTY.
074400     MOVE    WK-C-LBXPROC-PROCESSED-TS TO WK-C-VORG-TODAY-TS.
074500     CALL    "LBVORG" USING WK-C-VORG-RECORD.
074600 E099-BUILD-TARGET-DIRECTORY-EX.
074700     EXIT.
074800*
074900 E010-COPY-ONE-EXTENSION.
075000     MOVE    WK-C-LBXPROC-AF-EXTENSION (WK-C-LBXPROC-FX) TO
075100             WK-C-VORG-EXTENSION (WK-C-LBXPROC-FX).
075200 E019-COPY-ONE-EXTENSION-EX.
075300     EXIT.
075400*
075500*---------------------------------------------------------------*
075600 F000-SAVE-TO-CATALOG.
075700*---------------------------------------------------------------* LX11CB
075800     MOVE    "N"     TO   WK-C-LBXPROC-CAT-FOUND.                 LX11CB
075900     PERFORM F010-CHECK-ONE-CATALOG-KEY                           LX11CB
076000        THRU F019-CHECK-ONE-CATALOG-KEY-EX                        LX11CB
076100           VARYING WK-C-LBXPROC-TX FROM 1 BY 1                    LX11CB
076200             UNTIL WK-C-LBXPROC-TX >                              LX11CB
076300                   WK-C-LBXPROC-CAT-KEY-COUNT                     LX11CB
076400              OR   WK-C-LBXPROC-CAT-EXISTS.                       LX11CB
076500     MOVE    WK-C-LBXPROC-CAT-FOUND  TO  WK-C-VREL-EXISTS-FLAG.   LX11CB
076600     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  WK-C-VREL-SOURCE-ID.
076700     MOVE    WK-C-LBXPROC-MASTER-ID  TO  WK-C-VREL-MASTER-ID.
076800     MOVE    WK-C-LBXPROC-SOURCE     TO  WK-C-VREL-SOURCE.
076900     MOVE    WK-C-LBXPROC-ARTIST     TO  WK-C-VREL-ARTIST.
077000     MOVE    WK-C-LBXPROC-TITLE      TO  WK-C-VREL-TITLE.
077100     MOVE    WK-C-LBXPROC-TYPE (1)   TO  WK-C-VREL-TYPE-STRING.
077200     MOVE    WK-C-LBXPROC-YEAR       TO  WK-C-VREL-YEAR.
077300     MOVE    WK-C-LBXPROC-LABEL      TO  WK-C-VREL-LABEL.
077400     MOVE    WK-C-VORG-TARGET-DIR    TO  WK-C-VREL-DIRECTORY-PATH.
077500     MOVE    WK-C-LBXPROC-GENRE-COUNT TO WK-C-VREL-GENRE-COUNT.
077600     PERFORM F020-COPY-ONE-GENRE-TO-REL
077700        THRU F029-COPY-ONE-GENRE-TO-REL-EX
077800           VARYING WK-C-LBXPROC-GX FROM 1 BY 1
077900             UNTIL WK-C-LBXPROC-GX >
078000                   WK-C-LBXPROC-GENRE-COUNT.
078100     MOVE    WK-C-LBXPROC-TRACK-COUNT TO WK-C-VREL-TRACK-COUNT.
078200     PERFORM F030-COPY-ONE-TRACK-TO-REL
078300        THRU F039-COPY-ONE-TRACK-TO-REL-EX
078400           VARYING WK-C-LBXPROC-TX FROM 1 BY 1
078500             UNTIL WK-C-LBXPROC-TX >
078600                   WK-C-LBXPROC-AF-COUNT.
078700     MOVE    WK-C-LBXPROC-AF-COUNT   TO  WK-C-VREL-TRACK-COUNT.
078800     CALL    "LBVREL" USING WK-C-VREL-RECORD.
078900*
079000     IF      WK-C-LBXPROC-CAT-FOUND NOT = "Y"                     LX11CB
079100             MOVE WK-C-LBXPROC-SOURCE-ID TO CR-SOURCE-ID
079200             MOVE WK-C-LBXPROC-MASTER-ID TO CR-MASTER-ID
079300             MOVE WK-C-LBXPROC-SOURCE    TO CR-SOURCE
079400             MOVE WK-C-LBXPROC-TITLE     TO CR-TITLE
079500             MOVE WK-C-LBXPROC-ARTIST    TO CR-ARTIST
079600             MOVE WK-C-VREL-RELEASE-TYPE TO CR-RELEASE-TYPE
079700             MOVE WK-C-VORG-FORMAT       TO CR-RELEASE-FORMAT     LX13DL
079800             MOVE WK-C-LBXPROC-YEAR      TO CR-INITIAL-RELEASE
079900             MOVE WK-C-LBXPROC-LABEL     TO CR-LABEL
080000             MOVE WK-C-VORG-TARGET-DIR   TO CR-DIRECTORY-PATH
080100             MOVE 1                      TO CR-METADATA-VERSION
080200             MOVE WK-C-VREL-TRACKS-SAVED TO CR-TRACK-COUNT
080300             WRITE CR-LINE
080400             ADD  1   TO WK-C-LBXPROC-CAT-KEY-COUNT               LX11CB
080500             IF WK-C-LBXPROC-CAT-KEY-COUNT <= 500                 LX11CB
080600                MOVE WK-C-LBXPROC-SOURCE-ID TO                    LX11CB
080700                     WK-C-LBXPROC-CAT-KEY                         LX11CB
080800                          (WK-C-LBXPROC-CAT-KEY-COUNT)            LX11CB
080900             END-IF                                               LX11CB
081000     END-IF.
081100 F099-SAVE-TO-CATALOG-EX.
081200     EXIT.
081300*
081400 F010-CHECK-ONE-CATALOG-KEY.                                      LX11CB
081500     IF      WK-C-LBXPROC-CAT-KEY (WK-C-LBXPROC-TX) =             LX11CB
081600             WK-C-LBXPROC-SOURCE-ID                               LX11CB
081700             MOVE "Y" TO WK-C-LBXPROC-CAT-FOUND                   LX11CB
081800     END-IF.                                                      LX11CB
081900 F019-CHECK-ONE-CATALOG-KEY-EX.
082000     EXIT.
082100*
082200 F020-COPY-ONE-GENRE-TO-REL.
082300     MOVE    WK-C-LBXPROC-GENRE (WK-C-LBXPROC-GX) TO
082400             WK-C-VREL-GENRE (WK-C-LBXPROC-GX).
082500 F029-COPY-ONE-GENRE-TO-REL-EX.
082600     EXIT.
082700*
082800 F030-COPY-ONE-TRACK-TO-REL.
082900     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXPROC-TX) TO
083000             WK-C-VREL-TRACK-NO (WK-C-LBXPROC-TX).
083100     MOVE    WK-C-VMTCH-OUT-ARTIST (WK-C-LBXPROC-TX) TO
083200             WK-C-VREL-TRACK-ARTIST (WK-C-LBXPROC-TX).
083300     MOVE    WK-C-VMTCH-OUT-TITLE (WK-C-LBXPROC-TX) TO
083400             WK-C-VREL-TRACK-TITLE (WK-C-LBXPROC-TX).
083500 F039-COPY-ONE-TRACK-TO-REL-EX.
083600     EXIT.
083700*
083800*---------------------------------------------------------------*
083900*    VALIDATION-FAILURE SUMMARY RECORD                          *
084000*---------------------------------------------------------------*
084100 C500-WRITE-FAILED-SUMMARY.
084200*---------------------------------------------------------------*
084300     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  PF-SOURCE-ID.
084400     MOVE    SPACES                  TO  PF-ORIGINAL-NAME
084500                                          PF-NEW-NAME
084600                                          PF-TRACK-ARTIST
084700                                          PF-TRACK-TITLE
084800                                          PF-TARGET-DIR.
084900     MOVE    ZERO                    TO  PF-TRACK-NO.
085000     MOVE    "ERROR"                 TO  PF-STATUS.
085100     MOVE    WK-C-VVAL-ERROR-MSG (1:60) TO PF-MESSAGE.
085200     WRITE   PF-LINE.
085300     ADD     WK-C-LBXPROC-AF-COUNT   TO  WK-C-LBXPROC-ERR-COUNT.
085400 C599-WRITE-FAILED-SUMMARY-EX.
085500     EXIT.
085600*
085700*---------------------------------------------------------------*
085800*    PROCESS-REPORT PRINTING                                    *
085900*---------------------------------------------------------------*
086000 G000-PRINT-RELEASE-SUMMARY.
086100*---------------------------------------------------------------*
086200     MOVE    SPACES                  TO  WK-C-LBXPROC-RPT-AREA.
086300     MOVE    "1"                     TO  RPT-CTL.
086400     MOVE    "RELEASE : "            TO  RPT-HD-LIT1.
086500     MOVE    WK-C-LBXPROC-SOURCE-ID  TO  RPT-HD-SOURCE-ID.
086600     MOVE    "ARTIST : "             TO  RPT-HD-LIT2.
086700     MOVE    WK-C-LBXPROC-ARTIST     TO  RPT-HD-ARTIST.
086800     WRITE   PR-LINE FROM WK-C-LBXPROC-RPT-HEAD.
086900*
087000     MOVE    SPACES                  TO  WK-C-LBXPROC-RPT-AREA.
087100     MOVE    " "                     TO  RPT-CTL.
087200     MOVE    "FILES READ : "         TO  RPT-SM-LIT1.
087300     MOVE    WK-C-LBXPROC-FILES-READ TO  RPT-SM-READ.
087400     MOVE    "MATCHTAG: "            TO  RPT-SM-LIT2.
087500     MOVE    WK-C-VMTCH-BY-TAG-CNT   TO  RPT-SM-TAG.
087600     MOVE    "MATCHNAME:"            TO  RPT-SM-LIT3.
087700     MOVE    WK-C-VMTCH-BY-NAME-CNT  TO  RPT-SM-NAME.
087800     MOVE    "MATCHSEQ: "            TO  RPT-SM-LIT4.
087900     MOVE    WK-C-VMTCH-BY-SEQ-CNT   TO  RPT-SM-SEQ.
088000     MOVE    "OK : "                 TO  RPT-SM-LIT5.
088100     MOVE    WK-C-LBXPROC-OK-COUNT   TO  RPT-SM-OK.
088200     MOVE    "ERRORS : "             TO  RPT-SM-LIT6.
088300     MOVE    WK-C-LBXPROC-ERR-COUNT  TO  RPT-SM-ERR.
088400     WRITE   PR-LINE FROM WK-C-LBXPROC-RPT-SUM.
088500     ADD     WK-C-VMTCH-BY-TAG-CNT   TO  WK-C-LBXPROC-GT-TAG.
088600     ADD     WK-C-VMTCH-BY-NAME-CNT  TO  WK-C-LBXPROC-GT-NAME.
088700     ADD     WK-C-VMTCH-BY-SEQ-CNT   TO  WK-C-LBXPROC-GT-SEQ.
088800 G099-PRINT-RELEASE-SUMMARY-EX.
088900     EXIT.
089000*
089100 G200-PRINT-DETAIL-LINE.
089200     MOVE    SPACES                  TO  WK-C-LBXPROC-RPT-AREA.
089300     MOVE    " "                     TO  RPT-CTL.
089400     MOVE    WK-C-LBXPROC-AF-FILENAME (WK-C-LBXPROC-FX) TO
089500             RPT-DT-ORIGINAL.
089600     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXPROC-FX) TO
089700             RPT-DT-TRACK-NO.
089800     MOVE    WK-C-VREN-NEW-NAME (1:30) TO RPT-DT-NEW-NAME.
089900     MOVE    PF-STATUS               TO  RPT-DT-STATUS.
090000     WRITE   PR-LINE FROM WK-C-LBXPROC-RPT-DET.
090100 G299-PRINT-DETAIL-LINE-EX.
090200     EXIT.
090300*
090400*---------------------------------------------------------------*
090500 A900-PRINT-GRAND-TOTALS.
090600*---------------------------------------------------------------*
090700     MOVE    SPACES                  TO  WK-C-LBXPROC-RPT-AREA.
090800     MOVE    "1"                     TO  RPT-CTL.
090900     MOVE    "GRAND TOTALS :"        TO  RPT-SM-LIT1.
091000     MOVE    WK-C-LBXPROC-GT-READ    TO  RPT-SM-READ.
091100     MOVE    "MATCHTAG: "            TO  RPT-SM-LIT2.
091200     MOVE    WK-C-LBXPROC-GT-TAG     TO  RPT-SM-TAG.
091300     MOVE    "MATCHNAME:"            TO  RPT-SM-LIT3.
091400     MOVE    WK-C-LBXPROC-GT-NAME    TO  RPT-SM-NAME.
091500     MOVE    "MATCHSEQ: "            TO  RPT-SM-LIT4.
091600     MOVE    WK-C-LBXPROC-GT-SEQ     TO  RPT-SM-SEQ.
091700     MOVE    "OK : "                 TO  RPT-SM-LIT5.
091800     MOVE    WK-C-LBXPROC-GT-OK      TO  RPT-SM-OK.
091900     MOVE    "ERRORS : "             TO  RPT-SM-LIT6.
092000     MOVE    WK-C-LBXPROC-GT-ERR     TO  RPT-SM-ERR.
092100     WRITE   PR-LINE FROM WK-C-LBXPROC-RPT-SUM.
092200 A999-PRINT-GRAND-TOTALS-EX.
092300     EXIT.
092400*
092500*---------------------------------------------------------------*
092600*                   PROGRAM SUBROUTINE                         *
092700*---------------------------------------------------------------*
092800 Z000-END-PROGRAM-ROUTINE.
092900     CLOSE   RELEASE-METADATA  TRACKLIST  AUDIO-FILES
093000             PROCESSED-FILES   CATALOG-RELEASES
093100             PROCESS-REPORT.
093200*
093300 Z999-END-PROGRAM-ROUTINE-EX.
093400     EXIT.
093500*
093600******************************************************************
093700*************** END OF PROGRAM SOURCE -  LBXPROC ***************
093800******************************************************************
