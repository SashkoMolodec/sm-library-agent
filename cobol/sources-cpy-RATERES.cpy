000100* RATERES.cpybk
000200* RATE-RESULT-REC - OUTPUT OF THE RATE/DJ-TAG BATCH, ONE RECORD
000300* PER RATE-TASK PROCESSED.  LINE SEQUENTIAL.
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LM09PM 19/09/97 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900     05 RR-RECORD            PIC X(90).
001000     05 RR-RECORD-R REDEFINES RR-RECORD.
001100     06 RR-TRACK-ID            PIC 9(09).
001200*                        TRACK KEY, FROM THE TASK RECORD
001300     06 RR-ACTION              PIC X(08).
001400*                        RATE/ENERGY/FUNCTION/COMMENT
001500     06 RR-SUCCESS-FLAG        PIC X(01).
001600*                        'Y' = TASK APPLIED, 'N' = TASK FAILED
001700     06 RR-MESSAGE             PIC X(60).
001800*                        RESULT MESSAGE TEXT
001900     06 FILLER                 PIC X(12).
