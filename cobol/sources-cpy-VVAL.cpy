000100* VVAL.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVVAL (FILE VALIDATOR).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV01PM 06/06/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01 WK-C-VVAL-RECORD.
001000     05 WK-C-VVAL-INPUT.
001100        10 WK-C-VVAL-SOURCE-ID        PIC X(20).
001200        10 WK-C-VVAL-DIR-EXISTS-FLAG  PIC X(01).
001300        10 WK-C-VVAL-METADATA-FLAG    PIC X(01).
001400        10 WK-C-VVAL-FILE-COUNT       PIC 9(03).
001500        10 WK-C-VVAL-FILE-EXISTS      PIC X(01) OCCURS 200 TIMES.
001600        10 WK-C-VVAL-FILE-EXTENSION   PIC X(05) OCCURS 200 TIMES.
001700     05 WK-C-VVAL-OUTPUT.
001800        10 WK-C-VVAL-VALID-FLAG       PIC X(01).
001900        10 WK-C-VVAL-ERROR-COUNT      PIC 9(02).
002000        10 WK-C-VVAL-ERROR-MSG        PIC X(200).
002100        10 FILLER                     PIC X(02).
