000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBXANLZ.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   03 AUG 2000.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  ANALYSIS LOAD BATCH DRIVER.  READS ONE FLATTENED
001200*               ACOUSTIC-ANALYSIS-RESULT RECORD PER TRACK AND
001300*               WRITES THE CORRESPONDING TRACK-ANALYSIS RECORD -
001400*               FULL FEATURE SET WHEN THE ANALYSIS SUCCEEDED, THE
001500*               ERROR MESSAGE ONLY WHEN IT FAILED.  STRAIGHT
001600*               ONE-FOR-ONE LOAD, NO MATCH AGAINST ANY MASTER.
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*---------------------------------------------------------------*
002000* LM10JE 03/08/00 TMPJAE - INITIAL VERSION, MATCHING THE DAY THE
002100*                          FULL MFCC FEATURE SET WAS ADDED TO
002200*                          TRAKANA (SEE THAT COPYBOOK'S OWN
002300*                          HISTORY BLOCK).
002400*---------------------------------------------------------------*
002500* LM12CB 19/02/02 CORB   - A RESULT WITH TA-SUCCESS = 'Y' BUT AN
002600*                          ERROR MESSAGE PRESENT ANYWAY WAS BEING
002700*                          LOADED AS A FULL FEATURE RECORD - NOW
002800*                          TREATED AS A FAILURE, ERROR STORED,
002900*                          FEATURES LEFT OUT, PER TMPJAE'S OWN
003000*                          NOTE IN THE ORIGINAL DESIGN.
003100*---------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004000                    UPSI-0 IS UPSI-SWITCH-0
004100                       ON STATUS IS U0-ON
004200                       OFF STATUS IS U0-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ANALYSIS-RESULTS ASSIGN TO ANALRSLT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS WK-C-FILE-STATUS.
004900*
005000     SELECT TRACK-ANALYSES   ASSIGN TO TRAKANA
005100            ORGANIZATION IS SEQUENTIAL
005200     FILE STATUS IS WK-C-FILE-STATUS.
005300*
005400 EJECT
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  ANALYSIS-RESULTS
006100     LABEL RECORDS ARE OMITTED.
006200 01  AF-LINE.
006300     COPY TRAKANA REPLACING ==TA-== BY ==AF-==.
006400*
006500 FD  TRACK-ANALYSES
006600     LABEL RECORDS ARE OMITTED.
006700 01  TA-LINE.
006800     COPY TRAKANA.
006900*
007000*************************
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM LBXANLZ   **".
007500*
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01    WK-C-COMMON.
007800 COPY LBCMWS.
007900*
008000 01  WK-C-LBXANLZ-SWITCHES.
008100     05  WK-C-LBXANLZ-AF-FLAG        PIC X(01).
008200         88  WK-C-LBXANLZ-AF-EOF          VALUE "Y".
008300     05  FILLER                      PIC X(01).
008400*
008500 01  WK-C-LBXANLZ-WORK.
008600     05  WK-C-LBXANLZ-IX             PIC S9(03)  COMP.
008700     05  WK-C-LBXANLZ-BAD-FLAG       PIC X(01).
008800         88  WK-C-LBXANLZ-BAD              VALUE "Y".
008900     05  FILLER                      PIC X(01).
009000*
009100 01  WK-C-LBXANLZ-COUNTERS.
009200     05  WK-C-LBXANLZ-IN-COUNT       PIC S9(07)  COMP.
009300     05  WK-C-LBXANLZ-OK-COUNT       PIC S9(07)  COMP.
009400     05  WK-C-LBXANLZ-ERR-COUNT      PIC S9(07)  COMP.
009500     05  FILLER                      PIC X(01).
009600*
009700*****************
009800 LINKAGE SECTION.
009900*****************
010000*    NONE - BATCH DRIVER, NO USING PARAMETERS.
010100 EJECT
010200***********************
010300 PROCEDURE DIVISION.
010400***********************
010500 MAIN-MODULE.
010600     PERFORM A000-INITIALIZATION
010700        THRU A099-INITIALIZATION-EX.
010800     PERFORM A100-LOAD-ANALYSIS-RESULT
010900        THRU A199-LOAD-ANALYSIS-RESULT-EX
011000        UNTIL WK-C-LBXANLZ-AF-EOF.
011100     PERFORM Z000-END-PROGRAM-ROUTINE
011200        THRU Z999-END-PROGRAM-ROUTINE-EX.
011300     STOP RUN.
011400*
011500*---------------------------------------------------------------*
011600 A000-INITIALIZATION.
011700*---------------------------------------------------------------*
011800     MOVE    ZERO                    TO WK-C-LBXANLZ-IN-COUNT
011900                                         WK-C-LBXANLZ-OK-COUNT
012000                                         WK-C-LBXANLZ-ERR-COUNT.
012100     OPEN    INPUT  ANALYSIS-RESULTS.
012200     OPEN    OUTPUT TRACK-ANALYSES.
012300     PERFORM A010-READ-ANALYSIS-RESULT
012400        THRU A019-READ-ANALYSIS-RESULT-EX.
012500*
012600 A099-INITIALIZATION-EX.
012700     EXIT.
012800*
012900*---------------------------------------------------------------*
013000 A010-READ-ANALYSIS-RESULT.
013100*---------------------------------------------------------------*
013200     READ    ANALYSIS-RESULTS
013300         AT END
013400             MOVE "Y" TO WK-C-LBXANLZ-AF-FLAG.
013500     IF      NOT WK-C-LBXANLZ-AF-EOF
013600             ADD  1 TO WK-C-LBXANLZ-IN-COUNT.
013700*
013800 A019-READ-ANALYSIS-RESULT-EX.
013900     EXIT.
014000*
014100*---------------------------------------------------------------*
014200*    RULE (TrackAnalysisJsonReader) - A RESULT WITH A FALSE      *
014300*    SUCCESS FLAG, OR ONE WITH AN ERROR MESSAGE PRESENT EVEN     *
014400*    THOUGH FLAGGED SUCCESSFUL, IS STORED AS AN ERROR RECORD     *
014500*    ONLY - THE FEATURE FIELDS ARE NOT CARRIED ACROSS (LM12CB).  *
014600*---------------------------------------------------------------*
014700 A100-LOAD-ANALYSIS-RESULT.                                       LM12CB
014800*---------------------------------------------------------------*
014900     MOVE    "N"                     TO WK-C-LBXANLZ-BAD-FLAG.    LM12CB
015000     IF      AF-SUCCESS NOT = "Y"
015100             MOVE "Y" TO WK-C-LBXANLZ-BAD-FLAG.                   LM12CB
015200     IF      AF-ERROR-MSG NOT = SPACES
015300             MOVE "Y" TO WK-C-LBXANLZ-BAD-FLAG.                   LM12CB
015400*
015500     IF      WK-C-LBXANLZ-BAD
015600             PERFORM A200-STORE-ERROR-ONLY
015700                THRU A299-STORE-ERROR-ONLY-EX
015800             ADD  1 TO WK-C-LBXANLZ-ERR-COUNT
015900     ELSE
016000             PERFORM A300-STORE-FEATURES
016100                THRU A399-STORE-FEATURES-EX
016200             ADD  1 TO WK-C-LBXANLZ-OK-COUNT.
016300*
016400     WRITE   TA-LINE.
016500     PERFORM A010-READ-ANALYSIS-RESULT
016600        THRU A019-READ-ANALYSIS-RESULT-EX.
016700*
016800 A199-LOAD-ANALYSIS-RESULT-EX.
016900     EXIT.
017000*
017100*---------------------------------------------------------------*
017200 A200-STORE-ERROR-ONLY.                                           LM12CB
017300*---------------------------------------------------------------*
017400     MOVE    SPACES                  TO TA-LINE.                  LM12CB
017500     MOVE    AF-TRACK-ID             TO TA-TRACK-ID.              LM12CB
017600     MOVE    "N"                     TO TA-SUCCESS.               LM12CB
017700     IF      AF-ERROR-MSG = SPACES                                LM12CB
017800             MOVE "Unknown error"     TO TA-ERROR-MSG             LM12CB
017900     ELSE                                                         LM12CB
018000             MOVE AF-ERROR-MSG        TO TA-ERROR-MSG.            LM12CB
018100*
018200 A299-STORE-ERROR-ONLY-EX.
018300     EXIT.
018400*
018500*---------------------------------------------------------------*
018600*    RULE (TrackAnalysisJsonReader) - COPY EVERY NUMERIC         *
018700*    FEATURE AT THE PRECISION GIVEN ON TRACK-ANALYSIS-REC, NO    *
018800*    ROUNDING BEYOND WHAT THE SOURCE RECORD ALREADY CARRIES.     *
018900*    A FEATURE MISSING FROM THE INPUT IS ALREADY ZERO BY WAY OF  *
019000*    THE LEADING MOVE SPACES / ZERO BELOW - NOTHING FURTHER TO   *
019100*    DO FOR IT HERE.                                             *
019200*---------------------------------------------------------------*
019300 A300-STORE-FEATURES.
019400*---------------------------------------------------------------*
019500     MOVE    SPACES                  TO TA-LINE.
019600     MOVE    ZERO                    TO TA-BPM
019700                                         TA-DANCEABILITY
019800                                         TA-BEATS-LOUDNESS
019900                                         TA-ONSET-RATE
020000                                         TA-SPECTRAL-CENTROID
020100                                         TA-SPECTRAL-ROLLOFF
020200                                         TA-DISSONANCE
020300                                         TA-LOUDNESS
020400                                         TA-DYNAMIC-COMPLEXITY.
020500     MOVE    AF-TRACK-ID             TO TA-TRACK-ID.
020600     MOVE    "Y"                     TO TA-SUCCESS.
020700     MOVE    AF-BPM                  TO TA-BPM.
020800     MOVE    AF-DANCEABILITY         TO TA-DANCEABILITY.
020900     MOVE    AF-BEATS-LOUDNESS       TO TA-BEATS-LOUDNESS.
021000     MOVE    AF-ONSET-RATE           TO TA-ONSET-RATE.
021100     MOVE    AF-SPECTRAL-CENTROID    TO TA-SPECTRAL-CENTROID.
021200     MOVE    AF-SPECTRAL-ROLLOFF     TO TA-SPECTRAL-ROLLOFF.
021300     MOVE    AF-DISSONANCE           TO TA-DISSONANCE.
021400     MOVE    AF-LOUDNESS             TO TA-LOUDNESS.
021500     MOVE    AF-DYNAMIC-COMPLEXITY   TO TA-DYNAMIC-COMPLEXITY.
021600     PERFORM A310-COPY-ONE-MFCC-PAIR
021700        THRU A319-COPY-ONE-MFCC-PAIR-EX
021800        VARYING WK-C-LBXANLZ-IX FROM 1 BY 1
021900          UNTIL WK-C-LBXANLZ-IX > 13.
022000*
022100 A399-STORE-FEATURES-EX.
022200     EXIT.
022300*
022400*---------------------------------------------------------------*
022500 A310-COPY-ONE-MFCC-PAIR.
022600*---------------------------------------------------------------*
022700     MOVE    AF-MFCC-MEAN (WK-C-LBXANLZ-IX) TO
022800             TA-MFCC-MEAN (WK-C-LBXANLZ-IX).
022900     MOVE    AF-MFCC-VAR (WK-C-LBXANLZ-IX)  TO
023000             TA-MFCC-VAR (WK-C-LBXANLZ-IX).
023100*
023200 A319-COPY-ONE-MFCC-PAIR-EX.
023300     EXIT.
023400*
023500*---------------------------------------------------------------*
023600*                   PROGRAM SUBROUTINE                         *
023700*---------------------------------------------------------------*
023800 Z000-END-PROGRAM-ROUTINE.
023900     CONTINUE.
024000*
024100 Z999-END-PROGRAM-ROUTINE-EX.
024200     EXIT.
024300*
024400******************************************************************
024500*************** END OF PROGRAM SOURCE -  LBXANLZ ***************
024600******************************************************************
