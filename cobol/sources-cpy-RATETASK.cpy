000100* RATETASK.cpybk
000200* RATE-TASK-REC - INPUT TO THE RATE/DJ-TAG BATCH, ONE COMMAND PER
000300* RECORD.  LINE SEQUENTIAL.
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LM07PM 19/09/97 PMH    - INITIAL VERSION - RATE ONLY.
000800* LM08PM 02/02/99 PMH    - RT-ACTION EXPANDED TO CARRY ENERGY /
000900*                          FUNCTION / COMMENT DJ-TAG COMMANDS.
001000*-----------------------------------------------------------------
001100     05 RT-RECORD            PIC X(90).
001200     05 RT-RECORD-R REDEFINES RT-RECORD.
001300     06 RT-TRACK-ID           PIC 9(09).
001400*                        TRACK KEY
001500     06 RT-ACTION             PIC X(08).
001600*                        RATE/ENERGY/FUNCTION/COMMENT
001700     06 RT-RATING             PIC 9(01).
001800*                        STAR RATING 1-5, RATE ONLY
001900     06 RT-VALUE              PIC X(60).
002000*                        ENERGY/FUNCTION/COMMENT TEXT
002100     06 RT-FILE-EXISTS        PIC X(01).
002200*                        'Y' WHEN THE TRACK'S AUDIO FILE EXISTS
002300     06 FILLER                PIC X(10).
