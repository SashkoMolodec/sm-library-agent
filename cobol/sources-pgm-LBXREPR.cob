000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBXREPR.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   09 AUG 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE REPROCESS BATCH DRIVER.  IT RE-SCANS
001200*               A SMALL NUMBER OF ALREADY-CATALOGUED RELEASE
001300*               DIRECTORIES NAMED ON THE REPROCESS-TASKS FILE -
001400*               REMAPS THE SOURCE-SIDE DIRECTORY PATH TO THE
001500*               LIBRARY-SIDE PATH, OPTIONALLY RE-MATCHES AND
001600*               RE-TAGS EVERY FILE OF THE RELEASE, BUMPS THE
001700*               METADATA VERSION AND TIMESTAMP, AND REPLACES THE
001800*               RELEASE'S CATALOG ENTRY.  RUN AFTER A RELEASE'S
001900*               METADATA HAS BEEN CORRECTED AT THE SOURCE OR THE
002000*               DOWNLOADED FILES HAVE CHANGED.
002100*---------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*---------------------------------------------------------------*
002400* LR10PM 09/08/89 PMH    - INITIAL VERSION.
002500*---------------------------------------------------------------*
002600* LR11CB 21/09/95 CORB   - A RE-PROCESS TASK NAMING A RELEASE NOT
002700*                          YET ON THE METADATA FILE NO LONGER
002800*                          ABORTS THE RUN - IT IS LOGGED TO THE
002900*                          REPORT AS "NOT ON FILE" AND THE
003000*                          REMAINING TASKS STILL PROCESS.
003100*---------------------------------------------------------------*
003200* LR12SW 12/10/98 SWK    - Y2K REVIEW - PROCESSED TIMESTAMP IS
003300*                          BUILT THE SAME WAY AS THE MAIN PROCESS
003400*                          BATCH - CENTURY WINDOWED OFF THE
003500*                          TWO-DIGIT YEAR, NOT HARD-CODED.
003600*---------------------------------------------------------------*
003700* LR13DL 05/03/01 DLIM   - REQ#43930 - REPLACE-CATALOG-RELEASE
003800*                          WAS WRITING "DIGITAL" AS THE RELEASE
003900*                          FORMAT ON EVERY REPROCESSED RELEASE -
004000*                          THE FORMAT IS NOW WORKED OUT FROM THE
004100*                          RELOADED FILE EXTENSIONS THE SAME WAY
004200*                          THE MAIN PROCESS BATCH DOES IT.
004300*---------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                       ON STATUS IS U0-ON
005400                       OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT REPROCESS-TASKS  ASSIGN TO REPTASK
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WK-C-FILE-STATUS.
006100*
006200     SELECT RELEASE-METADATA ASSIGN TO RELMETA
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WK-C-FILE-STATUS.
006500*
006600     SELECT RELEASE-METADATA-NEW ASSIGN TO RELMETNW
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WK-C-FILE-STATUS.
006900*
007000     SELECT TRACKLIST        ASSIGN TO TRAKLST
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WK-C-FILE-STATUS.
007300*
007400     SELECT AUDIO-FILES      ASSIGN TO AUDFILES
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WK-C-FILE-STATUS.
007700*
007800     SELECT CATALOG-RELEASES ASSIGN TO CATRELSE
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WK-C-FILE-STATUS.
008100*
008200     SELECT CATALOG-RELEASES-NEW ASSIGN TO CATRELNW
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS WK-C-FILE-STATUS.
008500*
008600     SELECT PROCESS-REPORT   ASSIGN TO PROCRPT
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WK-C-FILE-STATUS.
008900*
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400**************
009500 FD  REPROCESS-TASKS
009600     LABEL RECORDS ARE OMITTED
009700     DATA RECORD IS RX-LINE.
009800 01  RX-LINE.
009900     COPY REPTASK.
010000*
010100 FD  RELEASE-METADATA
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS RM-LINE.
010400 01  RM-LINE.
010500     COPY RELMETA.
010600*
010700 FD  RELEASE-METADATA-NEW
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS RMN-LINE.
011000 01  RMN-LINE.
011100     COPY RELMETA REPLACING ==RM-== BY ==RMN-==.
011200*
011300 FD  TRACKLIST
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS TL-LINE.
011600 01  TL-LINE.
011700     COPY TRAKLST.
011800*
011900 FD  AUDIO-FILES
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS AF-LINE.
012200 01  AF-LINE.
012300     COPY AUDFILE.
012400*
012500 FD  CATALOG-RELEASES
012600     LABEL RECORDS ARE OMITTED
012700     DATA RECORD IS CR-LINE.
012800 01  CR-LINE.
012900     COPY CATREL.
013000*
013100 FD  CATALOG-RELEASES-NEW
013200     LABEL RECORDS ARE OMITTED
013300     DATA RECORD IS CRN-LINE.
013400 01  CRN-LINE.
013500     COPY CATREL REPLACING ==CR-== BY ==CRN-==.
013600*
013700 FD  PROCESS-REPORT
013800     LABEL RECORDS ARE OMITTED
013900     DATA RECORD IS PR-LINE.
014000 01  PR-LINE                          PIC X(132).
014100*
014200*************************
014300 WORKING-STORAGE SECTION.
014400*************************
014500 01  FILLER                          PIC X(24)        VALUE
014600     "** PROGRAM LBXREPR   **".
014700*
014800* ------------------ PROGRAM WORKING STORAGE -------------------*
014900 01    WK-C-COMMON.
015000 COPY LBCMWS.
015100*
015200 01  WK-C-LBXREPR-SWITCHES.
015300     05  WK-C-LBXREPR-RX-FLAG         PIC X(01).
015400         88  WK-C-LBXREPR-RX-EOF          VALUE "Y".
015500     05  WK-C-LBXREPR-RM-FLAG         PIC X(01).
015600         88  WK-C-LBXREPR-RM-EOF          VALUE "Y".
015700     05  WK-C-LBXREPR-TL-FLAG         PIC X(01).
015800         88  WK-C-LBXREPR-TL-EOF          VALUE "Y".
015900     05  WK-C-LBXREPR-AF-FLAG         PIC X(01).
016000         88  WK-C-LBXREPR-AF-EOF          VALUE "Y".
016100     05  WK-C-LBXREPR-CR-FLAG         PIC X(01).
016200         88  WK-C-LBXREPR-CR-EOF          VALUE "Y".
016300     05  WK-C-LBXREPR-FOUND-FLAG      PIC X(01).
016400         88  WK-C-LBXREPR-FOUND            VALUE "Y".
016500     05  FILLER                       PIC X(01).
016600*
016700* ------------------ REPROCESS-TASK TABLE -----------------------*
016800 01  WK-C-LBXREPR-TASKS.
016900     05  WK-C-LBXREPR-TASK-COUNT      PIC S9(03)   COMP.
017000     05  WK-C-LBXREPR-TASK-IX         PIC S9(03)   COMP.
017100     05  WK-C-LBXREPR-TASK-TAB        OCCURS 50 TIMES.
017200         10  WK-C-LBXREPR-TASK-SRCID  PIC X(20).
017300         10  WK-C-LBXREPR-TASK-DIR    PIC X(120).
017400         10  WK-C-LBXREPR-TASK-VERS   PIC 9(03).
017500         10  WK-C-LBXREPR-TASK-SKIP   PIC X(01).
017600     05  FILLER                       PIC X(01).
017700*
017800* ------------------ PER-TASK WORK AREA ---------------------*
017900 01  WK-C-LBXREPR-RELEASE.
018000     05  WK-C-LBXREPR-NEW-DIR         PIC X(120).
018100     05  WK-C-LBXREPR-TL-COUNT        PIC S9(03) COMP.
018200     05  WK-C-LBXREPR-TL-NO           PIC 9(03)  OCCURS 200 TIMES.
018300     05  WK-C-LBXREPR-TL-ARTIST       PIC X(60)  OCCURS 200 TIMES.
018400     05  WK-C-LBXREPR-TL-TITLE        PIC X(60)  OCCURS 200 TIMES.
018500     05  WK-C-LBXREPR-AF-COUNT        PIC S9(03) COMP.
018600     05  WK-C-LBXREPR-AF-NAME         PIC X(80)  OCCURS 200 TIMES.
018700     05  WK-C-LBXREPR-AF-EXT          PIC X(05)  OCCURS 200 TIMES.
018800     05  WK-C-LBXREPR-AF-TAGNO        PIC 9(03)  OCCURS 200 TIMES.
018900     05  WK-C-LBXREPR-AF-TAGTTL       PIC X(60)  OCCURS 200 TIMES.
019000     05  WK-C-LBXREPR-AF-TAGART       PIC X(60)  OCCURS 200 TIMES.
019100     05  WK-C-LBXREPR-AF-TAGKEY       PIC X(05)  OCCURS 200 TIMES.
019200     05  WK-C-LBXREPR-AF-TAGBPM       PIC 9(03)  OCCURS 200 TIMES.
019300     05  FILLER                       PIC X(01).
019400*
019500 01  WK-C-LBXREPR-COUNTERS.
019600     05  WK-C-LBXREPR-OK-COUNT        PIC S9(05) COMP.
019700     05  WK-C-LBXREPR-ERR-COUNT       PIC S9(05) COMP.
019800     05  WK-C-LBXREPR-NOTONFILE-CNT   PIC S9(05) COMP.
019900     05  WK-C-LBXREPR-GT-OK           PIC S9(07) COMP.
020000     05  WK-C-LBXREPR-GT-ERR          PIC S9(07) COMP.
020100     05  WK-C-LBXREPR-GT-NOTONFILE    PIC S9(07) COMP.
020200     05  FILLER                       PIC X(01).
020300*
020400 01  WK-C-LBXREPR-WORK.
020500     05  WK-C-LBXREPR-FX              PIC S9(03) COMP.
020600     05  WK-C-LBXREPR-SRCPREFIX       PIC X(40)  VALUE
020700         "/downloads/".
020800     05  WK-C-LBXREPR-TGTPREFIX       PIC X(40)  VALUE
020900         "/library/staging/".
021000     05  WK-C-LBXREPR-PLEN            PIC S9(03) COMP.
021100     05  WK-C-LBXREPR-TIME-HHMMSS     PIC 9(06).
021200     05  WK-C-LBXREPR-PROCESSED-TS    PIC X(14).
021300     05  WK-C-LBXREPR-MSG             PIC X(60).
021400     05  WK-C-LBXREPR-FORMAT          PIC X(10).                  LR13DL
021500     05  FILLER                       PIC X(01).
021600*
021700* ------------ LINKAGE RECORDS FOR CALLED ROUTINES --------------*
021800*    THESE ROUTINES HAVE NO FILES OF THEIR OWN - THE CALLER      *
021900*    OWNS THE LINKAGE RECORD STORAGE, SO EACH IS COPIED IN HERE  *
022000*    RATHER THAN LEFT TO THE CALLED PROGRAM'S OWN LINKAGE        *
022100*    SECTION.                                                   *
022200*---------------------------------------------------------------*
022300 COPY VMTCH.
022400 COPY VTAG.
022500 COPY VMETA.
022600 COPY VREL.
022700*
022800* ------------------ REPORT LINE AREA -----------------------*
022900 01  WK-C-LBXREPR-RPT-AREA.
023000     05  RPT-CTL                      PIC X(01).
023100     05  RPT-BODY                     PIC X(131).
023200 01  WK-C-LBXREPR-RPT-HEAD REDEFINES WK-C-LBXREPR-RPT-AREA.
023300     05  RPTH-CTL                     PIC X(01).
023400     05  RPTH-LIT1                    PIC X(20) VALUE
023500         "RE-PROCESSED RELEASE".
023600     05  RPTH-SRCID                   PIC X(20).
023700     05  FILLER                       PIC X(91).
023800 01  WK-C-LBXREPR-RPT-DET   REDEFINES WK-C-LBXREPR-RPT-AREA.
023900     05  RPTD-CTL                     PIC X(01).
024000     05  RPTD-LIT1                    PIC X(16) VALUE
024100         "  DIRECTORY    ".
024200     05  RPTD-DIR                     PIC X(90).
024300     05  FILLER                       PIC X(25).
024400 01  WK-C-LBXREPR-RPT-SUM    REDEFINES WK-C-LBXREPR-RPT-AREA.
024500     05  RPTS-CTL                     PIC X(01).
024600     05  RPTS-LIT1                    PIC X(16).
024700     05  RPTS-VERS                    PIC ZZ9.
024800     05  RPTS-LIT2                    PIC X(06) VALUE " OK = ".
024900     05  RPTS-OK                      PIC ZZZZ9.
025000     05  RPTS-LIT3                    PIC X(09) VALUE
025100         "  ERR =  ".
025200     05  RPTS-ERR                     PIC ZZZZ9.
025300     05  FILLER                       PIC X(92).
025400*
025500*****************
025600 LINKAGE SECTION.
025700*****************
025800*    NONE - BATCH DRIVER, NO USING PARAMETERS.
025900 EJECT
026000***********************
026100 PROCEDURE DIVISION.
026200***********************
026300 MAIN-MODULE.
026400     PERFORM A000-INITIALIZATION
026500        THRU A099-INITIALIZATION-EX.
026600     PERFORM B000-PROCESS-ONE-TASK
026700        THRU B099-PROCESS-ONE-TASK-EX
026800        VARYING WK-C-LBXREPR-TASK-IX FROM 1 BY 1
026900          UNTIL WK-C-LBXREPR-TASK-IX >
027000                WK-C-LBXREPR-TASK-COUNT.
027100     PERFORM C000-COPY-REMAINING-METADATA
027200        THRU C099-COPY-REMAINING-METADATA-EX.
027300     PERFORM C100-COPY-REMAINING-CATALOG
027400        THRU C199-COPY-REMAINING-CATALOG-EX.
027500     PERFORM A900-PRINT-GRAND-TOTALS
027600        THRU A999-PRINT-GRAND-TOTALS-EX.
027700     PERFORM Z000-END-PROGRAM-ROUTINE
027800        THRU Z999-END-PROGRAM-ROUTINE-EX.
027900     STOP RUN.
028000*
028100*---------------------------------------------------------------*
028200*    RULE - LOAD ALL REPROCESS TASKS INTO MEMORY FIRST - THE    *
028300*    METADATA AND CATALOG REBUILD PASSES NEED TO KNOW THE FULL  *
028400*    SET OF SOURCE IDS BEING REPROCESSED BEFORE THEY START.      *
028500*---------------------------------------------------------------*
028600 A000-INITIALIZATION.
028700*---------------------------------------------------------------*
028800     MOVE    ZERO                    TO
028900             WK-C-LBXREPR-TASK-COUNT
029000             WK-C-LBXREPR-GT-OK
029100             WK-C-LBXREPR-GT-ERR
029200             WK-C-LBXREPR-GT-NOTONFILE.
029300*
029400     ACCEPT  WK-C-TODAY-DATE          FROM DATE.
029500     ACCEPT  WK-C-LBXREPR-TIME-HHMMSS FROM TIME.
029600     PERFORM A055-BUILD-PROCESSED-TIMESTAMP
029700        THRU A058-BUILD-PROCESSED-TIMESTAMP-EX.
029800*
029900     MOVE    40                      TO WK-C-LBXREPR-PLEN.
030000*
030100     OPEN    INPUT  REPROCESS-TASKS.
030200     IF      NOT WK-C-SUCCESSFUL
030300             DISPLAY "LBXREPR - OPEN ERROR - REPROCESS-TASKS"
030400             DISPLAY "FILE STATUS - " WK-C-FILE-STATUS
030500             GO TO A099-INITIALIZATION-EX.
030600*
030700     PERFORM A010-LOAD-ONE-TASK
030800        THRU A019-LOAD-ONE-TASK-EX
030900        UNTIL WK-C-LBXREPR-RX-EOF.
031000     CLOSE   REPROCESS-TASKS.
031100*
031200     OPEN    INPUT  RELEASE-METADATA.
031300     OPEN    OUTPUT RELEASE-METADATA-NEW.
031400     OPEN    INPUT  TRACKLIST.
031500     OPEN    INPUT  AUDIO-FILES.
031600     OPEN    INPUT  CATALOG-RELEASES.
031700     OPEN    OUTPUT CATALOG-RELEASES-NEW.
031800     OPEN    OUTPUT PROCESS-REPORT.
031900*
032000     PERFORM A060-READ-RELEASE-METADATA
032100        THRU A069-READ-RELEASE-METADATA-EX.
032200     PERFORM A070-READ-TRACKLIST
032300        THRU A079-READ-TRACKLIST-EX.
032400     PERFORM A080-READ-AUDIO-FILE
032500        THRU A089-READ-AUDIO-FILE-EX.
032600     PERFORM A090-READ-CATALOG-RELEASE
032700        THRU A099-READ-CATALOG-RELEASE-EX.
032800*
032900 A099-INITIALIZATION-EX.
033000     EXIT.
033100*
033200*---------------------------------------------------------------*
033300 A010-LOAD-ONE-TASK.
033400*---------------------------------------------------------------*
033500     READ    REPROCESS-TASKS
033600         AT END
033700             MOVE "Y" TO WK-C-LBXREPR-RX-FLAG
033800             GO TO A019-LOAD-ONE-TASK-EX.
033900*
034000     IF      WK-C-LBXREPR-TASK-COUNT >= 50
034100             DISPLAY "LBXREPR - REPROCESS-TASKS TABLE FULL"
034200             GO TO A019-LOAD-ONE-TASK-EX.
034300*
034400     ADD     1 TO WK-C-LBXREPR-TASK-COUNT.
034500     MOVE    RX-SOURCE-ID            TO
034600             WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-COUNT).
034700     MOVE    RX-DIRECTORY            TO
034800             WK-C-LBXREPR-TASK-DIR  (WK-C-LBXREPR-TASK-COUNT).
034900     MOVE    RX-NEW-VERSION          TO
035000             WK-C-LBXREPR-TASK-VERS (WK-C-LBXREPR-TASK-COUNT).
035100     MOVE    RX-SKIP-RETAG           TO
035200             WK-C-LBXREPR-TASK-SKIP (WK-C-LBXREPR-TASK-COUNT).
035300*
035400 A019-LOAD-ONE-TASK-EX.
035500     EXIT.
035600*
035700*---------------------------------------------------------------*
035800*    RULE - SAME CENTURY-WINDOW TECHNIQUE AS THE MAIN PROCESS   *
035900*    BATCH (LBXPROC) - ACCEPT FROM DATE ONLY RETURNS A 2-DIGIT  *
036000*    YEAR.                                                      *
036100*---------------------------------------------------------------*
036200 A055-BUILD-PROCESSED-TIMESTAMP.
036300*---------------------------------------------------------------*
036400     IF      WK-C-TODAY-YY < 50
036500             MOVE "20" TO WK-C-LBXREPR-PROCESSED-TS (1:2)
036600     ELSE
036700             MOVE "19" TO WK-C-LBXREPR-PROCESSED-TS (1:2)
036800     END-IF.
036900     MOVE    WK-C-TODAY-YY           TO
037000             WK-C-LBXREPR-PROCESSED-TS (3:2).
037100     MOVE    WK-C-TODAY-MM           TO
037200             WK-C-LBXREPR-PROCESSED-TS (5:2).
037300     MOVE    WK-C-TODAY-DD           TO
037400             WK-C-LBXREPR-PROCESSED-TS (7:2).
037500     MOVE    WK-C-LBXREPR-TIME-HHMMSS TO
037600             WK-C-LBXREPR-PROCESSED-TS (9:6).
037700*
037800 A058-BUILD-PROCESSED-TIMESTAMP-EX.
037900     EXIT.
038000*
038100*---------------------------------------------------------------*
038200 A060-READ-RELEASE-METADATA.
038300*---------------------------------------------------------------*
038400     READ    RELEASE-METADATA
038500         AT END
038600             MOVE "Y" TO WK-C-LBXREPR-RM-FLAG.
038700*
038800 A069-READ-RELEASE-METADATA-EX.
038900     EXIT.
039000*
039100*---------------------------------------------------------------*
039200 A070-READ-TRACKLIST.
039300*---------------------------------------------------------------*
039400     READ    TRACKLIST
039500         AT END
039600             MOVE "Y" TO WK-C-LBXREPR-TL-FLAG.
039700*
039800 A079-READ-TRACKLIST-EX.
039900     EXIT.
040000*
040100*---------------------------------------------------------------*
040200 A080-READ-AUDIO-FILE.
040300*---------------------------------------------------------------*
040400     READ    AUDIO-FILES
040500         AT END
040600             MOVE "Y" TO WK-C-LBXREPR-AF-FLAG.
040700*
040800 A089-READ-AUDIO-FILE-EX.
040900     EXIT.
041000*
041100*---------------------------------------------------------------*
041200 A090-READ-CATALOG-RELEASE.
041300*---------------------------------------------------------------*
041400     READ    CATALOG-RELEASES
041500         AT END
041600             MOVE "Y" TO WK-C-LBXREPR-CR-FLAG.
041700*
041800 A099-READ-CATALOG-RELEASE-EX.
041900     EXIT.
042000*
042100*---------------------------------------------------------------*
042200*    RULE - TASKS, RELMETA AND CATREL ARE ALL IN ASCENDING      *
042300*    SOURCE-ID ORDER - COPY THROUGH EVERY MASTER RECORD THAT    *
042400*    FALLS AHEAD OF THE CURRENT TASK'S KEY BEFORE ACTING ON     *
042500*    THE TASK ITSELF.                                           *
042600*---------------------------------------------------------------*
042700 B000-PROCESS-ONE-TASK.
042800*---------------------------------------------------------------*
042900     PERFORM B010-COPY-METADATA-AHEAD-OF-TASK
043000        THRU B019-COPY-METADATA-AHEAD-OF-TASK-EX
043100        UNTIL WK-C-LBXREPR-RM-EOF
043200           OR RM-SOURCE-ID >=
043300              WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX).
043400     PERFORM B020-COPY-CATALOG-AHEAD-OF-TASK
043500        THRU B029-COPY-CATALOG-AHEAD-OF-TASK-EX
043600        UNTIL WK-C-LBXREPR-CR-EOF
043700           OR CR-SOURCE-ID >=
043800              WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX).
043900*
044000     MOVE    "N"                     TO WK-C-LBXREPR-FOUND-FLAG.
044100     IF      NOT WK-C-LBXREPR-RM-EOF
044200     AND     RM-SOURCE-ID =
044300             WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX)
044400             MOVE "Y" TO WK-C-LBXREPR-FOUND-FLAG.
044500*
044600     IF      WK-C-LBXREPR-FOUND
044700             PERFORM B100-REPROCESS-ONE-RELEASE
044800                THRU B199-REPROCESS-ONE-RELEASE-EX
044900             PERFORM A060-READ-RELEASE-METADATA
045000                THRU A069-READ-RELEASE-METADATA-EX
045100     ELSE
045200             ADD 1 TO WK-C-LBXREPR-NOTONFILE-CNT
045300             MOVE WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX)
045400                  TO RPTH-SRCID
045500             MOVE "RELEASE NOT ON FILE" TO RPTH-LIT1              LR11CB
045600             PERFORM G000-WRITE-REPORT-LINE
045700                THRU G099-WRITE-REPORT-LINE-EX.
045800*
045900     IF      NOT WK-C-LBXREPR-CR-EOF
046000     AND     CR-SOURCE-ID =
046100             WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX)
046200             PERFORM A090-READ-CATALOG-RELEASE
046300                THRU A099-READ-CATALOG-RELEASE-EX.
046400*
046500 B099-PROCESS-ONE-TASK-EX.
046600     EXIT.
046700*
046800*---------------------------------------------------------------*
046900 B010-COPY-METADATA-AHEAD-OF-TASK.
047000*---------------------------------------------------------------*
047100     MOVE    RM-RECORD               TO RMN-RECORD.
047200     WRITE   RMN-LINE.
047300     PERFORM A060-READ-RELEASE-METADATA
047400        THRU A069-READ-RELEASE-METADATA-EX.
047500*
047600 B019-COPY-METADATA-AHEAD-OF-TASK-EX.
047700     EXIT.
047800*
047900*---------------------------------------------------------------*
048000 B020-COPY-CATALOG-AHEAD-OF-TASK.
048100*---------------------------------------------------------------*
048200     MOVE    CR-RECORD               TO CRN-RECORD.
048300     WRITE   CRN-LINE.
048400     PERFORM A090-READ-CATALOG-RELEASE
048500        THRU A099-READ-CATALOG-RELEASE-EX.
048600*
048700 B029-COPY-CATALOG-AHEAD-OF-TASK-EX.
048800     EXIT.
048900*
049000*---------------------------------------------------------------*
049100*    RULE - MAP THE PATH, COLLECT THE RELEASE'S TRACKS AND      *
049200*    FILES, RE-TAG UNLESS SKIP-RETAG, RE-WRITE THE METADATA     *
049300*    RECORD WITH THE NEW VERSION, AND REPLACE THE CATALOG        *
049400*    ENTRY.  THE OLD RELMETA/CATREL RECORDS FOR THIS RELEASE     *
049500*    ARE NOT COPIED THROUGH - THEY ARE REPLACED BELOW.          *
049600*---------------------------------------------------------------*
049700 B100-REPROCESS-ONE-RELEASE.
049800*---------------------------------------------------------------*
049900     MOVE    ZERO                    TO
050000             WK-C-LBXREPR-OK-COUNT
050100             WK-C-LBXREPR-ERR-COUNT.
050200     PERFORM C010-MAP-DIRECTORY-PATH
050300        THRU C019-MAP-DIRECTORY-PATH-EX.
050400     PERFORM C100-LOAD-RELEASE-TRACKLIST
050500        THRU C199-LOAD-RELEASE-TRACKLIST-EX.
050600     PERFORM C200-LOAD-RELEASE-AUDIO-FILES
050700        THRU C299-LOAD-RELEASE-AUDIO-FILES-EX.
050800*
050900     IF      WK-C-LBXREPR-AF-COUNT = ZERO
051000             MOVE "NO AUDIO FILES FOUND FOR RELEASE" TO
051100                  WK-C-LBXREPR-MSG
051200             GO TO B199-REPROCESS-ONE-RELEASE-EX.
051300*
051400     IF      WK-C-LBXREPR-TASK-SKIP (WK-C-LBXREPR-TASK-IX) = "Y"
051500             MOVE WK-C-LBXREPR-AF-COUNT TO WK-C-LBXREPR-OK-COUNT
051600     ELSE
051700             PERFORM D000-MATCH-FILES
051800                THRU D099-MATCH-FILES-EX
051900             PERFORM D100-RETAG-ALL-FILES
052000                THRU D199-RETAG-ALL-FILES-EX.
052100*
052200     IF      WK-C-LBXREPR-OK-COUNT = ZERO
052300             MOVE "NO FILES COULD BE RE-TAGGED" TO
052400                  WK-C-LBXREPR-MSG
052500             GO TO B199-REPROCESS-ONE-RELEASE-EX.
052600*
052700     PERFORM E000-REWRITE-METADATA
052800        THRU E099-REWRITE-METADATA-EX.
052900     PERFORM F000-REPLACE-CATALOG-RELEASE
053000        THRU F099-REPLACE-CATALOG-RELEASE-EX.
053100*
053200     ADD     WK-C-LBXREPR-OK-COUNT  TO WK-C-LBXREPR-GT-OK.
053300     ADD     WK-C-LBXREPR-ERR-COUNT TO WK-C-LBXREPR-GT-ERR.
053400     PERFORM G100-PRINT-RELEASE-SUMMARY
053500        THRU G199-PRINT-RELEASE-SUMMARY-EX.
053600*
053700 B199-REPROCESS-ONE-RELEASE-EX.
053800     EXIT.
053900*
054000*---------------------------------------------------------------*
054100*    RULE (PathMappingService) - REPLACE THE SOURCE PREFIX WITH *
054200*    THE TARGET PREFIX WHEN THE DIRECTORY STARTS WITH IT,        *
054300*    OTHERWISE LEAVE THE DIRECTORY UNCHANGED.                   *
054400*---------------------------------------------------------------*
054500 C010-MAP-DIRECTORY-PATH.
054600*---------------------------------------------------------------*
054700     MOVE    WK-C-LBXREPR-TASK-DIR (WK-C-LBXREPR-TASK-IX) TO
054800             WK-C-LBXREPR-NEW-DIR.
054900*
055000     IF      WK-C-LBXREPR-SRCPREFIX (1:WK-C-LBXREPR-PLEN) NOT
055100             = SPACES
055200     AND     WK-C-LBXREPR-TGTPREFIX (1:WK-C-LBXREPR-PLEN) NOT
055300             = SPACES
055400     AND     WK-C-LBXREPR-TASK-DIR (WK-C-LBXREPR-TASK-IX)
055500             (1:11) = WK-C-LBXREPR-SRCPREFIX (1:11)
055600             STRING  WK-C-LBXREPR-TGTPREFIX (1:17)
055700                     WK-C-LBXREPR-TASK-DIR (WK-C-LBXREPR-TASK-IX)
055800                        (12:109)
055900                     DELIMITED BY SIZE
056000                     INTO WK-C-LBXREPR-NEW-DIR.
056100*
056200 C019-MAP-DIRECTORY-PATH-EX.
056300     EXIT.
056400*
056500*---------------------------------------------------------------*
056600 C100-LOAD-RELEASE-TRACKLIST.
056700*---------------------------------------------------------------*
056800     MOVE    ZERO                    TO WK-C-LBXREPR-TL-COUNT.
056900     PERFORM C110-SKIP-TRACKLIST-AHEAD
057000        THRU C119-SKIP-TRACKLIST-AHEAD-EX
057100        UNTIL WK-C-LBXREPR-TL-EOF
057200           OR TL-SOURCE-ID >=
057300              WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX).
057400     PERFORM C120-COPY-ONE-TRACKLIST
057500        THRU C129-COPY-ONE-TRACKLIST-EX
057600        UNTIL WK-C-LBXREPR-TL-EOF
057700           OR TL-SOURCE-ID NOT =
057800              WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX).
057900*
058000 C199-LOAD-RELEASE-TRACKLIST-EX.
058100     EXIT.
058200*
058300*---------------------------------------------------------------*
058400 C110-SKIP-TRACKLIST-AHEAD.
058500*---------------------------------------------------------------*
058600     PERFORM A070-READ-TRACKLIST
058700        THRU A079-READ-TRACKLIST-EX.
058800*
058900 C119-SKIP-TRACKLIST-AHEAD-EX.
059000     EXIT.
059100*
059200*---------------------------------------------------------------*
059300 C120-COPY-ONE-TRACKLIST.
059400*---------------------------------------------------------------*
059500     IF      WK-C-LBXREPR-TL-COUNT < 200
059600             ADD 1 TO WK-C-LBXREPR-TL-COUNT
059700             MOVE TL-TRACK-NO TO
059800                  WK-C-LBXREPR-TL-NO (WK-C-LBXREPR-TL-COUNT)
059900             MOVE TL-ARTIST   TO
060000                  WK-C-LBXREPR-TL-ARTIST (WK-C-LBXREPR-TL-COUNT)
060100             MOVE TL-TITLE    TO
060200                  WK-C-LBXREPR-TL-TITLE (WK-C-LBXREPR-TL-COUNT).
060300     PERFORM A070-READ-TRACKLIST
060400        THRU A079-READ-TRACKLIST-EX.
060500*
060600 C129-COPY-ONE-TRACKLIST-EX.
060700     EXIT.
060800*
060900*---------------------------------------------------------------*
061000 C200-LOAD-RELEASE-AUDIO-FILES.
061100*---------------------------------------------------------------*
061200     MOVE    ZERO                    TO WK-C-LBXREPR-AF-COUNT.
061300     PERFORM C210-SKIP-AUDIO-AHEAD
061400        THRU C219-SKIP-AUDIO-AHEAD-EX
061500        UNTIL WK-C-LBXREPR-AF-EOF
061600           OR AF-SOURCE-ID >=
061700              WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX).
061800     PERFORM C220-COPY-ONE-AUDIO-FILE
061900        THRU C229-COPY-ONE-AUDIO-FILE-EX
062000        UNTIL WK-C-LBXREPR-AF-EOF
062100           OR AF-SOURCE-ID NOT =
062200              WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX).
062300*
062400 C299-LOAD-RELEASE-AUDIO-FILES-EX.
062500     EXIT.
062600*
062700*---------------------------------------------------------------*
062800 C210-SKIP-AUDIO-AHEAD.
062900*---------------------------------------------------------------*
063000     PERFORM A080-READ-AUDIO-FILE
063100        THRU A089-READ-AUDIO-FILE-EX.
063200*
063300 C219-SKIP-AUDIO-AHEAD-EX.
063400     EXIT.
063500*
063600*---------------------------------------------------------------*
063700 C220-COPY-ONE-AUDIO-FILE.
063800*---------------------------------------------------------------*
063900     IF      WK-C-LBXREPR-AF-COUNT < 200
064000         AND AF-EXISTS-FLAG = "Y"
064100             ADD 1 TO WK-C-LBXREPR-AF-COUNT
064200             MOVE AF-FILENAME      TO
064300                  WK-C-LBXREPR-AF-NAME (WK-C-LBXREPR-AF-COUNT)
064400             MOVE AF-EXTENSION     TO
064500                  WK-C-LBXREPR-AF-EXT (WK-C-LBXREPR-AF-COUNT)
064600             MOVE AF-TAG-TRACK-NO  TO
064700                  WK-C-LBXREPR-AF-TAGNO (WK-C-LBXREPR-AF-COUNT)
064800             MOVE AF-TAG-TITLE     TO
064900                  WK-C-LBXREPR-AF-TAGTTL (WK-C-LBXREPR-AF-COUNT)
065000             MOVE AF-TAG-ARTIST    TO
065100                  WK-C-LBXREPR-AF-TAGART (WK-C-LBXREPR-AF-COUNT)
065200             MOVE AF-TAG-KEY       TO
065300                  WK-C-LBXREPR-AF-TAGKEY (WK-C-LBXREPR-AF-COUNT)
065400             MOVE AF-TAG-BPM       TO
065500                  WK-C-LBXREPR-AF-TAGBPM (WK-C-LBXREPR-AF-COUNT).
065600     PERFORM A080-READ-AUDIO-FILE
065700        THRU A089-READ-AUDIO-FILE-EX.
065800*
065900 C229-COPY-ONE-AUDIO-FILE-EX.
066000     EXIT.
066100*
066200*---------------------------------------------------------------*
066300*    RULE - RE-MATCH EVERY FILE OF THE RELEASE AGAINST THE      *
066400*    OFFICIAL TRACKLIST BEFORE RE-TAGGING.                       *
066500*---------------------------------------------------------------*
066600 D000-MATCH-FILES.
066700*---------------------------------------------------------------*
066800     MOVE    SPACES                  TO WK-C-VMTCH-INPUT.
066900     MOVE    WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX) TO
067000             WK-C-VMTCH-SOURCE-ID.
067100     MOVE    WK-C-LBXREPR-TL-COUNT   TO WK-C-VMTCH-TRACK-COUNT.
067200     MOVE    WK-C-LBXREPR-AF-COUNT   TO WK-C-VMTCH-FILE-COUNT.
067300*
067400     PERFORM D010-COPY-ONE-OFFICIAL-TRACK
067500        THRU D019-COPY-ONE-OFFICIAL-TRACK-EX
067600        VARYING WK-C-LBXREPR-FX FROM 1 BY 1
067700          UNTIL WK-C-LBXREPR-FX > WK-C-LBXREPR-TL-COUNT.
067800     PERFORM D020-COPY-ONE-FILE-TO-MATCH
067900        THRU D029-COPY-ONE-FILE-TO-MATCH-EX
068000        VARYING WK-C-LBXREPR-FX FROM 1 BY 1
068100          UNTIL WK-C-LBXREPR-FX > WK-C-LBXREPR-AF-COUNT.
068200*
068300     IF      WK-C-LBXREPR-TL-COUNT > ZERO
068400             MOVE WK-C-LBXREPR-TL-ARTIST (1) TO
068500                  WK-C-VMTCH-ALBUM-ARTIST.
068600*
068700     CALL    "LBVMTCH"               USING WK-C-VMTCH-RECORD.
068800*
068900 D099-MATCH-FILES-EX.
069000     EXIT.
069100*
069200*---------------------------------------------------------------*
069300 D010-COPY-ONE-OFFICIAL-TRACK.
069400*---------------------------------------------------------------*
069500     MOVE    WK-C-LBXREPR-TL-ARTIST (WK-C-LBXREPR-FX) TO
069600             WK-C-VMTCH-OFF-ARTIST (WK-C-LBXREPR-FX).
069700     MOVE    WK-C-LBXREPR-TL-TITLE (WK-C-LBXREPR-FX) TO
069800             WK-C-VMTCH-OFF-TITLE (WK-C-LBXREPR-FX).
069900*
070000 D019-COPY-ONE-OFFICIAL-TRACK-EX.
070100     EXIT.
070200*
070300*---------------------------------------------------------------*
070400 D020-COPY-ONE-FILE-TO-MATCH.
070500*---------------------------------------------------------------*
070600     MOVE    WK-C-LBXREPR-AF-NAME (WK-C-LBXREPR-FX) TO
070700             WK-C-VMTCH-FILENAME (WK-C-LBXREPR-FX).
070800     MOVE    WK-C-LBXREPR-AF-TAGNO (WK-C-LBXREPR-FX) TO
070900             WK-C-VMTCH-TAG-TRACK-NO (WK-C-LBXREPR-FX).
071000     MOVE    WK-C-LBXREPR-AF-TAGTTL (WK-C-LBXREPR-FX) TO
071100             WK-C-VMTCH-TAG-TITLE (WK-C-LBXREPR-FX).
071200     MOVE    WK-C-LBXREPR-AF-TAGART (WK-C-LBXREPR-FX) TO
071300             WK-C-VMTCH-TAG-ARTIST (WK-C-LBXREPR-FX).
071400*
071500 D029-COPY-ONE-FILE-TO-MATCH-EX.
071600     EXIT.
071700*
071800*---------------------------------------------------------------*
071900*    RULE - READ BACK WHAT IS CURRENTLY EMBEDDED ON THE FILE    *
072000*    (FUNCTION "READINFO") BEFORE OVERWRITING IT - KEPT FOR THE *
072100*    AUDIT TRAIL ONLY, THE BUILT TAG SET BELOW IS WHAT IS        *
072200*    ACTUALLY WRITTEN.                                          *
072300*---------------------------------------------------------------*
072400 D100-RETAG-ALL-FILES.
072500*---------------------------------------------------------------*
072600     PERFORM D110-RETAG-ONE-FILE
072700        THRU D119-RETAG-ONE-FILE-EX
072800        VARYING WK-C-LBXREPR-FX FROM 1 BY 1
072900          UNTIL WK-C-LBXREPR-FX > WK-C-LBXREPR-AF-COUNT.
073000*
073100 D199-RETAG-ALL-FILES-EX.
073200     EXIT.
073300*
073400*---------------------------------------------------------------*
073500 D110-RETAG-ONE-FILE.
073600*---------------------------------------------------------------*
073700     MOVE    "READINFO"              TO WK-C-VTAG-FUNCTION.
073800     MOVE    WK-C-LBXREPR-AF-TAGART (WK-C-LBXREPR-FX) TO
073900             WK-C-VTAG-ARTIST.
074000     MOVE    WK-C-LBXREPR-AF-TAGTTL (WK-C-LBXREPR-FX) TO
074100             WK-C-VTAG-TITLE.
074200     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXREPR-FX) TO
074300             WK-C-VTAG-RAW-TRACK-TAG (1:3).
074400     MOVE    "/"                     TO
074500             WK-C-VTAG-RAW-TRACK-TAG (4:1).
074600     MOVE    WK-C-LBXREPR-TL-COUNT   TO
074700             WK-C-VTAG-RAW-TRACK-TAG (5:3).
074800     CALL    "LBVTAG"                USING WK-C-VTAG-RECORD.
074900*
075000     MOVE    "BUILDSET"              TO WK-C-VTAG-FUNCTION.
075100     MOVE    WK-C-VMTCH-OUT-ARTIST (WK-C-LBXREPR-FX) TO
075200             WK-C-VTAG-ARTIST.
075300     MOVE    WK-C-VMTCH-ALBUM-ARTIST TO WK-C-VTAG-ALBUM-ARTIST.
075400     MOVE    WK-C-VMTCH-OUT-TITLE (WK-C-LBXREPR-FX) TO
075500             WK-C-VTAG-TITLE.
075600     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXREPR-FX) TO
075700             WK-C-VTAG-TRACK-NO.
075800     MOVE    WK-C-LBXREPR-AF-TAGKEY (WK-C-LBXREPR-FX) TO
075900             WK-C-VTAG-EXISTING-KEY.
076000     MOVE    WK-C-LBXREPR-AF-TAGBPM (WK-C-LBXREPR-FX) TO
076100             WK-C-VTAG-EXISTING-BPM.
076200     MOVE    WK-C-LBXREPR-AF-EXT (WK-C-LBXREPR-FX) TO
076300             WK-C-VTAG-EXTENSION.
076400     MOVE    WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX) TO
076500             WK-C-VTAG-SOURCE-ID.
076600     CALL    "LBVTAG"                USING WK-C-VTAG-RECORD.
076700*
076800     IF      WK-C-VTAG-TAG-COUNT > ZERO
076900             ADD 1 TO WK-C-LBXREPR-OK-COUNT
077000     ELSE
077100             ADD 1 TO WK-C-LBXREPR-ERR-COUNT.
077200*
077300 D119-RETAG-ONE-FILE-EX.
077400     EXIT.
077500*
077600*---------------------------------------------------------------*
077700*    RULE - BUMP THE VERSION, STAMP THE CURRENT TIMESTAMP, AND  *
077800*    WRITE THE RECORD TO THE NEW MASTER INSTEAD OF THE OLD ONE. *
077900*---------------------------------------------------------------*
078000 E000-REWRITE-METADATA.
078100*---------------------------------------------------------------*
078200     MOVE    RM-SOURCE-ID            TO WK-C-VMETA-SOURCE-ID.
078300     MOVE    RM-MASTER-ID            TO WK-C-VMETA-MASTER-ID.
078400     MOVE    RM-SOURCE               TO WK-C-VMETA-SOURCE.
078500     MOVE    RM-ARTIST               TO WK-C-VMETA-ARTIST.
078600     MOVE    RM-TITLE                TO WK-C-VMETA-TITLE.
078700     MOVE    RM-YEAR                 TO WK-C-VMETA-YEAR.
078800     MOVE    RM-LABEL                TO WK-C-VMETA-LABEL.
078900     MOVE    RM-GENRE-COUNT          TO WK-C-VMETA-GENRE-COUNT.
079000     MOVE    RM-GENRES               TO WK-C-VMETA-GENRE.
079100     MOVE    RM-TYPE-COUNT           TO WK-C-VMETA-TYPE-COUNT.
079200     MOVE    RM-TYPES                TO WK-C-VMETA-TYPE.
079300     MOVE    WK-C-LBXREPR-AF-COUNT   TO WK-C-VMETA-TRACK-COUNT.
079400     MOVE    WK-C-LBXREPR-TASK-VERS (WK-C-LBXREPR-TASK-IX) TO
079500             WK-C-VMETA-VERSION.
079600     MOVE    WK-C-LBXREPR-PROCESSED-TS TO
079700             WK-C-VMETA-PROCESSED-TS.
079800*
079900     CALL    "LBVMETA"               USING WK-C-VMETA-RECORD.
080000*
080100     MOVE    WK-C-VMETA-OUT-RECORD   TO RMN-RECORD.
080200     WRITE   RMN-LINE.
080300*
080400 E099-REWRITE-METADATA-EX.
080500     EXIT.
080600*
080700*---------------------------------------------------------------*
080800*    RULE - DELETE AND RECREATE MEANS "DO NOT SKIP FOR ALREADY  *
080900*    ON FILE" - FORCE EXISTS-FLAG OFF SO LBVREL ALWAYS REBUILDS *
081000*    THE RELEASE FROM THE CURRENT TRACK LIST.                   *
081100*---------------------------------------------------------------*
081200 F000-REPLACE-CATALOG-RELEASE.
081300*---------------------------------------------------------------*
081400     MOVE    "N"                     TO WK-C-VREL-EXISTS-FLAG.
081500     MOVE    RM-SOURCE-ID            TO WK-C-VREL-SOURCE-ID.
081600     MOVE    RM-MASTER-ID            TO WK-C-VREL-MASTER-ID.
081700     MOVE    RM-SOURCE               TO WK-C-VREL-SOURCE.
081800     MOVE    RM-ARTIST               TO WK-C-VREL-ARTIST.
081900     MOVE    RM-TITLE                TO WK-C-VREL-TITLE.
082000     MOVE    RM-YEAR                 TO WK-C-VREL-YEAR.
082100     MOVE    RM-LABEL                TO WK-C-VREL-LABEL.
082200     MOVE    WK-C-LBXREPR-NEW-DIR     TO
082300             WK-C-VREL-DIRECTORY-PATH.
082400     IF      RM-TYPE-COUNT > ZERO
082500             MOVE RM-TYPES (1)        TO WK-C-VREL-TYPE-STRING
082600     ELSE
082700             MOVE SPACES              TO WK-C-VREL-TYPE-STRING.
082800     MOVE    RM-GENRE-COUNT          TO WK-C-VREL-GENRE-COUNT.
082900     MOVE    RM-GENRES               TO WK-C-VREL-GENRE.
083000     MOVE    WK-C-LBXREPR-AF-COUNT   TO WK-C-VREL-TRACK-COUNT.
083100     PERFORM F010-COPY-ONE-TRACK-TO-REL
083200        THRU F019-COPY-ONE-TRACK-TO-REL-EX
083300        VARYING WK-C-LBXREPR-FX FROM 1 BY 1
083400          UNTIL WK-C-LBXREPR-FX > WK-C-LBXREPR-AF-COUNT.
083500*
083600     CALL    "LBVREL"                USING WK-C-VREL-RECORD.
083700*
083800     PERFORM F050-DETECT-RELEASE-FORMAT                           LR13DL
083900        THRU F059-DETECT-RELEASE-FORMAT-EX.                       LR13DL
084000*
084100     MOVE    WK-C-VREL-RELEASE-TYPE  TO CRN-RELEASE-TYPE.
084200     MOVE    RM-SOURCE-ID            TO CRN-SOURCE-ID.
084300     MOVE    RM-MASTER-ID            TO CRN-MASTER-ID.
084400     MOVE    RM-SOURCE               TO CRN-SOURCE.
084500     MOVE    RM-TITLE                TO CRN-TITLE.
084600     MOVE    RM-ARTIST               TO CRN-ARTIST.
084700     MOVE    WK-C-LBXREPR-FORMAT     TO CRN-RELEASE-FORMAT.       LR13DL
084800     MOVE    RM-YEAR                 TO CRN-INITIAL-RELEASE.
084900     MOVE    RM-LABEL                TO CRN-LABEL.
085000     MOVE    WK-C-LBXREPR-NEW-DIR     TO CRN-DIRECTORY-PATH.
085100     MOVE    WK-C-LBXREPR-TASK-VERS (WK-C-LBXREPR-TASK-IX) TO
085200             CRN-METADATA-VERSION.
085300     MOVE    WK-C-VREL-TRACKS-SAVED  TO CRN-TRACK-COUNT.
085400     WRITE   CRN-LINE.
085500*
085600 F099-REPLACE-CATALOG-RELEASE-EX.
085700     EXIT.
085800*
085900*---------------------------------------------------------------*   LR13DL
086000*    RULE - SAME EXTENSION ON EVERY RELOADED FILE = THAT FORMAT,*   LR13DL
086100*    OTHERWISE "MIXED" - SAME RULE THE MAIN PROCESS BATCH USES. *   LR13DL
086200*---------------------------------------------------------------*   LR13DL
086300 F050-DETECT-RELEASE-FORMAT.                                        LR13DL
086400*---------------------------------------------------------------*   LR13DL
086500     MOVE    WK-C-LBXREPR-AF-EXT (1) TO WK-C-LBXREPR-FORMAT.      LR13DL
086600     PERFORM F060-CHECK-ONE-EXTENSION                               LR13DL
086700        THRU F069-CHECK-ONE-EXTENSION-EX                            LR13DL
086800        VARYING WK-C-LBXREPR-FX FROM 2 BY 1                        LR13DL
086900          UNTIL WK-C-LBXREPR-FX > WK-C-LBXREPR-AF-COUNT.            LR13DL
087000 F059-DETECT-RELEASE-FORMAT-EX.                                     LR13DL
087100     EXIT.                                                          LR13DL
087200*                                                                   LR13DL
087300 F060-CHECK-ONE-EXTENSION.                                          LR13DL
087400     IF      WK-C-LBXREPR-AF-EXT (WK-C-LBXREPR-FX) NOT =            LR13DL
087500             WK-C-LBXREPR-AF-EXT (1)                                LR13DL
087600             MOVE "mixed"        TO WK-C-LBXREPR-FORMAT             LR13DL
087700     END-IF.                                                        LR13DL
087800 F069-CHECK-ONE-EXTENSION-EX.                                       LR13DL
087900     EXIT.                                                          LR13DL
088000*
088100 F010-COPY-ONE-TRACK-TO-REL.
088200*---------------------------------------------------------------*
088300     MOVE    WK-C-VMTCH-OUT-TRACK-NO (WK-C-LBXREPR-FX) TO
088400             WK-C-VREL-TRACK-NO (WK-C-LBXREPR-FX).
088500     MOVE    WK-C-VMTCH-OUT-ARTIST (WK-C-LBXREPR-FX) TO
088600             WK-C-VREL-TRACK-ARTIST (WK-C-LBXREPR-FX).
088700     MOVE    WK-C-VMTCH-OUT-TITLE (WK-C-LBXREPR-FX) TO
088800             WK-C-VREL-TRACK-TITLE (WK-C-LBXREPR-FX).
088900*
089000 F019-COPY-ONE-TRACK-TO-REL-EX.
089100     EXIT.
089200*
089300*---------------------------------------------------------------*
089400*    RULE - ONCE EVERY TASK HAS BEEN ACTED ON, THE REMAINDER OF *
089500*    EACH MASTER FILE (EVERYTHING AFTER THE LAST TASK'S KEY)    *
089600*    STILL HAS TO BE COPIED THROUGH UNCHANGED.                  *
089700*---------------------------------------------------------------*
089800 C000-COPY-REMAINING-METADATA.
089900*---------------------------------------------------------------*
090000     PERFORM C010-COPY-ONE-REMAINING-METADATA
090100        THRU C019-COPY-ONE-REMAINING-METADATA-EX
090200        UNTIL WK-C-LBXREPR-RM-EOF.
090300*
090400 C099-COPY-REMAINING-METADATA-EX.
090500     EXIT.
090600*
090700*---------------------------------------------------------------*
090800 C010-COPY-ONE-REMAINING-METADATA.
090900*---------------------------------------------------------------*
091000     MOVE    RM-RECORD               TO RMN-RECORD.
091100     WRITE   RMN-LINE.
091200     PERFORM A060-READ-RELEASE-METADATA
091300        THRU A069-READ-RELEASE-METADATA-EX.
091400*
091500 C019-COPY-ONE-REMAINING-METADATA-EX.
091600     EXIT.
091700*
091800*---------------------------------------------------------------*
091900 C100-COPY-REMAINING-CATALOG.
092000*---------------------------------------------------------------*
092100     PERFORM C110-COPY-ONE-REMAINING-CATALOG
092200        THRU C119-COPY-ONE-REMAINING-CATALOG-EX
092300        UNTIL WK-C-LBXREPR-CR-EOF.
092400*
092500 C199-COPY-REMAINING-CATALOG-EX.
092600     EXIT.
092700*
092800*---------------------------------------------------------------*
092900 C110-COPY-ONE-REMAINING-CATALOG.
093000*---------------------------------------------------------------*
093100     MOVE    CR-RECORD               TO CRN-RECORD.
093200     WRITE   CRN-LINE.
093300     PERFORM A090-READ-CATALOG-RELEASE
093400        THRU A099-READ-CATALOG-RELEASE-EX.
093500*
093600 C119-COPY-ONE-REMAINING-CATALOG-EX.
093700     EXIT.
093800*
093900*---------------------------------------------------------------*
094000 G000-WRITE-REPORT-LINE.
094100*---------------------------------------------------------------*
094200     MOVE    SPACES                  TO WK-C-LBXREPR-RPT-AREA.
094300     MOVE    "1"                     TO RPTH-CTL.
094400     WRITE   PR-LINE FROM WK-C-LBXREPR-RPT-AREA.
094500*
094600 G099-WRITE-REPORT-LINE-EX.
094700     EXIT.
094800*
094900*---------------------------------------------------------------*
095000 G100-PRINT-RELEASE-SUMMARY.
095100*---------------------------------------------------------------*
095200     MOVE    SPACES                  TO WK-C-LBXREPR-RPT-AREA.
095300     MOVE    "1"                     TO RPTH-CTL.
095400     MOVE    WK-C-LBXREPR-TASK-SRCID (WK-C-LBXREPR-TASK-IX) TO
095500             RPTH-SRCID.
095600     WRITE   PR-LINE FROM WK-C-LBXREPR-RPT-AREA.
095700*
095800     MOVE    SPACES                  TO WK-C-LBXREPR-RPT-AREA.
095900     MOVE    " "                     TO RPTD-CTL.
096000     MOVE    WK-C-LBXREPR-NEW-DIR     TO RPTD-DIR.
096100     WRITE   PR-LINE FROM WK-C-LBXREPR-RPT-AREA.
096200*
096300     MOVE    SPACES                  TO WK-C-LBXREPR-RPT-AREA.
096400     MOVE    " "                     TO RPTS-CTL.
096500     MOVE    "VERSION ="             TO RPTS-LIT1.
096600     MOVE    WK-C-LBXREPR-TASK-VERS (WK-C-LBXREPR-TASK-IX) TO
096700             RPTS-VERS.
096800     MOVE    WK-C-LBXREPR-OK-COUNT   TO RPTS-OK.
096900     MOVE    WK-C-LBXREPR-ERR-COUNT  TO RPTS-ERR.
097000     WRITE   PR-LINE FROM WK-C-LBXREPR-RPT-AREA.
097100*
097200 G199-PRINT-RELEASE-SUMMARY-EX.
097300     EXIT.
097400*
097500*---------------------------------------------------------------*
097600 A900-PRINT-GRAND-TOTALS.
097700*---------------------------------------------------------------*
097800     MOVE    SPACES                  TO WK-C-LBXREPR-RPT-AREA.
097900     MOVE    " "                     TO RPTS-CTL.
098000     MOVE    "GRAND TOTAL ="         TO RPTS-LIT1.
098100     MOVE    WK-C-LBXREPR-GT-OK      TO RPTS-OK.
098200     MOVE    WK-C-LBXREPR-GT-ERR     TO RPTS-ERR.
098300     WRITE   PR-LINE FROM WK-C-LBXREPR-RPT-AREA.
098400*
098500     MOVE    WK-C-LBXREPR-NOTONFILE-CNT TO
098600             WK-C-LBXREPR-GT-NOTONFILE.
098700     MOVE    SPACES                  TO WK-C-LBXREPR-RPT-AREA.
098800     MOVE    " "                     TO RPTS-CTL.
098900     MOVE    "NOT ON FILE ="         TO RPTS-LIT1.                LR11CB
099000     MOVE    WK-C-LBXREPR-GT-NOTONFILE TO RPTS-OK.
099100     WRITE   PR-LINE FROM WK-C-LBXREPR-RPT-AREA.
099200*
099300 A999-PRINT-GRAND-TOTALS-EX.
099400     EXIT.
099500*
099600*---------------------------------------------------------------*
099700*                   PROGRAM SUBROUTINE                         *
099800*---------------------------------------------------------------*
099900 Z000-END-PROGRAM-ROUTINE.
100000     CLOSE   RELEASE-METADATA
100100             RELEASE-METADATA-NEW
100200             TRACKLIST
100300             AUDIO-FILES
100400             CATALOG-RELEASES
100500             CATALOG-RELEASES-NEW
100600             PROCESS-REPORT.
100700*
100800 Z999-END-PROGRAM-ROUTINE-EX.
100900     EXIT.
101000*
101100******************************************************************
101200*************** END OF PROGRAM SOURCE -  LBXREPR ***************
101300******************************************************************
