000100* REPTASK.cpybk
000200* REPROCESS-TASK-REC - ONE RECORD PER RELEASE DIRECTORY TO BE
000300* RE-PROCESSED BY THE REPROCESS BATCH.  LINE SEQUENTIAL, SORTED
000400* ASCENDING BY RX-SOURCE-ID TO MATCH RELMETA/TRAKLST/AUDFILE/
000500* CATREL ON THE INPUT SIDE OF THE MERGE.
000600*-----------------------------------------------------------------
000700* TAG    DATE     DEV    DESCRIPTION
000800*------- -------- ------ ------------------------------------------
000900* LR01PM 09/08/89 PMH    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100     05 RX-RECORD            PIC X(160).
001200     05 RX-RECORD-R REDEFINES RX-RECORD.
001300     06 RX-SOURCE-ID          PIC X(20).
001400*                        RELEASE TO BE RE-PROCESSED
001500     06 RX-DIRECTORY          PIC X(120).
001600*                        RELEASE DIRECTORY, SOURCE-SIDE PATH
001700     06 RX-NEW-VERSION        PIC 9(03).
001800*                        METADATA VERSION TO STAMP ON RE-WRITE
001900     06 RX-SKIP-RETAG         PIC X(01).
002000*                        'Y' = DO NOT RE-MATCH/RE-TAG THE FILES
002100     06 FILLER                PIC X(16).
