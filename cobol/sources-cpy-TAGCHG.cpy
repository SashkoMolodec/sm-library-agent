000100* TAGCHG.cpybk
000200* TAG-CHANGE-REC - OUTPUT OF THE TAG-SYNC BATCH, ONE RECORD PER
000300* TAG VALUE THAT CHANGED ON A TRACK'S FILE SINCE THE LAST SYNC.
000400* LINE SEQUENTIAL.
000500*-----------------------------------------------------------------
000600* TAG    DATE     DEV    DESCRIPTION
000700*------- -------- ------ ------------------------------------------
000800* LM06PM 05/06/97 PMH    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000     05 TC-RECORD            PIC X(320).
001100     05 TC-RECORD-R REDEFINES TC-RECORD.
001200     06 TC-TRACK-ID           PIC 9(09).
001300*                        TRACK KEY
001400     06 TC-TRACK-TITLE        PIC X(60).
001500*                        TRACK TITLE
001600     06 TC-ARTIST             PIC X(60).
001700*                        ARTIST NAME
001800     06 TC-TAG-NAME           PIC X(20).
001900*                        TAG THAT CHANGED
002000     06 TC-OLD-VALUE          PIC X(80).
002100*                        PREVIOUS VALUE, SPACES = NEW TAG
002200     06 TC-NEW-VALUE          PIC X(80).
002300*                        NEW VALUE
002400     06 TC-IS-NEW             PIC X(01).
002500*                        'Y' WHEN THERE WAS NO PREVIOUS VALUE
002600     06 FILLER                PIC X(10).
