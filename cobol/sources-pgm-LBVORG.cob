000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVORG.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   24 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO WORK OUT WHERE A
001200*               RELEASE SHOULD LIVE ON THE LIBRARY VOLUME -
001300*               SANITIZED ARTIST/ALBUM FOLDER NAMES, DETECTED
001400*               AUDIO FORMAT, AND WHETHER AN EXISTING NON-EMPTY
001500*               TARGET DIRECTORY NEEDS TO BE ARCHIVED OUT OF THE
001600*               WAY FIRST.
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*---------------------------------------------------------------*
002000* LV70PM 24/07/89 PMH    - INITIAL VERSION.
002100*---------------------------------------------------------------*
002200* LV71CB 02/05/94 CORB   - FORMAT "DIGITAL" ADDED FOR A SINGLE
002300*                          EXTENSION OUTSIDE OUR RECOGNIZED LIST -
002400*                          MIXED TAPE RIPS WERE COMING OUT AS
002500*                          "MIXED" EVEN WHEN ONLY ONE ODD
002600*                          EXTENSION WAS PRESENT.
002700*---------------------------------------------------------------*
002800* LV72SW 29/09/98 SWK    - Y2K REVIEW - ARCHIVE FOLDER STAMP IS
002900*                          BUILT FROM THE CALLER'S OWN TIMESTAMP
003000*                          FIELD, NO CENTURY ASSUMPTION MADE
003100*                          HERE, NO CHANGE REQUIRED.
003200*---------------------------------------------------------------*
003300* LV73DL 21/02/01 DLIM   - REQ#40017 - "WMA" ADDED TO THE KNOWN
003400*                          FORMAT TABLE - RIPS COMING OFF THE NEW
003500*                          DESKTOP ENCODER WERE ALL FALLING OUT AS
003600*                          "DIGITAL" INSTEAD OF BEING NAMED.
003700*---------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                       ON STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    NO FILES OWNED BY THIS ROUTINE - THE TARGET DIRECTORY IS
005300*    BUILT ENTIRELY OFF THE LINKAGE RECORD PASSED BY THE CALLER.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM LBVORG    **".
006400*
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01    WK-C-COMMON.
006700 COPY LBCMWS.
006800*
006900 01  WK-C-VORG-WORK.
007000     05  WK-C-VORG-ARTIST-FOLDER     PIC X(60).
007100     05  WK-C-VORG-TITLE-CLEAN       PIC X(60).
007200     05  WK-C-VORG-ALBUM-FOLDER      PIC X(80).
007300     05  WK-C-VORG-YEAR-TEXT         PIC X(04).
007400     05  WK-C-VORG-BAD-CHAR-TABLE    PIC X(09) VALUE "/\:*?""<>|".
007500     05  WK-C-VORG-BAD-CHAR-TABLE-R REDEFINES
007600                                     WK-C-VORG-BAD-CHAR-TABLE.
007700         10  WK-C-VORG-BAD-CHAR      PIC X(01) OCCURS 9 TIMES
007800                                     INDEXED BY WK-C-VORG-BAD-IX.
007900     05  WK-C-VORG-UPPER-TABLE       PIC X(26) VALUE
008000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008100     05  WK-C-VORG-LOWER-TABLE       PIC X(26) VALUE
008200         "abcdefghijklmnopqrstuvwxyz".
008300     05  WK-C-VORG-KNOWN-FMT-TABLE   PIC X(40) VALUE             LV73DL
008400         "mp3  flac m4a  ogg  wav  opus aac  wma  ".             LV73DL
008500     05  WK-C-VORG-KNOWN-FMT-TABLE-R REDEFINES
008600                                     WK-C-VORG-KNOWN-FMT-TABLE.
008700         10  WK-C-VORG-KNOWN-FMT     PIC X(05) OCCURS 8 TIMES    LV73DL
008800                                     INDEXED BY WK-C-VORG-KF-IX.
008900     05  WK-C-VORG-FMT-FOUND-FLAG    PIC X(01).
009000         88  WK-C-VORG-FMT-FOUND         VALUE "Y".
009100     05  WK-C-VORG-ALL-SAME-FLAG     PIC X(01).
009200         88  WK-C-VORG-ALL-SAME          VALUE "Y".
009300     05  WK-C-VORG-DATE-PART         PIC X(08).
009400     05  WK-C-VORG-TIME-PART         PIC X(06).
009500     05  WK-C-VORG-IX                PIC S9(03)      COMP.
009600     05  FILLER                      PIC X(01).
009700*
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100 COPY VORG.
010200 EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-VORG-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     PERFORM A000-BUILD-TARGET-DIR
010800        THRU A099-BUILD-TARGET-DIR-EX.
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z999-END-PROGRAM-ROUTINE-EX.
011100     EXIT PROGRAM.
011200*
011300*---------------------------------------------------------------*
011400 A000-BUILD-TARGET-DIR.
011500*---------------------------------------------------------------*
011600     MOVE    WK-C-VORG-ARTIST        TO   WK-C-VORG-ARTIST-FOLDER.
011700     MOVE    WK-C-VORG-TITLE         TO    WK-C-VORG-TITLE-CLEAN.
011800*
011900     PERFORM A200-SANITIZE-FOLDER-NAME
012000        THRU A299-SANITIZE-FOLDER-NAME-EX
012100        VARYING WK-C-VORG-IX FROM 1 BY 1
012200          UNTIL WK-C-VORG-IX > 2.
012300*
012400     PERFORM A100-DETECT-FORMAT
012500        THRU A199-DETECT-FORMAT-EX.
012600*
012700     IF      WK-C-VORG-YEAR > ZERO
012800             MOVE WK-C-VORG-YEAR     TO WK-C-VORG-YEAR-TEXT
012900             STRING WK-C-VORG-TITLE-CLEAN DELIMITED BY "  "
013000                    " ("               DELIMITED BY SIZE
013100                    WK-C-VORG-YEAR-TEXT DELIMITED BY SIZE
013200                    ") ["              DELIMITED BY SIZE
013300                    WK-C-VORG-FORMAT   DELIMITED BY "  "
013400                    "]"                DELIMITED BY SIZE
013500                INTO WK-C-VORG-ALBUM-FOLDER
013600     ELSE
013700             STRING WK-C-VORG-TITLE-CLEAN DELIMITED BY "  "
013800                    " ["               DELIMITED BY SIZE
013900                    WK-C-VORG-FORMAT   DELIMITED BY "  "
014000                    "]"                DELIMITED BY SIZE
014100                INTO WK-C-VORG-ALBUM-FOLDER
014200     END-IF.
014300*
014400     MOVE    SPACES                  TO    WK-C-VORG-TARGET-DIR.
014500     STRING  WK-C-VORG-LIBRARY-ROOT  DELIMITED BY "  "
014600             "/"                    DELIMITED BY SIZE
014700             WK-C-VORG-ARTIST-FOLDER DELIMITED BY "  "
014800             "/"                    DELIMITED BY SIZE
014900             WK-C-VORG-ALBUM-FOLDER  DELIMITED BY "  "
015000         INTO WK-C-VORG-TARGET-DIR.
015100*
015200     PERFORM A300-ARCHIVE-OLD-DIRECTORY
015300        THRU A399-ARCHIVE-OLD-DIRECTORY-EX.
015400*
015500 A099-BUILD-TARGET-DIR-EX.
015600     EXIT.
015700*
015800*---------------------------------------------------------------*
015900*    FIELD 1 = ARTIST FOLDER, FIELD 2 = ALBUM TITLE PORTION     *
016000*---------------------------------------------------------------*
016100 A200-SANITIZE-FOLDER-NAME.
016200*---------------------------------------------------------------*
016300     PERFORM A210-STRIP-BAD-CHARS
016400        THRU A219-STRIP-BAD-CHARS-EX
016500        VARYING WK-C-VORG-BAD-IX FROM 1 BY 1
016600          UNTIL WK-C-VORG-BAD-IX > 9.
016700     PERFORM A220-LOWERCASE-FOLDER
016800        THRU A229-LOWERCASE-FOLDER-EX.
016900*
017000     IF      WK-C-VORG-IX = 1
017100             IF  WK-C-VORG-ARTIST-FOLDER = SPACES
017200                 MOVE "unknown" TO WK-C-VORG-ARTIST-FOLDER
017300             END-IF
017400     ELSE
017500             IF  WK-C-VORG-TITLE-CLEAN = SPACES
017600                 MOVE "unknown" TO WK-C-VORG-TITLE-CLEAN
017700             END-IF
017800     END-IF.
017900*
018000 A299-SANITIZE-FOLDER-NAME-EX.
018100     EXIT.
018200*
018300*---------------------------------------------------------------*
018400 A210-STRIP-BAD-CHARS.
018500*---------------------------------------------------------------*
018600     IF      WK-C-VORG-IX = 1
018700             INSPECT WK-C-VORG-ARTIST-FOLDER REPLACING ALL
018800                     WK-C-VORG-BAD-CHAR (WK-C-VORG-BAD-IX) BY
018900                     SPACE
019000     ELSE
019100             INSPECT WK-C-VORG-TITLE-CLEAN REPLACING ALL
019200                     WK-C-VORG-BAD-CHAR (WK-C-VORG-BAD-IX) BY
019300                     SPACE
019400     END-IF.
019500*
019600 A219-STRIP-BAD-CHARS-EX.
019700     EXIT.
019800*
019900*---------------------------------------------------------------*
020000 A220-LOWERCASE-FOLDER.
020100*---------------------------------------------------------------*
020200     IF      WK-C-VORG-IX = 1
020300             INSPECT WK-C-VORG-ARTIST-FOLDER CONVERTING
020400                   WK-C-VORG-UPPER-TABLE TO WK-C-VORG-LOWER-TABLE
020500     ELSE
020600             INSPECT WK-C-VORG-TITLE-CLEAN CONVERTING
020700                   WK-C-VORG-UPPER-TABLE TO WK-C-VORG-LOWER-TABLE
020800     END-IF.
020900*
021000 A229-LOWERCASE-FOLDER-EX.
021100     EXIT.
021200*
021300*---------------------------------------------------------------*
021400*    RULE - ONE SHARED EXTENSION ON THE RECOGNIZED LIST NAMES   *
021500*    THE FORMAT, ONE SHARED EXTENSION OFF THE LIST IS "DIGITAL",* LV71CB
021600*    MORE THAN ONE DISTINCT EXTENSION IS "MIXED".               *
021700*---------------------------------------------------------------*
021800 A100-DETECT-FORMAT.
021900*---------------------------------------------------------------*
022000     MOVE    "Y"                    TO    WK-C-VORG-ALL-SAME-FLAG.
022100     PERFORM A110-COMPARE-ONE-EXTENSION
022200        THRU A119-COMPARE-ONE-EXTENSION-EX
022300        VARYING WK-C-VORG-IX FROM 2 BY 1
022400          UNTIL WK-C-VORG-IX > WK-C-VORG-FILE-COUNT
022500             OR NOT WK-C-VORG-ALL-SAME.
022600*
022700     IF      NOT WK-C-VORG-ALL-SAME
022800             MOVE "mixed"            TO    WK-C-VORG-FORMAT
022900     ELSE
023000             MOVE "N"               TO    WK-C-VORG-FMT-FOUND-FLAG
023100             SET  WK-C-VORG-KF-IX     TO    1
023200             SEARCH WK-C-VORG-KNOWN-FMT
023300                 AT END CONTINUE
023400                 WHEN WK-C-VORG-KNOWN-FMT (WK-C-VORG-KF-IX) =
023500                      WK-C-VORG-EXTENSION (1)
023600                      MOVE "Y" TO WK-C-VORG-FMT-FOUND-FLAG
023700             IF   WK-C-VORG-FMT-FOUND
023800                  MOVE WK-C-VORG-EXTENSION (1) TO WK-C-VORG-FORMAT
023900             ELSE
024000                  MOVE "digital"      TO    WK-C-VORG-FORMAT
024100             END-IF
024200     END-IF.
024300*
024400 A199-DETECT-FORMAT-EX.
024500     EXIT.
024600*
024700*---------------------------------------------------------------*
024800 A110-COMPARE-ONE-EXTENSION.
024900*---------------------------------------------------------------*
025000     IF      WK-C-VORG-EXTENSION (WK-C-VORG-IX) NOT =
025100             WK-C-VORG-EXTENSION (1)
025200             MOVE "N"               TO    WK-C-VORG-ALL-SAME-FLAG.
025300*
025400 A119-COMPARE-ONE-EXTENSION-EX.
025500     EXIT.
025600*
025700*---------------------------------------------------------------*
025800*    RULE - A NON-EMPTY TARGET DIRECTORY IS ARCHIVED ASIDE      *
025900*    UNDER OLD_<YYYYMMDD>_<HHMMSS> BEFORE WE WRITE INTO IT.     *
026000*---------------------------------------------------------------*
026100 A300-ARCHIVE-OLD-DIRECTORY.
026200*---------------------------------------------------------------*
026300     IF      WK-C-VORG-TARGET-EXISTS = "Y"
026400        AND  WK-C-VORG-TARGET-NONEMPTY = "Y"
026500             MOVE "Y"               TO    WK-C-VORG-ARCHIVE-NEEDED
026600             MOVE WK-C-VORG-TODAY-TS (1:8) TO WK-C-VORG-DATE-PART
026700             MOVE WK-C-VORG-TODAY-TS (9:6) TO WK-C-VORG-TIME-PART
026800             MOVE SPACES            TO    WK-C-VORG-ARCHIVE-FOLDER
026900             STRING "old_"            DELIMITED BY SIZE
027000                    WK-C-VORG-DATE-PART DELIMITED BY SIZE
027100                    "_"               DELIMITED BY SIZE
027200                    WK-C-VORG-TIME-PART DELIMITED BY SIZE
027300                INTO WK-C-VORG-ARCHIVE-FOLDER
027400     ELSE
027500             MOVE "N"               TO    WK-C-VORG-ARCHIVE-NEEDED
027600             MOVE SPACES            TO    WK-C-VORG-ARCHIVE-FOLDER
027700     END-IF.
027800*
027900 A399-ARCHIVE-OLD-DIRECTORY-EX.
028000     EXIT.
028100*
028200*---------------------------------------------------------------*
028300*                   PROGRAM SUBROUTINE                         *
028400*---------------------------------------------------------------*
028500 Z000-END-PROGRAM-ROUTINE.
028600     CONTINUE.
028700*
028800 Z999-END-PROGRAM-ROUTINE-EX.
028900     EXIT.
029000*
029100******************************************************************
029200*************** END OF PROGRAM SOURCE -  LBVORG ****************
029300******************************************************************
