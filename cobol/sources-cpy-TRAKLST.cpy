000100* TRAKLST.cpybk
000200* TRACKLIST-REC - ONE RECORD PER OFFICIAL TRACK OF A RELEASE.
000300* LINE SEQUENTIAL, SORTED BY SOURCE ID + TRACK NUMBER ON INPUT.
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LM01RT 02/05/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900     05 TL-RECORD            PIC X(150).
001000     05 TL-RECORD-R REDEFINES TL-RECORD.
001100     06 TL-SOURCE-ID          PIC X(20).
001200*                        RELEASE THE TRACK BELONGS TO
001300     06 TL-TRACK-NO           PIC 9(03).
001400*                        OFFICIAL TRACK NUMBER
001500     06 TL-ARTIST             PIC X(60).
001600*                        TRACK ARTIST
001700     06 TL-TITLE              PIC X(60).
001800*                        TRACK TITLE
001900     06 FILLER                PIC X(07).
