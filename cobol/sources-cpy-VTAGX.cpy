000100* VTAGX.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVTAGX (AUDIO TAG EXTRACTOR).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV05PM 06/06/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01 WK-C-VTAGX-RECORD.
001000     05 WK-C-VTAGX-INPUT.
001100        10 WK-C-VTAGX-RAW-COUNT       PIC 9(02).
001200        10 WK-C-VTAGX-RAW-NAME        PIC X(20) OCCURS 30 TIMES.
001300        10 WK-C-VTAGX-RAW-VALUE       PIC X(80) OCCURS 30 TIMES.
001400     05 WK-C-VTAGX-OUTPUT.
001500        10 WK-C-VTAGX-OUT-COUNT       PIC 9(02).
001600        10 WK-C-VTAGX-OUT-NAME        PIC X(20) OCCURS 30 TIMES.
001700        10 WK-C-VTAGX-OUT-VALUE       PIC X(80) OCCURS 30 TIMES.
001800        10 FILLER                     PIC X(02).
