000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVMTCH.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   12 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO MATCH THE AUDIO
001200*               FILES SUPPLIED FOR A RELEASE AGAINST THE OFFICIAL
001300*               TRACKLIST - FIRST BY EMBEDDED TAG, THEN BY
001400*               FILENAME, WITH A SEQUENTIAL FALLBACK WHEN A
001500*               DUPLICATE TRACK NUMBER IS FOUND.  CALLER MUST
001600*               PASS THE FILENAME TABLE ALREADY SORTED ASCENDING
001700*               BY FILE NAME.
001800*---------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*---------------------------------------------------------------*
002100* LV30PM 12/07/89 PMH    - INITIAL VERSION - TAG MATCH AND
002200*                          FILENAME MATCH PASSES ONLY.
002300*---------------------------------------------------------------*
002400* LV31CB 03/03/92 CORB   - ADDED THE DUPLICATE-NUMBER CHECK AND
002500*                          THE SEQUENTIAL FALLBACK - TWO FILES
002600*                          TAGGED TRACK 4 WERE BOTH BEING FILED
002700*                          AS TRACK 4 IN THE CATALOG.
002800*---------------------------------------------------------------*
002900* LV32RV 21/05/97 CORB   - VINYL NOTATION (A1/B2) PARSING ADDED
003000*                          FOR DJ-POOL VINYL RIPS.
003100*---------------------------------------------------------------*
003200* LV33SW 02/10/98 SWK    - Y2K REVIEW - NO DATE FIELDS IN THIS
003300*                          ROUTINE, NO CHANGE REQUIRED.
003400*---------------------------------------------------------------*
003500* LV34JE 17/11/00 TMPJAE - REQ#33201 - BONUS-TRACK FILES (NUMBER
003600*                          BEYOND THE OFFICIAL TRACK COUNT) NOW
003700*                          KEPT WITH ALBUM ARTIST/EXTRACTED TITLE
003800*                          INSTEAD OF BEING REJECTED.
003900*---------------------------------------------------------------*
004000* LV35KT 14/03/03 KAT    - REQ#35104 - FILENAME-PASS TRACK NUMBERS
004100*                          THAT COLLIDE WITH AN ALREADY-USED NUMBER
004200*                          NOW FORCE THE WHOLE BATCH TO THE
004300*                          SEQUENTIAL FALLBACK, SAME AS A TAG
004400*                          COLLISION - TWO RIPS BOTH NAMED
004500*                          "01 - TRACK.MP3" WERE BOTH BEING FILED
004600*                          AS TRACK 1 IN THE CATALOG.
004700*---------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-AS400.
005400 OBJECT-COMPUTER.  IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                       ON STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    NO FILES OWNED BY THIS ROUTINE - MATCHING IS DONE ENTIRELY
006300*    OFF THE LINKAGE RECORD PASSED BY THE CALLER.
006400*
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM LBVMTCH   **".
007400*
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01    WK-C-COMMON.
007700 COPY LBCMWS.
007800*
007900 01  WK-C-VMTCH-WORK.
008000     05  WK-C-VMTCH-TAGS-PASS-OK     PIC X(01).
008100         88  WK-C-VMTCH-TAGS-GOOD         VALUE "Y".
008200     05  WK-C-VMTCH-DUP-SEEN          PIC X(01).                  LV31CB
008300         88  WK-C-VMTCH-DUP-FOUND         VALUE "Y".              LV31CB
008400     05  WK-C-VMTCH-NAME-DUP-SEEN     PIC X(01).                  LV35KT
008500         88  WK-C-VMTCH-NAME-DUP-FOUND    VALUE "Y".              LV35KT
008600     05  WK-C-VMTCH-TAG-NUM           PIC S9(03)       COMP.
008700     05  WK-C-VMTCH-NAME-NUM          PIC S9(03)       COMP.
008800     05  WK-C-VMTCH-MAX-USED          PIC S9(03)       COMP.
008900     05  WK-C-VMTCH-HALF-COUNT        PIC S9(03)       COMP.
009000     05  WK-C-VMTCH-LETTER-VAL        PIC S9(03)       COMP.
009100     05  WK-C-VMTCH-IX                PIC S9(03)       COMP.
009200     05  WK-C-VMTCH-IX2                PIC S9(03)      COMP.
009300     05  WK-C-VMTCH-NAME-LEN           PIC S9(03)      COMP.
009400     05  WK-C-VMTCH-POS                PIC S9(03)      COMP.
009500     05  WK-C-VMTCH-DASH-POS           PIC S9(03)      COMP.
009600     05  WK-C-VMTCH-DIGIT-STOP         PIC S9(03)      COMP.
009700     05  WK-C-VMTCH-WORK-NAME          PIC X(80).
009800     05  WK-C-VMTCH-WORK-NAME-R REDEFINES
009900                                       WK-C-VMTCH-WORK-NAME.
010000         10  WK-C-VMTCH-WORK-NAME-CH  PIC X(01) OCCURS 80 TIMES.
010100     05  WK-C-VMTCH-ONE-DIGIT          PIC 9(01).
010200     05  WK-C-VMTCH-LETTER-TABLE       PIC X(26) VALUE
010300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
010400     05  WK-C-VMTCH-LETTER-TABLE-R REDEFINES
010500                                       WK-C-VMTCH-LETTER-TABLE.
010600         10  WK-C-VMTCH-LETTER-ENT    PIC X(01) OCCURS 26 TIMES
010700                                   INDEXED BY WK-C-VMTCH-LET-IX.
010800     05  FILLER                       PIC X(01).
010900*
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300 COPY VMTCH.
011400 EJECT
011500*********************************************
011600 PROCEDURE DIVISION USING WK-C-VMTCH-RECORD.
011700*********************************************
011800 MAIN-MODULE.
011900     PERFORM A000-MATCH-TRACKS
012000        THRU A099-MATCH-TRACKS-EX.
012100     PERFORM Z000-END-PROGRAM-ROUTINE
012200        THRU Z999-END-PROGRAM-ROUTINE-EX.
012300     EXIT PROGRAM.
012400*
012500*---------------------------------------------------------------*
012600 A000-MATCH-TRACKS.
012700*---------------------------------------------------------------*
012800     MOVE    ZERO                    TO    WK-C-VMTCH-BY-TAG-CNT
012900                                            WK-C-VMTCH-BY-NAME-CNT
013000                                            WK-C-VMTCH-BY-SEQ-CNT
013100                                            WK-C-VMTCH-MAX-USED.
013200     MOVE    "N"                     TO    WK-C-VMTCH-TAGS-PASS-OK
013300                                            WK-C-VMTCH-NAME-DUP-SEEN
013400                                            WK-C-VMTCH-DUP-SEEN.  LV31CB
013500     PERFORM A010-CLEAR-ONE-SLOT
013600        THRU A019-CLEAR-ONE-SLOT-EX
013700        VARYING WK-C-VMTCH-IX FROM 1 BY 1
013800          UNTIL WK-C-VMTCH-IX > WK-C-VMTCH-FILE-COUNT.
013900*
014000     IF      WK-C-VMTCH-TRACK-COUNT > ZERO
014100             PERFORM B100-TAG-MATCH-PASS
014200                THRU B199-TAG-MATCH-PASS-EX.
014300*
014400     PERFORM B300-FILENAME-MATCH-PASS
014500        THRU B399-FILENAME-MATCH-PASS-EX
014600        VARYING WK-C-VMTCH-IX FROM 1 BY 1
014700          UNTIL WK-C-VMTCH-IX > WK-C-VMTCH-FILE-COUNT
014800          OR    WK-C-VMTCH-NAME-DUP-FOUND.                      LV35KT
014900*
015000     IF      WK-C-VMTCH-NAME-DUP-FOUND                          LV35KT
015100             PERFORM A010-CLEAR-ONE-SLOT                        LV35KT
015200                THRU A019-CLEAR-ONE-SLOT-EX                     LV35KT
015300                VARYING WK-C-VMTCH-IX FROM 1 BY 1               LV35KT
015400                  UNTIL WK-C-VMTCH-IX > WK-C-VMTCH-FILE-COUNT   LV35KT
015500             PERFORM B200-SEQUENTIAL-FALLBACK                   LV35KT
015600     END-IF.                                                    LV35KT
015700*
015800 A099-MATCH-TRACKS-EX.
015900     EXIT.
016000*
016100*---------------------------------------------------------------*
016200 A010-CLEAR-ONE-SLOT.
016300*---------------------------------------------------------------*
016400     MOVE    ZERO                    TO    WK-C-VMTCH-USED-NO
016500                                             (WK-C-VMTCH-IX).
016600     MOVE    SPACES                  TO    WK-C-VMTCH-OUT-ARTIST
016700                                             (WK-C-VMTCH-IX)
016800                                            WK-C-VMTCH-OUT-TITLE
016900                                             (WK-C-VMTCH-IX).
017000 A019-CLEAR-ONE-SLOT-EX.
017100     EXIT.
017200*
017300*---------------------------------------------------------------*
017400*    RULE 1 - TAG MATCHING PASS (TRACKLIST NON-EMPTY ONLY)      *
017500*---------------------------------------------------------------*
017600 B100-TAG-MATCH-PASS.
017700*---------------------------------------------------------------*
017800     MOVE    "Y"                     TO   WK-C-VMTCH-TAGS-PASS-OK.
017900     MOVE    "N"                     TO    WK-C-VMTCH-DUP-SEEN.   LV31CB
018000     MOVE    ZERO                    TO    WK-C-VMTCH-BY-TAG-CNT.
018100     PERFORM B110-TAG-MATCH-ONE-FILE
018200        THRU B119-TAG-MATCH-ONE-FILE-EX
018300        VARYING WK-C-VMTCH-IX FROM 1 BY 1
018400          UNTIL WK-C-VMTCH-IX > WK-C-VMTCH-FILE-COUNT
018500          OR    WK-C-VMTCH-DUP-FOUND.                             LV31CB
018600*
018700     IF      WK-C-VMTCH-DUP-FOUND                                 LV31CB
018800        OR   WK-C-VMTCH-BY-TAG-CNT NOT = WK-C-VMTCH-FILE-COUNT
018900             MOVE "N"                TO WK-C-VMTCH-TAGS-PASS-OK
019000             MOVE ZERO               TO WK-C-VMTCH-BY-TAG-CNT
019100             PERFORM A010-CLEAR-ONE-SLOT
019200                THRU A019-CLEAR-ONE-SLOT-EX
019300                VARYING WK-C-VMTCH-IX FROM 1 BY 1
019400                  UNTIL WK-C-VMTCH-IX > WK-C-VMTCH-FILE-COUNT
019500             IF  WK-C-VMTCH-DUP-FOUND                             LV31CB
019600                 PERFORM B200-SEQUENTIAL-FALLBACK                 LV31CB
019700             END-IF
019800     END-IF.
019900*
020000 B199-TAG-MATCH-PASS-EX.
020100     EXIT.
020200*
020300*---------------------------------------------------------------*
020400 B110-TAG-MATCH-ONE-FILE.
020500*---------------------------------------------------------------*
020600     MOVE    WK-C-VMTCH-TAG-TRACK-NO (WK-C-VMTCH-IX)
020700                                      TO    WK-C-VMTCH-TAG-NUM.
020800     IF      WK-C-VMTCH-TAG-NUM NOT > ZERO
020900        OR   WK-C-VMTCH-TAG-NUM > WK-C-VMTCH-TRACK-COUNT
021000             GO TO B119-TAG-MATCH-ONE-FILE-EX.
021100*
021200     IF      WK-C-VMTCH-USED-NO (WK-C-VMTCH-TAG-NUM) > ZERO
021300             MOVE "Y"                TO WK-C-VMTCH-DUP-SEEN       LV31CB
021400             GO TO B119-TAG-MATCH-ONE-FILE-EX.
021500*
021600     MOVE    1                       TO    WK-C-VMTCH-USED-NO
021700                                             (WK-C-VMTCH-TAG-NUM).
021800     PERFORM B150-FILL-FROM-TAG-OR-OFFICIAL.
021900     ADD     1                       TO    WK-C-VMTCH-BY-TAG-CNT.
022000*
022100 B119-TAG-MATCH-ONE-FILE-EX.
022200     EXIT.
022300*
022400*---------------------------------------------------------------*
022500 B150-FILL-FROM-TAG-OR-OFFICIAL.
022600*---------------------------------------------------------------*
022700     MOVE    WK-C-VMTCH-TAG-NUM      TO    WK-C-VMTCH-OUT-TRACK-NO
022800                                            (WK-C-VMTCH-IX).
022900     IF      WK-C-VMTCH-TAG-TITLE (WK-C-VMTCH-IX) NOT = SPACES
023000             MOVE WK-C-VMTCH-TAG-TITLE (WK-C-VMTCH-IX)
023100                                      TO WK-C-VMTCH-OUT-TITLE
023200                                          (WK-C-VMTCH-IX)
023300     ELSE
023400             MOVE WK-C-VMTCH-OFF-TITLE (WK-C-VMTCH-TAG-NUM)
023500                                      TO WK-C-VMTCH-OUT-TITLE
023600                                          (WK-C-VMTCH-IX)
023700     END-IF.
023800     IF      WK-C-VMTCH-TAG-ARTIST (WK-C-VMTCH-IX) NOT = SPACES
023900             MOVE WK-C-VMTCH-TAG-ARTIST (WK-C-VMTCH-IX)
024000                                      TO WK-C-VMTCH-OUT-ARTIST
024100                                          (WK-C-VMTCH-IX)
024200     ELSE
024300             MOVE WK-C-VMTCH-OFF-ARTIST (WK-C-VMTCH-TAG-NUM)
024400                                      TO WK-C-VMTCH-OUT-ARTIST
024500                                          (WK-C-VMTCH-IX)
024600     END-IF.
024700*
024800*---------------------------------------------------------------*
024900*    RULE 2 - SEQUENTIAL FALLBACK (DUPLICATE NUMBER FOUND)      * LV31CB
025000*---------------------------------------------------------------* LV31CB
025100 B200-SEQUENTIAL-FALLBACK.                                        LV31CB
025200*---------------------------------------------------------------*
025300     MOVE    ZERO                    TO    WK-C-VMTCH-BY-SEQ-CNT.
025400     PERFORM B210-SEQUENTIAL-ONE-FILE
025500        THRU B219-SEQUENTIAL-ONE-FILE-EX
025600        VARYING WK-C-VMTCH-IX FROM 1 BY 1
025700          UNTIL WK-C-VMTCH-IX > WK-C-VMTCH-FILE-COUNT.
025800     MOVE    WK-C-VMTCH-FILE-COUNT   TO    WK-C-VMTCH-MAX-USED.
025900*
026000 B209-SEQUENTIAL-FALLBACK-EX.                                     LV31CB
026100     EXIT.
026200*
026300*---------------------------------------------------------------*
026400 B210-SEQUENTIAL-ONE-FILE.
026500*---------------------------------------------------------------*
026600     MOVE    WK-C-VMTCH-IX           TO    WK-C-VMTCH-OUT-TRACK-NO
026700                                            (WK-C-VMTCH-IX).
026800     MOVE    1                       TO    WK-C-VMTCH-USED-NO
026900                                            (WK-C-VMTCH-IX).
027000     IF      WK-C-VMTCH-IX NOT > WK-C-VMTCH-TRACK-COUNT
027100             MOVE WK-C-VMTCH-OFF-ARTIST (WK-C-VMTCH-IX)
027200                                      TO WK-C-VMTCH-OUT-ARTIST
027300                                          (WK-C-VMTCH-IX)
027400             MOVE WK-C-VMTCH-OFF-TITLE (WK-C-VMTCH-IX)
027500                                      TO WK-C-VMTCH-OUT-TITLE
027600                                          (WK-C-VMTCH-IX)
027700     ELSE
027800             MOVE WK-C-VMTCH-ALBUM-ARTIST
027900                                      TO WK-C-VMTCH-OUT-ARTIST
028000                                          (WK-C-VMTCH-IX)
028100             MOVE WK-C-VMTCH-FILENAME (WK-C-VMTCH-IX)
028200                                      TO WK-C-VMTCH-WORK-NAME
028300             PERFORM B400-EXTRACT-TITLE-FROM-NAME
028400             MOVE WK-C-VMTCH-WORK-NAME (1:60)
028500                                      TO WK-C-VMTCH-OUT-TITLE
028600                                          (WK-C-VMTCH-IX)
028700     END-IF.
028800     ADD     1                       TO    WK-C-VMTCH-BY-SEQ-CNT.
028900*
029000 B219-SEQUENTIAL-ONE-FILE-EX.
029100     EXIT.
029200*
029300*---------------------------------------------------------------*
029400*    RULE 3 - FILENAME MATCHING PASS (REMAINING FILES)          *
029500*---------------------------------------------------------------*
029600 B300-FILENAME-MATCH-PASS.
029700*---------------------------------------------------------------*
029800     IF      WK-C-VMTCH-OUT-TITLE (WK-C-VMTCH-IX) NOT = SPACES
029900             GO TO B399-FILENAME-MATCH-PASS-EX.
030000*
030100     MOVE    WK-C-VMTCH-FILENAME (WK-C-VMTCH-IX)
030200                                      TO    WK-C-VMTCH-WORK-NAME.
030300     PERFORM B500-PARSE-VINYL-NOTATION.                           LV32RV
030400*
030500     IF      WK-C-VMTCH-NAME-NUM > ZERO
030600             AND WK-C-VMTCH-NAME-NUM NOT > WK-C-VMTCH-TRACK-COUNT
030700             PERFORM B310-FILENAME-OFFICIAL-MATCH              LV35KT
030800                THRU B319-FILENAME-OFFICIAL-MATCH-EX           LV35KT
030900     ELSE
031000     IF      WK-C-VMTCH-NAME-NUM > WK-C-VMTCH-TRACK-COUNT
031100             PERFORM B320-FILENAME-BONUS-MATCH                    LV34JE
031200     ELSE
031300             PERFORM B330-FILENAME-NO-NUMBER
031400     END-IF
031500     END-IF.
031600*
031700 B399-FILENAME-MATCH-PASS-EX.
031800     EXIT.
031900*
032000*---------------------------------------------------------------*
032100 B310-FILENAME-OFFICIAL-MATCH.
032200*---------------------------------------------------------------*
032300     IF      WK-C-VMTCH-USED-NO (WK-C-VMTCH-NAME-NUM) > ZERO    LV35KT
032400             MOVE "Y"             TO WK-C-VMTCH-NAME-DUP-SEEN   LV35KT
032500             GO TO B319-FILENAME-OFFICIAL-MATCH-EX.             LV35KT
032600*
032700     MOVE    WK-C-VMTCH-NAME-NUM     TO    WK-C-VMTCH-OUT-TRACK-NO
032800                                            (WK-C-VMTCH-IX).
032900     MOVE    WK-C-VMTCH-OFF-ARTIST (WK-C-VMTCH-NAME-NUM)
033000                                      TO    WK-C-VMTCH-OUT-ARTIST
033100                                            (WK-C-VMTCH-IX).
033200     MOVE    WK-C-VMTCH-OFF-TITLE (WK-C-VMTCH-NAME-NUM)
033300                                      TO    WK-C-VMTCH-OUT-TITLE
033400                                            (WK-C-VMTCH-IX).
033500     MOVE    1                       TO    WK-C-VMTCH-USED-NO
033600                                            (WK-C-VMTCH-NAME-NUM).
033700     IF      WK-C-VMTCH-NAME-NUM > WK-C-VMTCH-MAX-USED
033800             MOVE WK-C-VMTCH-NAME-NUM TO WK-C-VMTCH-MAX-USED.
033900     ADD     1                       TO    WK-C-VMTCH-BY-NAME-CNT.
034000*
034100 B319-FILENAME-OFFICIAL-MATCH-EX.                               LV35KT
034200     EXIT.                                                      LV35KT
034300*
034400*---------------------------------------------------------------*
034500 B320-FILENAME-BONUS-MATCH.                                       LV34JE
034600*---------------------------------------------------------------*
034700     MOVE    WK-C-VMTCH-NAME-NUM     TO    WK-C-VMTCH-OUT-TRACK-NO
034800                                            (WK-C-VMTCH-IX).
034900     MOVE    WK-C-VMTCH-ALBUM-ARTIST TO    WK-C-VMTCH-OUT-ARTIST
035000                                            (WK-C-VMTCH-IX).
035100     MOVE    WK-C-VMTCH-FILENAME (WK-C-VMTCH-IX)
035200                                      TO    WK-C-VMTCH-WORK-NAME.
035300     PERFORM B400-EXTRACT-TITLE-FROM-NAME.
035400     MOVE    WK-C-VMTCH-WORK-NAME (1:60)
035500                                      TO    WK-C-VMTCH-OUT-TITLE
035600                                            (WK-C-VMTCH-IX).
035700     IF      WK-C-VMTCH-NAME-NUM > WK-C-VMTCH-MAX-USED
035800             MOVE WK-C-VMTCH-NAME-NUM TO WK-C-VMTCH-MAX-USED.
035900     ADD     1                       TO    WK-C-VMTCH-BY-NAME-CNT.
036000*
036100*---------------------------------------------------------------*
036200 B330-FILENAME-NO-NUMBER.
036300*---------------------------------------------------------------*
036400     ADD     1                       TO    WK-C-VMTCH-MAX-USED.
036500     MOVE    WK-C-VMTCH-MAX-USED     TO    WK-C-VMTCH-OUT-TRACK-NO
036600                                            (WK-C-VMTCH-IX).
036700     MOVE    WK-C-VMTCH-ALBUM-ARTIST TO    WK-C-VMTCH-OUT-ARTIST
036800                                            (WK-C-VMTCH-IX).
036900     MOVE    WK-C-VMTCH-FILENAME (WK-C-VMTCH-IX)
037000                                      TO    WK-C-VMTCH-WORK-NAME.
037100     PERFORM B400-EXTRACT-TITLE-FROM-NAME.
037200     MOVE    WK-C-VMTCH-WORK-NAME (1:60)
037300                                      TO    WK-C-VMTCH-OUT-TITLE
037400                                            (WK-C-VMTCH-IX).
037500     ADD     1                       TO    WK-C-VMTCH-BY-NAME-CNT.
037600*
037700*---------------------------------------------------------------*
037800*    RULE 4 - TITLE EXTRACTION FROM A BARE FILENAME             *
037900*---------------------------------------------------------------*
038000 B400-EXTRACT-TITLE-FROM-NAME.
038100*---------------------------------------------------------------*
038200     PERFORM B410-DROP-EXTENSION
038300        THRU B419-DROP-EXTENSION-EX.
038400     PERFORM B420-DROP-LEADING-NUMBER
038500        THRU B429-DROP-LEADING-NUMBER-EX.
038600     PERFORM B430-DROP-TRAILING-BY-ARTIST.
038700     PERFORM B440-KEEP-TITLE-OF-ARTIST-DASH-TITLE
038800        THRU B449-KEEP-TITLE-EX.
038900*
039000*---------------------------------------------------------------*
039100 B410-DROP-EXTENSION.
039200*---------------------------------------------------------------*
039300     MOVE    ZERO                    TO    WK-C-VMTCH-POS.
039400     INSPECT  WK-C-VMTCH-WORK-NAME TALLYING WK-C-VMTCH-POS
039500              FOR CHARACTERS BEFORE INITIAL SPACES.
039600     MOVE    WK-C-VMTCH-POS          TO    WK-C-VMTCH-NAME-LEN.
039700     PERFORM B415-SCAN-FOR-DOT
039800        THRU B415-SCAN-FOR-DOT-EX
039900        VARYING WK-C-VMTCH-IX2 FROM WK-C-VMTCH-NAME-LEN
040000          BY -1 UNTIL WK-C-VMTCH-IX2 < 1.
040100*
040200 B419-DROP-EXTENSION-EX.
040300     EXIT.
040400*
040500*---------------------------------------------------------------*
040600 B415-SCAN-FOR-DOT.
040700*---------------------------------------------------------------*
040800     IF      WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2) = "."
040900             MOVE WK-C-VMTCH-IX2     TO WK-C-VMTCH-POS
041000             MOVE SPACES             TO WK-C-VMTCH-WORK-NAME
041100                                          (WK-C-VMTCH-POS:)
041200             GO TO B419-DROP-EXTENSION-EX.
041300 B415-SCAN-FOR-DOT-EX.
041400     EXIT.
041500*
041600*---------------------------------------------------------------*
041700 B420-DROP-LEADING-NUMBER.
041800*---------------------------------------------------------------*
041900     MOVE    1                       TO    WK-C-VMTCH-POS.
042000     IF      WK-C-VMTCH-WORK-NAME-CH (1) IS ALPHABETIC
042100             MOVE 2                  TO WK-C-VMTCH-POS.
042200     MOVE    WK-C-VMTCH-POS          TO    WK-C-VMTCH-IX2.
042300     PERFORM B422-SCAN-DIGIT-END
042400        THRU B422-SCAN-DIGIT-END-EX
042500        UNTIL WK-C-VMTCH-IX2 > 80
042600          OR  WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2) NOT
042700              NUMERIC.
042800*
042900     IF      WK-C-VMTCH-IX2 > WK-C-VMTCH-POS
043000             PERFORM B425-SCAN-SEPARATOR-END
043100                THRU B425-SCAN-SEPARATOR-END-EX
043200                UNTIL WK-C-VMTCH-IX2 > 80
043300                  OR WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2)
043400                     NOT = SPACE
043500                  AND WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2)
043600                     NOT = "."
043700                  AND WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2)
043800                     NOT = "-"
043900             MOVE WK-C-VMTCH-WORK-NAME (WK-C-VMTCH-IX2:)
044000                                      TO WK-C-VMTCH-WORK-NAME
044100     END-IF.
044200*
044300 B429-DROP-LEADING-NUMBER-EX.
044400     EXIT.
044500*
044600*---------------------------------------------------------------*
044700 B422-SCAN-DIGIT-END.
044800*---------------------------------------------------------------*
044900     ADD     1                       TO    WK-C-VMTCH-IX2.
045000 B422-SCAN-DIGIT-END-EX.
045100     EXIT.
045200*
045300*---------------------------------------------------------------*
045400 B425-SCAN-SEPARATOR-END.
045500*---------------------------------------------------------------*
045600     ADD     1                       TO    WK-C-VMTCH-IX2.
045700 B425-SCAN-SEPARATOR-END-EX.
045800     EXIT.
045900*
046000*---------------------------------------------------------------*
046100 B430-DROP-TRAILING-BY-ARTIST.
046200*---------------------------------------------------------------*
046300     MOVE    ZERO                    TO    WK-C-VMTCH-POS.
046400     INSPECT  WK-C-VMTCH-WORK-NAME TALLYING WK-C-VMTCH-POS
046500              FOR CHARACTERS BEFORE INITIAL SPACES.
046600     MOVE    WK-C-VMTCH-POS          TO    WK-C-VMTCH-NAME-LEN.
046700     IF      WK-C-VMTCH-NAME-LEN > 5
046800             AND WK-C-VMTCH-WORK-NAME (WK-C-VMTCH-NAME-LEN - 4:5)
046900                 = ", BY"
047000             MOVE SPACES             TO WK-C-VMTCH-WORK-NAME
047100                                       (WK-C-VMTCH-NAME-LEN - 4:).
047200*
047300*---------------------------------------------------------------*
047400 B440-KEEP-TITLE-OF-ARTIST-DASH-TITLE.
047500*---------------------------------------------------------------*
047600     MOVE    ZERO                    TO    WK-C-VMTCH-DASH-POS.
047700     MOVE    1                       TO    WK-C-VMTCH-IX2.
047800     PERFORM B445-SCAN-FOR-DASH
047900        THRU B445-SCAN-FOR-DASH-EX
048000        UNTIL WK-C-VMTCH-IX2 > 76
048100          OR  WK-C-VMTCH-DASH-POS > ZERO.
048200*
048300     IF      WK-C-VMTCH-DASH-POS > ZERO
048400             MOVE WK-C-VMTCH-WORK-NAME
048500                  (WK-C-VMTCH-DASH-POS + 3:)
048600                                      TO WK-C-VMTCH-WORK-NAME.
048700*
048800 B449-KEEP-TITLE-EX.
048900     EXIT.
049000*
049100*---------------------------------------------------------------*
049200 B445-SCAN-FOR-DASH.
049300*---------------------------------------------------------------*
049400     IF      WK-C-VMTCH-WORK-NAME (WK-C-VMTCH-IX2:3) = " - "
049500             MOVE WK-C-VMTCH-IX2     TO WK-C-VMTCH-DASH-POS
049600     ELSE
049700             ADD 1                   TO WK-C-VMTCH-IX2.
049800 B445-SCAN-FOR-DASH-EX.
049900     EXIT.
050000*
050100*---------------------------------------------------------------*
050200*    TRACK NUMBER FROM FILENAME - VINYL OR LEADING DIGITS       *
050300*---------------------------------------------------------------*
050400 B500-PARSE-VINYL-NOTATION.                                       LV32RV
050500*---------------------------------------------------------------*
050600     MOVE    ZERO                    TO    WK-C-VMTCH-NAME-NUM.
050700     MOVE    WK-C-VMTCH-FILENAME (WK-C-VMTCH-IX)
050800                                      TO    WK-C-VMTCH-WORK-NAME.
050900     IF      WK-C-VMTCH-WORK-NAME-CH (1) IS ALPHABETIC
051000             AND WK-C-VMTCH-WORK-NAME-CH (2) IS NUMERIC
051100             PERFORM B510-FIND-DIGIT-RUN-LENGTH
051200                THRU B510-FIND-DIGIT-RUN-LENGTH-EX
051300             MOVE ZERO               TO WK-C-VMTCH-LETTER-VAL
051400             SET WK-C-VMTCH-LET-IX TO 1
051500             SEARCH WK-C-VMTCH-LETTER-ENT
051600                 AT END CONTINUE
051700                 WHEN WK-C-VMTCH-LETTER-ENT (WK-C-VMTCH-LET-IX)
051800                      = WK-C-VMTCH-WORK-NAME-CH (1)
051900                      SET WK-C-VMTCH-LETTER-VAL TO
052000                          WK-C-VMTCH-LET-IX
052100             END-SEARCH
052200             SUBTRACT 1 FROM WK-C-VMTCH-LETTER-VAL
052300             IF  WK-C-VMTCH-TRACK-COUNT > ZERO
052400                 COMPUTE WK-C-VMTCH-HALF-COUNT ROUNDED =
052500                         (WK-C-VMTCH-TRACK-COUNT + 1) / 2
052600             ELSE
052700                 MOVE 10             TO WK-C-VMTCH-HALF-COUNT
052800             END-IF
052900             COMPUTE WK-C-VMTCH-NAME-NUM =
053000                     WK-C-VMTCH-LETTER-VAL * WK-C-VMTCH-HALF-COUNT
053100                     + WK-C-VMTCH-NAME-NUM
053200     ELSE
053300             PERFORM B520-LEADING-DIGITS-ONLY
053400                THRU B529-LEADING-DIGITS-EX
053500     END-IF.
053600*
053700*---------------------------------------------------------------*
053800 B510-FIND-DIGIT-RUN-LENGTH.
053900*---------------------------------------------------------------*
054000     MOVE    ZERO                    TO    WK-C-VMTCH-NAME-NUM.
054100     MOVE    2                       TO    WK-C-VMTCH-IX2.
054200     PERFORM B515-ADD-ONE-TAG-DIGIT
054300        THRU B515-ADD-ONE-TAG-DIGIT-EX
054400        UNTIL WK-C-VMTCH-IX2 > 80
054500          OR  WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2) NOT
054600              NUMERIC.
054700 B510-FIND-DIGIT-RUN-LENGTH-EX.
054800     EXIT.
054900*
055000*---------------------------------------------------------------*
055100 B515-ADD-ONE-TAG-DIGIT.
055200*---------------------------------------------------------------*
055300     MOVE    WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2)
055400                                      TO    WK-C-VMTCH-ONE-DIGIT.
055500     COMPUTE WK-C-VMTCH-NAME-NUM =
055600             WK-C-VMTCH-NAME-NUM * 10 + WK-C-VMTCH-ONE-DIGIT.
055700     ADD     1                       TO    WK-C-VMTCH-IX2.
055800 B515-ADD-ONE-TAG-DIGIT-EX.
055900     EXIT.
056000*
056100*---------------------------------------------------------------*
056200 B520-LEADING-DIGITS-ONLY.
056300*---------------------------------------------------------------*
056400     MOVE    ZERO                    TO    WK-C-VMTCH-NAME-NUM.
056500     IF      WK-C-VMTCH-WORK-NAME-CH (1) NOT NUMERIC
056600             GO TO B529-LEADING-DIGITS-EX.
056700     MOVE    1                       TO    WK-C-VMTCH-IX2.
056800     PERFORM B525-ADD-ONE-NAME-DIGIT
056900        THRU B525-ADD-ONE-NAME-DIGIT-EX
057000        UNTIL WK-C-VMTCH-IX2 > 80
057100          OR  WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2) NOT
057200              NUMERIC.
057300 B529-LEADING-DIGITS-EX.
057400     EXIT.
057500*
057600*---------------------------------------------------------------*
057700 B525-ADD-ONE-NAME-DIGIT.
057800*---------------------------------------------------------------*
057900     MOVE    WK-C-VMTCH-WORK-NAME-CH (WK-C-VMTCH-IX2)
058000                                      TO    WK-C-VMTCH-ONE-DIGIT.
058100     COMPUTE WK-C-VMTCH-NAME-NUM =
058200             WK-C-VMTCH-NAME-NUM * 10 + WK-C-VMTCH-ONE-DIGIT.
058300     ADD     1                       TO    WK-C-VMTCH-IX2.
058400 B525-ADD-ONE-NAME-DIGIT-EX.
058500     EXIT.
058600*
058700*---------------------------------------------------------------*
058800*                   PROGRAM SUBROUTINE                         *
058900*---------------------------------------------------------------*
059000 Z000-END-PROGRAM-ROUTINE.
059100     CONTINUE.
059200*
059300 Z999-END-PROGRAM-ROUTINE-EX.
059400     EXIT.
059500*
059600******************************************************************
059700*************** END OF PROGRAM SOURCE -  LBVMTCH ***************
059800******************************************************************
