000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBXRATE.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   19 SEP 1997.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  RATE / DJ-TAG BATCH DRIVER.  READS ONE COMMAND
001200*               PER RATE-TASK RECORD (RATE / ENERGY / FUNCTION /
001300*               COMMENT) AGAINST THE CATALOG TAG STORE AND
001400*               WRITES A RESULT LINE (SUCCESS FLAG + MESSAGE)
001500*               FOR EVERY TASK PROCESSED.
001600*
001700*               RATE-TASKS IS ASSUMED SORTED ASCENDING BY
001800*               RT-TRACK-ID BY THE JOB STEP AHEAD OF THIS ONE,
001900*               THE SAME WAY TRACK-TAGS ITSELF IS MAINTAINED IN
002000*               TRACK-ID ORDER - THIS PROGRAM RUNS A STRAIGHT
002100*               MASTER/TRANSACTION MATCH AGAINST THE TAG STORE
002200*               RATHER THAN A RANDOM LOOKUP, TRACK-TAGS NOT
002300*               BEING A KEYED FILE.  TRACK-TAGS-NEW IS THE
002400*               UPDATED TAG STORE FOR THE NEXT RUN, THE SAME
002500*               OLD-MASTER/NEW-MASTER PAIRING USED BY LBXSYNC.
002600*---------------------------------------------------------------*
002700* HISTORY OF MODIFICATION:
002800*---------------------------------------------------------------*
002900* LR01PM 19/09/97 PMH    - INITIAL VERSION - RATE ACTION ONLY.
003000*---------------------------------------------------------------*
003100* LR02SW 01/10/98 SWK    - Y2K REVIEW - NO DATE FIELDS OWNED BY
003200*                          THIS PROGRAM, NO CHANGE REQUIRED.
003300*---------------------------------------------------------------*
003400* LR03PM 02/02/99 PMH    - RT-ACTION EXPANDED TO CARRY ENERGY /
003500*                          FUNCTION / COMMENT DJ-TAG COMMANDS,
003600*                          MATCHING THE RATETASK COPYBOOK CHANGE
003700*                          OF THE SAME DATE.  ADDED THE
003800*                          DJ-TAG-WRITER COMM-PREPEND RULE.
003900*---------------------------------------------------------------*
004000* LR04CB 11/06/01 CORB   - A TASK AGAINST A TAG-TABLE THAT WAS
004100*                          ALREADY FULL (30 TAGS) WAS BEING
004200*                          SILENTLY DROPPED - NOW REPORTED AS A
004300*                          WRITE FAILURE INSTEAD.
004400*---------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005300                    UPSI-0 IS UPSI-SWITCH-0
005400                       ON STATUS IS U0-ON
005500                       OFF STATUS IS U0-OFF.
005600*
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT RATE-TASKS      ASSIGN TO RATETASK
006000            ORGANIZATION IS LINE SEQUENTIAL
006100     FILE STATUS IS WK-C-FILE-STATUS.
006200*
006300     SELECT TRACK-TAGS      ASSIGN TO TRAKTAG
006400            ORGANIZATION IS SEQUENTIAL
006500     FILE STATUS IS WK-C-FILE-STATUS.
006600*
006700     SELECT TRACK-TAGS-NEW  ASSIGN TO TRAKTGNW
006800            ORGANIZATION IS SEQUENTIAL
006900     FILE STATUS IS WK-C-FILE-STATUS.
007000*
007100     SELECT RATE-RESULTS    ASSIGN TO RATERSLT
007200            ORGANIZATION IS LINE SEQUENTIAL
007300     FILE STATUS IS WK-C-FILE-STATUS.
007400*
007500 EJECT
007600***************
007700 DATA DIVISION.
007800***************
007900 FILE SECTION.
008000**************
008100 FD  RATE-TASKS
008200     LABEL RECORDS ARE OMITTED.
008300 01  RT-LINE.
008400     COPY RATETASK.
008500*
008600 FD  TRACK-TAGS
008700     LABEL RECORDS ARE OMITTED.
008800 01  TT-LINE.
008900     COPY TRAKTAG.
009000*
009100 FD  TRACK-TAGS-NEW
009200     LABEL RECORDS ARE OMITTED.
009300 01  TTN-LINE.
009400     COPY TRAKTAG REPLACING ==TT-== BY ==TTN-==.
009500*
009600 FD  RATE-RESULTS
009700     LABEL RECORDS ARE OMITTED.
009800 01  RR-LINE.
009900     COPY RATERES.
010000*
010100*************************
010200 WORKING-STORAGE SECTION.
010300*************************
010400 01  FILLER                          PIC X(24)        VALUE
010500     "** PROGRAM LBXRATE   **".
010600*
010700* ------------------ PROGRAM WORKING STORAGE -------------------*
010800 01    WK-C-COMMON.
010900 COPY LBCMWS.
011000*
011100 01  WK-C-LBXRATE-SWITCHES.
011200     05  WK-C-LBXRATE-TT-FLAG        PIC X(01).
011300         88  WK-C-LBXRATE-TT-EOF          VALUE "Y".
011400     05  WK-C-LBXRATE-RT-FLAG        PIC X(01).
011500         88  WK-C-LBXRATE-RT-EOF          VALUE "Y".
011600     05  FILLER                      PIC X(01).
011700*
011800* -------------- IN-MEMORY TAG GROUP FOR ONE TRACK --------------*
011900 01  WK-C-LBXRATE-GROUP.
012000     05  WK-C-LBXRATE-GRP-TRACK-ID    PIC 9(09).
012100     05  WK-C-LBXRATE-GRP-COUNT       PIC S9(03)  COMP.
012200     05  WK-C-LBXRATE-GRP-LOADED-FLAG PIC X(01).
012300         88  WK-C-LBXRATE-GRP-LOADED        VALUE "Y".
012400     05  WK-C-LBXRATE-GRP-DIRTY-FLAG  PIC X(01).
012500         88  WK-C-LBXRATE-GRP-DIRTY         VALUE "Y".
012600     05  WK-C-LBXRATE-GRP-TABLES.
012700         10  WK-C-LBXRATE-GRP-NAME    PIC X(20) OCCURS 30 TIMES.
012800         10  WK-C-LBXRATE-GRP-VALUE   PIC X(80) OCCURS 30 TIMES.
012900     05  FILLER                       PIC X(01).
013000 01  WK-C-LBXRATE-GRP-TABLES-R REDEFINES WK-C-LBXRATE-GRP-TABLES
013100                                  PIC X(3000).
013200*
013300 01  WK-C-LBXRATE-WORK.
013400     05  WK-C-LBXRATE-SX              PIC S9(03)  COMP.
013500     05  WK-C-LBXRATE-FOUND-FLAG      PIC X(01).
013600         88  WK-C-LBXRATE-FOUND             VALUE "Y".
013700     05  WK-C-LBXRATE-HIT-IX          PIC S9(03)  COMP.
013800     05  WK-C-LBXRATE-SET-OK-FLAG     PIC X(01).
013900         88  WK-C-LBXRATE-SET-OK            VALUE "Y".
014000     05  WK-C-LBXRATE-CUR-TAG-NAME    PIC X(20).
014100     05  WK-C-LBXRATE-CUR-TAG-VALUE   PIC X(80).
014200     05  WK-C-LBXRATE-OLD-COMM        PIC X(80).
014300     05  WK-C-LBXRATE-NEW-COMM        PIC X(80).
014400     05  WK-C-LBXRATE-WMP-EDIT        PIC 9(03).
014500     05  WK-C-LBXRATE-WMP-EDIT-X REDEFINES WK-C-LBXRATE-WMP-EDIT
014600                                   PIC X(03).
014700     05  WK-C-LBXRATE-STAR-EDIT       PIC 9(01).
014800     05  WK-C-LBXRATE-STAR-EDIT-X REDEFINES
014900                                   WK-C-LBXRATE-STAR-EDIT
015000                                   PIC X(01).
015100     05  WK-C-LBXRATE-RESULT-FLAG     PIC X(01).
015200         88  WK-C-LBXRATE-RESULT-OK         VALUE "Y".
015300     05  WK-C-LBXRATE-RESULT-MSG      PIC X(60).
015400     05  FILLER                       PIC X(01).
015500*
015600 01  WK-C-LBXRATE-COUNTERS.
015700     05  WK-C-LBXRATE-TASK-COUNT      PIC S9(07)  COMP.
015800     05  WK-C-LBXRATE-OK-COUNT        PIC S9(07)  COMP.
015900     05  WK-C-LBXRATE-ERR-COUNT       PIC S9(07)  COMP.
016000     05  FILLER                       PIC X(01).
016100*
016200*****************
016300 LINKAGE SECTION.
016400*****************
016500*    NONE - BATCH DRIVER, NO USING PARAMETERS.
016600 EJECT
016700***********************
016800 PROCEDURE DIVISION.
016900***********************
017000 MAIN-MODULE.
017100     PERFORM A000-INITIALIZATION
017200        THRU A099-INITIALIZATION-EX.
017300     PERFORM A100-PROCESS-ALL-TASKS
017400        THRU A199-PROCESS-ALL-TASKS-EX
017500        UNTIL WK-C-LBXRATE-RT-EOF.
017600     PERFORM A900-FLUSH-REMAINING-MASTER
017700        THRU A999-FLUSH-REMAINING-MASTER-EX.
017800     PERFORM Z000-END-PROGRAM-ROUTINE
017900        THRU Z999-END-PROGRAM-ROUTINE-EX.
018000     STOP RUN.
018100*
018200*---------------------------------------------------------------*
018300 A000-INITIALIZATION.
018400*---------------------------------------------------------------*
018500     MOVE    ZERO                    TO WK-C-LBXRATE-TASK-COUNT
018600                                         WK-C-LBXRATE-OK-COUNT
018700                                         WK-C-LBXRATE-ERR-COUNT.
018800     MOVE    "N"                     TO
018900             WK-C-LBXRATE-GRP-LOADED-FLAG.
019000*
019100     OPEN    INPUT  RATE-TASKS.
019200     OPEN    INPUT  TRACK-TAGS.
019300     OPEN    OUTPUT TRACK-TAGS-NEW.
019400     OPEN    OUTPUT RATE-RESULTS.
019500*
019600     PERFORM A010-READ-RATE-TASK
019700        THRU A019-READ-RATE-TASK-EX.
019800     PERFORM A020-READ-TRACK-TAG
019900        THRU A029-READ-TRACK-TAG-EX.
020000     IF      NOT WK-C-LBXRATE-TT-EOF
020100             PERFORM A110-COLLECT-TAG-GROUP
020200                THRU A119-COLLECT-TAG-GROUP-EX.
020300*
020400 A099-INITIALIZATION-EX.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800 A010-READ-RATE-TASK.
020900*---------------------------------------------------------------*
021000     READ    RATE-TASKS
021100         AT END
021200             MOVE "Y" TO WK-C-LBXRATE-RT-FLAG.
021300     IF      NOT WK-C-LBXRATE-RT-EOF
021400             ADD  1 TO WK-C-LBXRATE-TASK-COUNT.
021500*
021600 A019-READ-RATE-TASK-EX.
021700     EXIT.
021800*
021900*---------------------------------------------------------------*
022000 A020-READ-TRACK-TAG.
022100*---------------------------------------------------------------*
022200     READ    TRACK-TAGS
022300         AT END
022400             MOVE "Y" TO WK-C-LBXRATE-TT-FLAG.
022500*
022600 A029-READ-TRACK-TAG-EX.
022700     EXIT.
022800*
022900*---------------------------------------------------------------*
023000*    RULE - COLLECT EVERY TAG ROW FOR ONE TRACK FROM THE OLD     *
023100*    TAG STORE INTO THE IN-MEMORY TABLE.  THE CALLER MUST HAVE   *
023200*    A FRESH ROW ALREADY BUFFERED (NOT AT END) BEFORE CALLING.   *
023300*---------------------------------------------------------------*
023400 A110-COLLECT-TAG-GROUP.
023500*---------------------------------------------------------------*
023600     MOVE    TT-TRACK-ID             TO
023700             WK-C-LBXRATE-GRP-TRACK-ID.
023800     MOVE    ZERO                    TO WK-C-LBXRATE-GRP-COUNT.
023900     MOVE    "N"                     TO
024000             WK-C-LBXRATE-GRP-DIRTY-FLAG.
024100     MOVE    "Y"                     TO
024200             WK-C-LBXRATE-GRP-LOADED-FLAG.
024300     PERFORM A111-CLASSIFY-ONE-RECORD
024400        THRU A119-COLLECT-TAG-GROUP-EX
024500        UNTIL WK-C-LBXRATE-TT-EOF
024600           OR TT-TRACK-ID NOT = WK-C-LBXRATE-GRP-TRACK-ID.
024700*
024800 A119-COLLECT-TAG-GROUP-EX.
024900     EXIT.
025000*
025100*---------------------------------------------------------------*
025200 A111-CLASSIFY-ONE-RECORD.
025300*---------------------------------------------------------------*
025400     IF      WK-C-LBXRATE-GRP-COUNT < 30
025500             ADD  1 TO WK-C-LBXRATE-GRP-COUNT
025600             MOVE TT-TAG-NAME  TO
025700                  WK-C-LBXRATE-GRP-NAME (WK-C-LBXRATE-GRP-COUNT)
025800             MOVE TT-TAG-VALUE TO
025900                  WK-C-LBXRATE-GRP-VALUE (WK-C-LBXRATE-GRP-COUNT).
026000     PERFORM A020-READ-TRACK-TAG
026100        THRU A029-READ-TRACK-TAG-EX.
026200*
026300*---------------------------------------------------------------*
026400*    RULE - BALANCED-LINE MATCH OF ONE RATE-TASK AGAINST THE     *
026500*    CURRENTLY-LOADED TAG GROUP.  EQUAL KEYS = APPLY THE TASK    *
026600*    AND READ THE NEXT TASK (THE GROUP MAY STILL BE NEEDED BY    *
026700*    A FURTHER TASK FOR THE SAME TRACK); MASTER BEHIND THE TASK  *
026800*    = WRITE IT THROUGH UNCHANGED (OR AS MODIFIED SO FAR) AND    *
026900*    LOAD THE NEXT GROUP; MASTER AHEAD, OR NO MASTER LEFT, =     *
027000*    THE TASK'S TRACK IS NOT ON FILE.                            *
027100*---------------------------------------------------------------*
027200 A100-PROCESS-ALL-TASKS.
027300*---------------------------------------------------------------*
027400     IF      NOT WK-C-LBXRATE-GRP-LOADED
027500         OR  WK-C-LBXRATE-GRP-TRACK-ID > RT-TRACK-ID
027600             PERFORM A400-TRACK-NOT-FOUND
027700                THRU A499-TRACK-NOT-FOUND-EX
027800             GO TO A199-PROCESS-ALL-TASKS-EX.
027900*
028000     IF      WK-C-LBXRATE-GRP-TRACK-ID < RT-TRACK-ID
028100             PERFORM A150-WRITE-GROUP-THROUGH
028200                THRU A159-WRITE-GROUP-THROUGH-EX
028300             GO TO A199-PROCESS-ALL-TASKS-EX.
028400*
028500     PERFORM A200-APPLY-TASK-TO-GROUP
028600        THRU A299-APPLY-TASK-TO-GROUP-EX.
028700     PERFORM A010-READ-RATE-TASK
028800        THRU A019-READ-RATE-TASK-EX.
028900*
029000 A199-PROCESS-ALL-TASKS-EX.
029100     EXIT.
029200*
029300*---------------------------------------------------------------*
029400 A150-WRITE-GROUP-THROUGH.
029500*---------------------------------------------------------------*
029600     PERFORM A160-WRITE-GROUP-RECORDS
029700        THRU A169-WRITE-GROUP-RECORDS-EX.
029800     IF      WK-C-LBXRATE-TT-EOF
029900             MOVE "N" TO WK-C-LBXRATE-GRP-LOADED-FLAG
030000     ELSE
030100             PERFORM A110-COLLECT-TAG-GROUP
030200                THRU A119-COLLECT-TAG-GROUP-EX.
030300*
030400 A159-WRITE-GROUP-THROUGH-EX.
030500     EXIT.
030600*
030700*---------------------------------------------------------------*
030800 A160-WRITE-GROUP-RECORDS.
030900*---------------------------------------------------------------*
031000     PERFORM A161-WRITE-ONE-GROUP-ROW
031100        THRU A169-WRITE-GROUP-RECORDS-EX
031200        VARYING WK-C-LBXRATE-SX FROM 1 BY 1
031300          UNTIL WK-C-LBXRATE-SX > WK-C-LBXRATE-GRP-COUNT.
031400*
031500 A169-WRITE-GROUP-RECORDS-EX.
031600     EXIT.
031700*
031800*---------------------------------------------------------------*
031900 A161-WRITE-ONE-GROUP-ROW.
032000*---------------------------------------------------------------*
032100     MOVE    SPACES                  TO TTN-LINE.
032200     MOVE    WK-C-LBXRATE-GRP-TRACK-ID TO TTN-TRACK-ID.
032300     MOVE    WK-C-LBXRATE-GRP-NAME (WK-C-LBXRATE-SX) TO
032400             TTN-TAG-NAME.
032500     MOVE    WK-C-LBXRATE-GRP-VALUE (WK-C-LBXRATE-SX) TO
032600             TTN-TAG-VALUE.
032700     WRITE   TTN-LINE.
032800*
032900*---------------------------------------------------------------*
033000 A400-TRACK-NOT-FOUND.
033100*---------------------------------------------------------------*
033200     MOVE    "N"                     TO
033300             WK-C-LBXRATE-RESULT-FLAG.
033400     MOVE    SPACES                  TO
033500             WK-C-LBXRATE-RESULT-MSG.
033600     MOVE    "трек не знайдено"      TO
033700             WK-C-LBXRATE-RESULT-MSG.
033800     PERFORM A900-WRITE-RESULT
033900        THRU A909-WRITE-RESULT-EX.
034000     PERFORM A010-READ-RATE-TASK
034100        THRU A019-READ-RATE-TASK-EX.
034200*
034300 A499-TRACK-NOT-FOUND-EX.
034400     EXIT.
034500*
034600*---------------------------------------------------------------*
034700 A200-APPLY-TASK-TO-GROUP.
034800*---------------------------------------------------------------*
034900     MOVE    "N"                     TO
035000             WK-C-LBXRATE-RESULT-FLAG.
035100     MOVE    SPACES                  TO
035200             WK-C-LBXRATE-RESULT-MSG.
035300*
035400     IF      RT-ACTION = "RATE"
035500             PERFORM A210-DO-RATE
035600                THRU A219-DO-RATE-EX
035700     ELSE
035800     IF      RT-ACTION = "ENERGY"
035900             PERFORM A220-DO-ENERGY
036000                THRU A229-DO-ENERGY-EX
036100     ELSE
036200     IF      RT-ACTION = "FUNCTION"
036300             PERFORM A230-DO-FUNCTION
036400                THRU A239-DO-FUNCTION-EX
036500     ELSE
036600     IF      RT-ACTION = "COMMENT"
036700             PERFORM A240-DO-COMMENT
036800                THRU A249-DO-COMMENT-EX
036900     ELSE
037000             MOVE "невідома дія"      TO
037100                  WK-C-LBXRATE-RESULT-MSG.
037200*
037300     PERFORM A900-WRITE-RESULT
037400        THRU A909-WRITE-RESULT-EX.
037500*
037600 A299-APPLY-TASK-TO-GROUP-EX.
037700     EXIT.
037800*
037900*---------------------------------------------------------------*
038000*    RULE (RateTrackService.rateTrack) - RATING 1-5 ONLY, FILE   *
038100*    MUST EXIST, STARS CONVERTED TO THE WMP 0-255 SCALE AND      *
038200*    STORED ALONGSIDE THE PLAIN STAR RATING.                     *
038300*---------------------------------------------------------------*
038400 A210-DO-RATE.
038500*---------------------------------------------------------------*
038600     IF      RT-RATING < 1
038700         OR  RT-RATING > 5
038800             MOVE "рейтинг має бути
038900                  від 1 до 5" TO
039000                  WK-C-LBXRATE-RESULT-MSG
039100             GO TO A219-DO-RATE-EX.
039200*
039300     IF      RT-FILE-EXISTS NOT = "Y"
039400             MOVE "файл не існує"     TO
039500                  WK-C-LBXRATE-RESULT-MSG
039600             GO TO A219-DO-RATE-EX.
039700*
039800     EVALUATE RT-RATING
039900         WHEN 1   MOVE 051 TO WK-C-LBXRATE-WMP-EDIT
040000         WHEN 2   MOVE 102 TO WK-C-LBXRATE-WMP-EDIT
040100         WHEN 3   MOVE 153 TO WK-C-LBXRATE-WMP-EDIT
040200         WHEN 4   MOVE 204 TO WK-C-LBXRATE-WMP-EDIT
040300         WHEN 5   MOVE 255 TO WK-C-LBXRATE-WMP-EDIT
040400         WHEN OTHER MOVE 000 TO WK-C-LBXRATE-WMP-EDIT
040500     END-EVALUATE.
040600*
040700     MOVE    RT-RATING               TO WK-C-LBXRATE-STAR-EDIT.
040800     MOVE    "RATING"                TO
040900             WK-C-LBXRATE-CUR-TAG-NAME.
041000     MOVE    WK-C-LBXRATE-STAR-EDIT-X TO
041100             WK-C-LBXRATE-CUR-TAG-VALUE.
041200     PERFORM B100-SET-TAG-VALUE
041300        THRU B199-SET-TAG-VALUE-EX.
041400     IF      NOT WK-C-LBXRATE-SET-OK
041500             MOVE "помилка запису
041600                  рейтингу" TO
041700                  WK-C-LBXRATE-RESULT-MSG
041800             GO TO A219-DO-RATE-EX.
041900*
042000     MOVE    "RATING WMP"            TO
042100             WK-C-LBXRATE-CUR-TAG-NAME.
042200     MOVE    WK-C-LBXRATE-WMP-EDIT-X TO
042300             WK-C-LBXRATE-CUR-TAG-VALUE.
042400     PERFORM B100-SET-TAG-VALUE
042500        THRU B199-SET-TAG-VALUE-EX.
042600     IF      NOT WK-C-LBXRATE-SET-OK
042700             MOVE "помилка запису
042800                  рейтингу" TO
042900                  WK-C-LBXRATE-RESULT-MSG
043000             GO TO A219-DO-RATE-EX.
043100*
043200     MOVE    "Y"                     TO
043300             WK-C-LBXRATE-RESULT-FLAG.
043400     STRING  "✅ рейтинг "           DELIMITED BY SIZE
043500             WK-C-LBXRATE-STAR-EDIT-X DELIMITED BY SIZE
043600             "★"                      DELIMITED BY SIZE
043700        INTO WK-C-LBXRATE-RESULT-MSG.
043800*
043900 A219-DO-RATE-EX.
044000     EXIT.
044100*
044200*---------------------------------------------------------------*
044300*    RULE (DjTagWriter) - STORE DJ_ENERGY AND PREPEND THE SAME   *
044400*    VALUE TO THE COMM TAG.                                      *
044500*---------------------------------------------------------------*
044600 A220-DO-ENERGY.
044700*---------------------------------------------------------------*
044800     MOVE    "DJ_ENERGY"             TO
044900             WK-C-LBXRATE-CUR-TAG-NAME.
045000     MOVE    RT-VALUE                TO
045100             WK-C-LBXRATE-CUR-TAG-VALUE.
045200     PERFORM B100-SET-TAG-VALUE
045300        THRU B199-SET-TAG-VALUE-EX.
045400     IF      NOT WK-C-LBXRATE-SET-OK
045500             MOVE "помилка запису
045600                  рейтингу" TO
045700                  WK-C-LBXRATE-RESULT-MSG
045800             GO TO A229-DO-ENERGY-EX.
045900*
046000     PERFORM B200-PREPEND-COMMENT
046100        THRU B299-PREPEND-COMMENT-EX.
046200*
046300     MOVE    "Y"                     TO
046400             WK-C-LBXRATE-RESULT-FLAG.
046500     STRING  "✅ energy "            DELIMITED BY SIZE
046600             RT-VALUE                DELIMITED BY SPACE
046700        INTO WK-C-LBXRATE-RESULT-MSG.
046800*
046900 A229-DO-ENERGY-EX.
047000     EXIT.
047100*
047200*---------------------------------------------------------------*
047300 A230-DO-FUNCTION.
047400*---------------------------------------------------------------*
047500     MOVE    "DJ_FUNCTION"           TO
047600             WK-C-LBXRATE-CUR-TAG-NAME.
047700     MOVE    RT-VALUE                TO
047800             WK-C-LBXRATE-CUR-TAG-VALUE.
047900     PERFORM B100-SET-TAG-VALUE
048000        THRU B199-SET-TAG-VALUE-EX.
048100     IF      NOT WK-C-LBXRATE-SET-OK
048200             MOVE "помилка запису
048300                  рейтингу" TO
048400                  WK-C-LBXRATE-RESULT-MSG
048500             GO TO A239-DO-FUNCTION-EX.
048600*
048700     PERFORM B200-PREPEND-COMMENT
048800        THRU B299-PREPEND-COMMENT-EX.
048900*
049000     MOVE    "Y"                     TO
049100             WK-C-LBXRATE-RESULT-FLAG.
049200     STRING  "✅ function "          DELIMITED BY SIZE
049300             RT-VALUE                DELIMITED BY SPACE
049400        INTO WK-C-LBXRATE-RESULT-MSG.
049500*
049600 A239-DO-FUNCTION-EX.
049700     EXIT.
049800*
049900*---------------------------------------------------------------*
050000*    RULE (RateTrackService.addComment) - PREPEND THE TASK'S     *
050100*    COMMENT TEXT TO THE COMM TAG, NO SEPARATE TAG STORED.       *
050200*---------------------------------------------------------------*
050300 A240-DO-COMMENT.
050400*---------------------------------------------------------------*
050500     MOVE    RT-VALUE                TO
050600             WK-C-LBXRATE-CUR-TAG-VALUE.
050700     PERFORM B200-PREPEND-COMMENT
050800        THRU B299-PREPEND-COMMENT-EX.
050900*
051000     MOVE    "Y"                     TO
051100             WK-C-LBXRATE-RESULT-FLAG.
051200     MOVE    "✅ коментар додано"    TO
051300             WK-C-LBXRATE-RESULT-MSG.
051400*
051500 A249-DO-COMMENT-EX.
051600     EXIT.
051700*
051800*---------------------------------------------------------------*
051900 A900-WRITE-RESULT.
052000*---------------------------------------------------------------*
052100     MOVE    SPACES                  TO RR-LINE.
052200     MOVE    RT-TRACK-ID             TO RR-TRACK-ID.
052300     MOVE    RT-ACTION               TO RR-ACTION.
052400     MOVE    WK-C-LBXRATE-RESULT-FLAG TO RR-SUCCESS-FLAG.
052500     MOVE    WK-C-LBXRATE-RESULT-MSG TO RR-MESSAGE.
052600     WRITE   RR-LINE.
052700     IF      WK-C-LBXRATE-RESULT-OK
052800             ADD  1 TO WK-C-LBXRATE-OK-COUNT
052900     ELSE
053000             ADD  1 TO WK-C-LBXRATE-ERR-COUNT.
053100*
053200 A909-WRITE-RESULT-EX.
053300     EXIT.
053400*
053500*---------------------------------------------------------------*
053600*    RULE - FLUSH THE CURRENTLY-LOADED GROUP (IF ANY) AND ANY    *
053700*    REMAINING TRACKS ON THE OLD TAG STORE THROUGH TO THE NEW    *
053800*    ONE, UNCHANGED, AFTER THE LAST RATE-TASK HAS BEEN READ.     *
053900*---------------------------------------------------------------*
054000 A900-FLUSH-REMAINING-MASTER.
054100*---------------------------------------------------------------*
054200     PERFORM A910-FLUSH-ONE-GROUP
054300        THRU A919-FLUSH-ONE-GROUP-EX
054400        UNTIL NOT WK-C-LBXRATE-GRP-LOADED.
054500*
054600 A999-FLUSH-REMAINING-MASTER-EX.
054700     EXIT.
054800*
054900*---------------------------------------------------------------*
055000 A910-FLUSH-ONE-GROUP.
055100*---------------------------------------------------------------*
055200     PERFORM A160-WRITE-GROUP-RECORDS
055300        THRU A169-WRITE-GROUP-RECORDS-EX.
055400     IF      WK-C-LBXRATE-TT-EOF
055500             MOVE "N" TO WK-C-LBXRATE-GRP-LOADED-FLAG
055600     ELSE
055700             PERFORM A110-COLLECT-TAG-GROUP
055800                THRU A119-COLLECT-TAG-GROUP-EX.
055900*
056000 A919-FLUSH-ONE-GROUP-EX.
056100     EXIT.
056200*
056300*---------------------------------------------------------------*
056400*    RULE - FIND WK-C-LBXRATE-CUR-TAG-NAME IN THE LOADED GROUP.  *
056500*---------------------------------------------------------------*
056600 B000-FIND-TAG-ENTRY.
056700*---------------------------------------------------------------*
056800     MOVE    "N"                     TO
056900             WK-C-LBXRATE-FOUND-FLAG.
057000     MOVE    ZERO                    TO WK-C-LBXRATE-HIT-IX.
057100     PERFORM B010-COMPARE-ONE-ENTRY
057200        THRU B019-COMPARE-ONE-ENTRY-EX
057300        VARYING WK-C-LBXRATE-SX FROM 1 BY 1
057400          UNTIL WK-C-LBXRATE-SX > WK-C-LBXRATE-GRP-COUNT
057500             OR WK-C-LBXRATE-FOUND.
057600*
057700 B099-FIND-TAG-ENTRY-EX.
057800     EXIT.
057900*
058000*---------------------------------------------------------------*
058100 B010-COMPARE-ONE-ENTRY.
058200*---------------------------------------------------------------*
058300     IF      WK-C-LBXRATE-GRP-NAME (WK-C-LBXRATE-SX) =
058400             WK-C-LBXRATE-CUR-TAG-NAME
058500             MOVE "Y" TO WK-C-LBXRATE-FOUND-FLAG
058600             MOVE WK-C-LBXRATE-SX TO WK-C-LBXRATE-HIT-IX.
058700*
058800 B019-COMPARE-ONE-ENTRY-EX.
058900     EXIT.
059000*
059100*---------------------------------------------------------------*
059200*    RULE - SET WK-C-LBXRATE-CUR-TAG-NAME TO THE VALUE CARRIED   *
059300*    IN WK-C-LBXRATE-CUR-TAG-VALUE, ADDING A NEW TABLE ENTRY     *
059400*    WHEN THE NAME IS NOT ALREADY PRESENT.  FAILS WHEN THE       *
059500*    TABLE IS FULL AND THE NAME IS NEW.                          *
059600*---------------------------------------------------------------*
059700 B100-SET-TAG-VALUE.
059800*---------------------------------------------------------------*
059900     PERFORM B000-FIND-TAG-ENTRY
060000        THRU B099-FIND-TAG-ENTRY-EX.
060100     MOVE    "Y"                     TO
060200             WK-C-LBXRATE-SET-OK-FLAG.
060300     MOVE    "Y"                     TO
060400             WK-C-LBXRATE-GRP-DIRTY-FLAG.
060500*
060600     IF      WK-C-LBXRATE-FOUND
060700             MOVE WK-C-LBXRATE-CUR-TAG-VALUE TO
060800                  WK-C-LBXRATE-GRP-VALUE (WK-C-LBXRATE-HIT-IX)
060900     ELSE
061000     IF      WK-C-LBXRATE-GRP-COUNT < 30                          LR04CB
061100             ADD  1 TO WK-C-LBXRATE-GRP-COUNT                     LR04CB
061200             MOVE WK-C-LBXRATE-CUR-TAG-NAME TO
061300                  WK-C-LBXRATE-GRP-NAME (WK-C-LBXRATE-GRP-COUNT)  LR04CB
061400             MOVE WK-C-LBXRATE-CUR-TAG-VALUE TO                   LR04CB
061500                  WK-C-LBXRATE-GRP-VALUE (WK-C-LBXRATE-GRP-COUNT) LR04CB
061600     ELSE                                                         LR04CB
061700             MOVE "N" TO WK-C-LBXRATE-SET-OK-FLAG.                LR04CB
061800*
061900 B199-SET-TAG-VALUE-EX.
062000     EXIT.
062100*
062200*---------------------------------------------------------------*
062300*    RULE (DjTagWriter) - NEW COMM = VALUE + "; " + EXISTING     *
062400*    COMMENT WHEN ONE EXISTS, ELSE JUST THE VALUE.  THE VALUE    *
062500*    TO PREPEND IS CARRIED IN WK-C-LBXRATE-CUR-TAG-VALUE.        *
062600*---------------------------------------------------------------*
062700 B200-PREPEND-COMMENT.
062800*---------------------------------------------------------------*
062900     MOVE    "COMM"                  TO
063000             WK-C-LBXRATE-CUR-TAG-NAME.
063100     PERFORM B000-FIND-TAG-ENTRY
063200        THRU B099-FIND-TAG-ENTRY-EX.
063300*
063400     MOVE    SPACES                  TO WK-C-LBXRATE-OLD-COMM.
063500     IF      WK-C-LBXRATE-FOUND
063600             MOVE WK-C-LBXRATE-GRP-VALUE (WK-C-LBXRATE-HIT-IX)
063700                  TO WK-C-LBXRATE-OLD-COMM.
063800*
063900     MOVE    SPACES                  TO WK-C-LBXRATE-NEW-COMM.
064000     IF      WK-C-LBXRATE-OLD-COMM = SPACES
064100             MOVE WK-C-LBXRATE-CUR-TAG-VALUE TO
064200                  WK-C-LBXRATE-NEW-COMM
064300     ELSE
064400             STRING WK-C-LBXRATE-CUR-TAG-VALUE DELIMITED BY SPACE
064500                    "; "              DELIMITED BY SIZE
064600                    WK-C-LBXRATE-OLD-COMM DELIMITED BY SIZE
064700               INTO WK-C-LBXRATE-NEW-COMM.
064800*
064900     MOVE    WK-C-LBXRATE-NEW-COMM   TO
065000             WK-C-LBXRATE-CUR-TAG-VALUE.
065100     PERFORM B100-SET-TAG-VALUE
065200        THRU B199-SET-TAG-VALUE-EX.
065300*
065400 B299-PREPEND-COMMENT-EX.
065500     EXIT.
065600*
065700*---------------------------------------------------------------*
065800*                   PROGRAM SUBROUTINE                         *
065900*---------------------------------------------------------------*
066000 Z000-END-PROGRAM-ROUTINE.
066100     CONTINUE.
066200*
066300 Z999-END-PROGRAM-ROUTINE-EX.
066400     EXIT.
066500*
066600******************************************************************
066700*************** END OF PROGRAM SOURCE -  LBXRATE ***************
066800******************************************************************
