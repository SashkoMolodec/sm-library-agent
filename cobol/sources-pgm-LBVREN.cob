000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVREN.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   14 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE STANDARD
001200*               LIBRARY FILE NAME FOR A MATCHED TRACK - ZERO
001300*               PADDED TRACK NUMBER, SANITIZED ARTIST AND TITLE,
001400*               LOWERCASE EXTENSION.  KEEPS THE OLD NAME WHEN THE
001500*               NEW NAME WOULD COLLIDE OR WOULD NOT CHANGE
001600*               ANYTHING.
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*---------------------------------------------------------------*
002000* LV40PM 14/07/89 PMH    - INITIAL VERSION.
002100*---------------------------------------------------------------*
002200* LV41CB 11/11/92 CORB   - SANITIZE RULE ADDED - FILE NAMES WITH
002300*                          A COLON OR SLASH IN THE TITLE WERE
002400*                          FAILING ON THE TARGET FILE SYSTEM.
002500*---------------------------------------------------------------*
002600* LV42SW 28/09/98 SWK    - Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                          ROUTINE, NO CHANGE REQUIRED.
002800*---------------------------------------------------------------*
002900* LV43DL 03/09/02 DLIM   - REQ#41980 - ARTIST/TITLE FIELDS ENDING
003000*                          IN A DOT ARE NOW TRIMMED OF IT - A
003100*                          FEW "VOL." ALBUM TITLES WERE BUILDING
003200*                          NAMES WINDOWS COULD NOT SEE IN EXPLORER.
003300*---------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004200                    UPSI-0 IS UPSI-SWITCH-0
004300                       ON STATUS IS U0-ON
004400                       OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    NO FILES OWNED BY THIS ROUTINE - THE NEW NAME IS BUILT
004900*    ENTIRELY OFF THE LINKAGE RECORD PASSED BY THE CALLER.
005000*
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                          PIC X(24)        VALUE
005900     "** PROGRAM LBVREN    **".
006000*
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01    WK-C-COMMON.
006300 COPY LBCMWS.
006400*
006500 01  WK-C-VREN-WORK.
006600     05  WK-C-VREN-NO-TEXT           PIC 9(02).
006700     05  WK-C-VREN-ARTIST-CLEAN      PIC X(60).
006800     05  WK-C-VREN-TITLE-CLEAN       PIC X(60).
006900     05  WK-C-VREN-EXTENSION-LOW     PIC X(05).
007000     05  WK-C-VREN-CANDIDATE         PIC X(80).
007100     05  WK-C-VREN-BAD-CHAR-TABLE    PIC X(09) VALUE "/\:*?""<>|".LV41CB
007200     05  WK-C-VREN-BAD-CHAR-TABLE-R REDEFINES                     LV41CB
007300                                     WK-C-VREN-BAD-CHAR-TABLE.    LV41CB
007400         10  WK-C-VREN-BAD-CHAR      PIC X(01) OCCURS 9 TIMES     LV41CB
007500                                     INDEXED BY WK-C-VREN-BAD-IX.
007600     05  WK-C-VREN-UPPER-TABLE       PIC X(26) VALUE
007700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
007800     05  WK-C-VREN-LOWER-TABLE       PIC X(26) VALUE
007900         "abcdefghijklmnopqrstuvwxyz".
008000     05  WK-C-VREN-IX                PIC S9(03)       COMP.
008100     05  WK-C-VREN-LEN                PIC S9(03)      COMP.
008200     05  FILLER                      PIC X(01).
008300*
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY VREN.
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-VREN-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-BUILD-NEW-NAME
009400        THRU A099-BUILD-NEW-NAME-EX.
009500     PERFORM Z000-END-PROGRAM-ROUTINE
009600        THRU Z999-END-PROGRAM-ROUTINE-EX.
009700     EXIT PROGRAM.
009800*
009900*---------------------------------------------------------------*
010000 A000-BUILD-NEW-NAME.
010100*---------------------------------------------------------------*
010200     MOVE    WK-C-VREN-TRACK-NO      TO    WK-C-VREN-NO-TEXT.
010300     MOVE    WK-C-VREN-ARTIST        TO    WK-C-VREN-ARTIST-CLEAN.
010400     MOVE    WK-C-VREN-TITLE         TO    WK-C-VREN-TITLE-CLEAN.
010500     MOVE    WK-C-VREN-EXTENSION     TO   WK-C-VREN-EXTENSION-LOW.
010600*
010700     PERFORM A050-SANITIZE-FIELD
010800        THRU A059-SANITIZE-FIELD-EX
010900        VARYING WK-C-VREN-IX FROM 1 BY 1
011000          UNTIL WK-C-VREN-IX > 2.
011100*
011200     PERFORM A070-LOWER-EXTENSION
011300        THRU A079-LOWER-EXTENSION-EX.
011400*
011500     MOVE    SPACES                  TO    WK-C-VREN-CANDIDATE.
011600     STRING  WK-C-VREN-NO-TEXT       DELIMITED BY SIZE
011700             ". "                    DELIMITED BY SIZE
011800             WK-C-VREN-ARTIST-CLEAN   DELIMITED BY "  "
011900             " - "                   DELIMITED BY SIZE
012000             WK-C-VREN-TITLE-CLEAN    DELIMITED BY "  "
012100             "."                     DELIMITED BY SIZE
012200             WK-C-VREN-EXTENSION-LOW DELIMITED BY "  "
012300         INTO WK-C-VREN-CANDIDATE.
012400*
012500     IF      WK-C-VREN-CANDIDATE = WK-C-VREN-OLD-NAME
012600        OR   WK-C-VREN-NAME-EXISTS-FLAG = "Y"
012700             MOVE WK-C-VREN-OLD-NAME TO WK-C-VREN-NEW-NAME
012800     ELSE
012900             MOVE WK-C-VREN-CANDIDATE TO WK-C-VREN-NEW-NAME
013000     END-IF.
013100*
013200 A099-BUILD-NEW-NAME-EX.
013300     EXIT.
013400*
013500*---------------------------------------------------------------*
013600*    FIELD 1 = ARTIST, FIELD 2 = TITLE                         *
013700*---------------------------------------------------------------*
013800 A050-SANITIZE-FIELD.
013900*---------------------------------------------------------------*
014000     PERFORM A055-STRIP-BAD-CHARS                                 LV41CB
014100        THRU A055-STRIP-BAD-CHARS-EX                              LV41CB
014200        VARYING WK-C-VREN-BAD-IX FROM 1 BY 1
014300          UNTIL WK-C-VREN-BAD-IX > 9.
014400     PERFORM A060-LOWERCASE-FIELD
014500        THRU A069-LOWERCASE-FIELD-EX.
014600     PERFORM A065-STRIP-TRAILING-DOT                               LV43DL
014700        THRU A065-STRIP-TRAILING-DOT-EX.                           LV43DL
014800*
014900 A059-SANITIZE-FIELD-EX.
015000     EXIT.
015100*
015200*---------------------------------------------------------------*
015300 A055-STRIP-BAD-CHARS.                                            LV41CB
015400*---------------------------------------------------------------*
015500     IF      WK-C-VREN-IX = 1
015600             INSPECT WK-C-VREN-ARTIST-CLEAN REPLACING ALL
015700                     WK-C-VREN-BAD-CHAR (WK-C-VREN-BAD-IX) BY     LV41CB
015800                     SPACE
015900     ELSE
016000             INSPECT WK-C-VREN-TITLE-CLEAN REPLACING ALL
016100                     WK-C-VREN-BAD-CHAR (WK-C-VREN-BAD-IX) BY     LV41CB
016200                     SPACE
016300     END-IF.
016400*
016500 A055-STRIP-BAD-CHARS-EX.                                         LV41CB
016600     EXIT.
016700*
016800*---------------------------------------------------------------*
016900 A060-LOWERCASE-FIELD.
017000*---------------------------------------------------------------*
017100     IF      WK-C-VREN-IX = 1
017200             INSPECT WK-C-VREN-ARTIST-CLEAN CONVERTING
017300                     WK-C-VREN-UPPER-TABLE TO
017400                     WK-C-VREN-LOWER-TABLE
017500     ELSE
017600             INSPECT WK-C-VREN-TITLE-CLEAN CONVERTING
017700                     WK-C-VREN-UPPER-TABLE TO
017800                     WK-C-VREN-LOWER-TABLE
017900     END-IF.
018000*
018100 A069-LOWERCASE-FIELD-EX.
018200     EXIT.
018300*
018400*---------------------------------------------------------------* LV43DL
018500 A065-STRIP-TRAILING-DOT.                                         LV43DL
018600*---------------------------------------------------------------* LV43DL
018700     IF      WK-C-VREN-IX = 1                                     LV43DL
018800             MOVE WK-C-VREN-ARTIST-CLEAN TO WK-C-VREN-CANDIDATE   LV43DL
018900     ELSE                                                         LV43DL
019000             MOVE WK-C-VREN-TITLE-CLEAN  TO WK-C-VREN-CANDIDATE   LV43DL
019100     END-IF.                                                      LV43DL
019200     MOVE    ZERO                    TO    WK-C-VREN-LEN.         LV43DL
019300     INSPECT WK-C-VREN-CANDIDATE TALLYING WK-C-VREN-LEN           LV43DL
019400              FOR CHARACTERS BEFORE INITIAL SPACES.               LV43DL
019500     IF      WK-C-VREN-LEN > ZERO                                 LV43DL
019600         AND WK-C-VREN-CANDIDATE (WK-C-VREN-LEN:1) = "."          LV43DL
019700             MOVE SPACE TO WK-C-VREN-CANDIDATE (WK-C-VREN-LEN:1)  LV43DL
019800     END-IF.                                                      LV43DL
019900     IF      WK-C-VREN-IX = 1                                     LV43DL
020000             MOVE WK-C-VREN-CANDIDATE TO WK-C-VREN-ARTIST-CLEAN   LV43DL
020100     ELSE                                                         LV43DL
020200             MOVE WK-C-VREN-CANDIDATE TO WK-C-VREN-TITLE-CLEAN    LV43DL
020300     END-IF.                                                      LV43DL
020400*
020500 A065-STRIP-TRAILING-DOT-EX.                                      LV43DL
020600     EXIT.                                                        LV43DL
020700*
020800*---------------------------------------------------------------*
020900 A070-LOWER-EXTENSION.
021000*---------------------------------------------------------------*
021100     INSPECT WK-C-VREN-EXTENSION-LOW CONVERTING
021200             WK-C-VREN-UPPER-TABLE TO WK-C-VREN-LOWER-TABLE.
021300*
021400 A079-LOWER-EXTENSION-EX.
021500     EXIT.
021600*
021700*---------------------------------------------------------------*
021800*                   PROGRAM SUBROUTINE                         *
021900*---------------------------------------------------------------*
022000 Z000-END-PROGRAM-ROUTINE.
022100     CONTINUE.
022200*
022300 Z999-END-PROGRAM-ROUTINE-EX.
022400     EXIT.
022500*
022600******************************************************************
022700*************** END OF PROGRAM SOURCE -  LBVREN ****************
022800******************************************************************
