000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. LBCMWS.
000400*      COMMON WORKING STORAGE FOR THE LIBRARY MAINTENANCE BATCH
000500*      SUITE.  COPY THIS INTO EVERY LBX*/LBV* PROGRAM INSTEAD OF
000600*      REDECLARING FILE-STATUS, DATE OR TABLE-SEARCH WORK AREAS.
000700*****************************************************************
000800* MODIFICATION HISTORY                                          *
000900*****************************************************************
001000* TAG    DATE     DEV    DESCRIPTION                             *
001100*------- -------- ------ -------------------------------------- *
001200* LB01WC 14/03/89 CORB   - INITIAL VERSION - LIFTED THE FILE     *
001300*                          STATUS CONDITIONS OUT OF THE OLD      *
001400*                          ASCMWS COPYBOOK SO EACH LIBRARY       *
001500*                          PROGRAM STOPS COPYING ITS OWN.        *
001600*---------------------------------------------------------------*
001700* LB02RT 09/11/93 PMH    - ADDED WK-C-TABLE-WORK-AREA AND ITS    *
001800*                          REDEFINED NUMERIC/ALPHA VIEWS FOR THE *
001900*                          TRACK-MATCHER DUPLICATE-NUMBER TABLE. *
002000*---------------------------------------------------------------*
002100* LB03Y2 21/09/98 SWK    - Y2K - WK-C-TODAY-CEN ADDED SO CENTURY *
002200*                          IS NO LONGER ASSUMED TO BE 19.        *
002300*---------------------------------------------------------------*
002400 01  WK-C-FILE-STATUS           PIC XX.
002500     88  WK-C-SUCCESSFUL                VALUE "00".
002600     88  WK-C-RECORD-NOT-FOUND          VALUE "23".
002700     88  WK-C-DUPLICATE-KEY             VALUE "22".
002800     88  WK-C-END-OF-FILE               VALUE "10".
002900*
003000 01  WK-C-TODAY-DATE.
003100     05  WK-C-TODAY-YY           PIC 9(02).
003200     05  WK-C-TODAY-MM           PIC 9(02).
003300     05  WK-C-TODAY-DD           PIC 9(02).
003400     05  FILLER                  PIC X(01).
003500 01  WK-C-TODAY-DATE-ALT REDEFINES WK-C-TODAY-DATE.
003600     05  WK-C-TODAY-CEN          PIC 9(02).
003700     05  WK-C-TODAY-YYMMDD-4     PIC 9(04).
003800 01  WK-C-TODAY-NUMERIC REDEFINES WK-C-TODAY-DATE
003900                                PIC 9(06).
004000*
004100 01  WK-C-TABLE-WORK-AREA.
004200     05  WK-C-TAB-ENTRY          PIC X(05)  OCCURS 999 TIMES
004300                                         INDEXED BY WK-C-TAB-IX.
004400     05  FILLER                  PIC X(01).
004500 01  WK-C-TABLE-NUMERIC REDEFINES WK-C-TABLE-WORK-AREA.
004600     05  WK-N-TAB-ENTRY          PIC 9(05)  OCCURS 999 TIMES.
004700*
004800 01  WK-C-COUNT-AREA.
004900     05  WK-C-SUBSCRIPT-1        PIC S9(04)  COMP.
005000     05  WK-C-SUBSCRIPT-2        PIC S9(04)  COMP.
005100     05  WK-C-RECORD-COUNT       PIC S9(07)  COMP.
005200     05  WK-C-ERROR-COUNT        PIC S9(07)  COMP.
005300     05  FILLER                  PIC X(01).
