000100* TRAKANA.cpybk
000200* TRACK-ANALYSIS-REC - OUTPUT OF THE ANALYSIS-LOAD BATCH, ONE
000300* RECORD PER TRACK ACOUSTIC ANALYSIS RESULT.  SEQUENTIAL.
000400* THIS IS THE MASTER RECORD OF THE LIBRARY MAINTENANCE SUITE -
000500* THE MFCC MEAN/VARIANCE TABLES CARRY THE BULK OF THE LAYOUT.
000600*-----------------------------------------------------------------
000700* TAG    DATE     DEV    DESCRIPTION
000800*------- -------- ------ ------------------------------------------
000900* LM09RV 14/04/99 CORB   - INITIAL VERSION - RHYTHMIC/TIMBRAL
001000*                          FEATURES ONLY, NO MFCC TABLE YET.
001100*---------------------------------------------------------------*
001200* LM10JE 03/08/00 TMPJAE - ADDED TA-MFCC-MEAN/TA-MFCC-VAR TABLES
001300*                          (13 COEFFICIENTS EACH) AND THE
001400*                          SPECTRAL/DISSONANCE/LOUDNESS/DYNAMIC
001500*                          COMPLEXITY FEATURES PER THE ANALYSIS
001600*                          ENGINE'S FULL FEATURE SET.
001700*---------------------------------------------------------------*
001800* LM11SW 27/01/02 SWK    - TA-MFCC-MEAN-IX ALTERNATE INDEXED VIEW
001900*                          ADDED FOR THE TABLE-SEARCH ROUTINE IN
002000*                          LBXANLZ WHEN VALIDATING A SINGLE
002100*                          COEFFICIENT OUT OF SEQUENCE.
002200*---------------------------------------------------------------*
002300     05 TA-RECORD            PIC X(520).
002400     05 TA-RECORD-R REDEFINES TA-RECORD.
002500     06 TA-TRACK-ID           PIC 9(09).
002600*                        TRACK KEY
002700     06 TA-SUCCESS            PIC X(01).
002800*                        'Y' = ANALYSIS SUCCEEDED
002900     06 TA-ERROR-MSG          PIC X(60).
003000*                        ERROR MESSAGE WHEN TA-SUCCESS = 'N'
003100     06 TA-BPM                PIC S9(04)V99.
003200*                        BEATS PER MINUTE - (6,2)
003300     06 TA-DANCEABILITY       PIC S9(01)V9(04).
003400*                        DANCEABILITY - (5,4)
003500     06 TA-BEATS-LOUDNESS     PIC S9(04)V9(04).
003600*                        BEATS LOUDNESS - (8,4)
003700     06 TA-ONSET-RATE         PIC S9(04)V9(04).
003800*                        ONSET RATE - (8,4)
003900     06 TA-MFCC-MEAN          PIC S9(08)V9(06) OCCURS 13 TIMES.
004000*                        MFCC COEFFICIENT MEANS - (14,6) EACH
004100     06 TA-MFCC-VAR           PIC S9(08)V9(06) OCCURS 13 TIMES.
004200*                        MFCC COEFFICIENT VARIANCES - (14,6) EACH
004300     06 TA-SPECTRAL-CENTROID  PIC S9(08)V99.
004400*                        SPECTRAL CENTROID - (10,2)
004500     06 TA-SPECTRAL-ROLLOFF   PIC S9(08)V99.
004600*                        SPECTRAL ROLLOFF - (10,2)
004700     06 TA-DISSONANCE         PIC S9(02)V9(06).
004800*                        DISSONANCE - (8,6)
004900     06 TA-LOUDNESS           PIC S9(06)V99.
005000*                        LOUDNESS - (8,2)
005100     06 TA-DYNAMIC-COMPLEXITY PIC S9(02)V9(06).
005200*                        DYNAMIC COMPLEXITY - (8,6)
005300     06 FILLER                PIC X(15).
005400*
005500* LM11SW - ALTERNATE INDEXED VIEW OF THE MFCC MEAN TABLE, USED
005600* WHEN A SINGLE COEFFICIENT HAS TO BE VALIDATED OUT OF SEQUENCE
005700* RATHER THAN WALKED FROM SUBSCRIPT 1.
005800     05 TA-MFCC-MEAN-IX REDEFINES TA-RECORD.
005900     06 FILLER                PIC X(70).
006000     06 TA-MFCC-MEAN-TAB      PIC S9(08)V9(06) OCCURS 13 TIMES
006100                                INDEXED BY TA-MFCC-IX.
006200     06 FILLER                PIC X(268).
