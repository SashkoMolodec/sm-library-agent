000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVTAGX.
000500 AUTHOR.         TVK.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   20 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO NORMALIZE THE RAW
001200*               TAG FRAMES READ OFF AN AUDIO FILE INTO THE
001300*               STANDARD NAME SET USED ELSEWHERE IN THE LIBRARY
001400*               SUITE - STANDARD FRAME NAMES, INITIALKEY TAKEN
001500*               AS-IS, RATING/PUBLISHER PREFERENCE RULES.
001600*---------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*---------------------------------------------------------------*
001900* LV60PM 20/07/89 PMH    - INITIAL VERSION.
002000*---------------------------------------------------------------*
002100* LV61CB 17/03/93 CORB   - RATING WMP PREFERENCE ADDED - WINDOWS
002200*                          MEDIA PLAYER RATINGS WERE BEING
002300*                          IGNORED IN FAVOUR OF A STALE STANDARD
002400*                          RATING FRAME.
002500*---------------------------------------------------------------*
002600* LV62RV 09/09/96 CORB   - PUBLISHER NOW PREFERS ORGANIZATION
002700*                          OVER RECORD_LABEL.
002800*---------------------------------------------------------------*
002900* LV63SW 06/10/98 SWK    - Y2K REVIEW - NO DATE FIELDS IN THIS
003000*                          ROUTINE, NO CHANGE REQUIRED.
003100*---------------------------------------------------------------*
003200* LV64DL 11/05/01 DLIM   - REQ#43310 - A WMP RATING OF "0" IS     LV64DL
003300*                          WMP'S OWN "NOT RATED" SENTINEL, NOT A  LV64DL
003400*                          REAL RATING - IT WAS SUPPRESSING A    LV64DL
003500*                          PERFECTLY GOOD STANDARD RATING FRAME  LV64DL
003600*                          ON FILES TAGGED BY BOTH TOOLS - NOW   LV64DL
003700*                          TREATED AS ABSENT, SAME AS BLANK.     LV64DL
003800*---------------------------------------------------------------*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-AS400.
004500 OBJECT-COMPUTER.  IBM-AS400.
004600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004700                    UPSI-0 IS UPSI-SWITCH-0
004800                       ON STATUS IS U0-ON
004900                       OFF STATUS IS U0-OFF.
005000*
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300*    NO FILES OWNED BY THIS ROUTINE - THE TAG MAP IS BUILT
005400*    ENTIRELY OFF THE LINKAGE RECORD PASSED BY THE CALLER.
005500*
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM LBVTAGX   **".
006500*
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01    WK-C-COMMON.
006800 COPY LBCMWS.
006900*
007000 01  WK-C-VTAGX-WORK.
007100     05  WK-C-VTAGX-FRAME-TABLE.
007200         10  WK-C-VTAGX-STD-NAME     PIC X(20) OCCURS 14 TIMES
007300             VALUE "TITLE               ALBUM_ARTIST        ALBU
007400-    "M               YEAR                GENRE   "
007500-    "            COMMENT             COMPOSER    "
007600-    "        GROUPING            BPM             "
007700-    "    KEY                 TRACK               "
007800-    "DISC                ISRC                ARTI"
007900-    "ST              ".
008000         10  FILLER                  PIC X(01).
008100     05  WK-C-VTAGX-FRAME-TABLE-R REDEFINES
008200                                     WK-C-VTAGX-FRAME-TABLE.
008300         10  WK-C-VTAGX-STD-ENT      PIC X(20) OCCURS 14 TIMES
008400                                     INDEXED BY WK-C-VTAGX-STD-IX.
008500         10  FILLER                 PIC X(01).
008600     05  WK-C-VTAGX-FRAME-CODE       PIC X(20) OCCURS 14 TIMES
008700         VALUE "TIT2                TPE2                TALB
008800-    "                TDRC                TCON    "
008900-    "            COMM                TCOM        "
009000-    "        GRP1                TBPM            "
009100-    "    TKEY                TRCK                "
009200-    "TPOS                TSRC                TPE1"
009300-    "                ".
009400     05  WK-C-VTAGX-RATING-WMP       PIC X(80).                   LV61CB
009500     05  WK-C-VTAGX-RATING-STD       PIC X(80).                   LV62RV
009600     05  WK-C-VTAGX-ORGANIZATION     PIC X(80).
009700     05  WK-C-VTAGX-RECORD-LABEL     PIC X(80).
009800     05  WK-C-VTAGX-FOUND-FLAG       PIC X(01).
009900         88  WK-C-VTAGX-FOUND            VALUE "Y".
010000     05  WK-C-VTAGX-ADD-NAME          PIC X(20).
010100     05  WK-C-VTAGX-ADD-VALUE         PIC X(80).
010200     05  WK-C-VTAGX-IX                PIC S9(03)      COMP.
010300     05  WK-C-VTAGX-IX2                PIC S9(03)      COMP.
010400     05  FILLER                       PIC X(01).
010500*
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 COPY VTAGX.
011000 EJECT
011100*********************************************
011200 PROCEDURE DIVISION USING WK-C-VTAGX-RECORD.
011300*********************************************
011400 MAIN-MODULE.
011500     PERFORM A000-EXTRACT-TAG-MAP
011600        THRU A099-EXTRACT-TAG-MAP-EX.
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.
011900     EXIT PROGRAM.
012000*
012100*---------------------------------------------------------------*
012200 A000-EXTRACT-TAG-MAP.
012300*---------------------------------------------------------------*
012400     MOVE    ZERO                    TO    WK-C-VTAGX-OUT-COUNT.
012500     MOVE    SPACES                  TO    WK-C-VTAGX-RATING-WMP  LV61CB
012600                                          WK-C-VTAGX-RATING-STD   LV62RV
012700                                          WK-C-VTAGX-ORGANIZATION
012800                                          WK-C-VTAGX-RECORD-LABEL
012900                                          WK-C-VTAGX-FOUND-FLAG.
013000*
013100     PERFORM B100-MAP-ONE-RAW-FRAME
013200        THRU B199-MAP-ONE-RAW-FRAME-EX
013300        VARYING WK-C-VTAGX-IX FROM 1 BY 1
013400          UNTIL WK-C-VTAGX-IX > WK-C-VTAGX-RAW-COUNT.
013500*
013600     PERFORM A100-RESOLVE-RATING                                  LV61CB
013700        THRU A199-RESOLVE-RATING-EX.                              LV61CB
013800     PERFORM A150-RESOLVE-PUBLISHER                               LV62RV
013900        THRU A199-RESOLVE-PUBLISHER-EX.                           LV62RV
014000*
014100 A099-EXTRACT-TAG-MAP-EX.
014200     EXIT.
014300*
014400*---------------------------------------------------------------*
014500*    MAP ONE RAW FRAME NAME TO ITS STANDARD OUTPUT NAME, OR     *
014600*    SIDE-TRACK IT IF IT IS ONE OF THE SPECIAL-HANDLING FRAMES  *
014700*---------------------------------------------------------------*
014800 B100-MAP-ONE-RAW-FRAME.
014900*---------------------------------------------------------------*
015000     IF      WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) = SPACES
015100             GO TO B199-MAP-ONE-RAW-FRAME-EX.
015200*
015300     IF      WK-C-VTAGX-RAW-NAME (WK-C-VTAGX-IX) = "INITIALKEY"
015400             MOVE "INITIALKEY"       TO WK-C-VTAGX-ADD-NAME
015500             MOVE WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) TO
015600                  WK-C-VTAGX-ADD-VALUE
015700             PERFORM B110-ADD-OUTPUT-ENTRY
015800             GO TO B199-MAP-ONE-RAW-FRAME-EX.
015900*
016000     IF      WK-C-VTAGX-RAW-NAME (WK-C-VTAGX-IX) = "RATING WMP"   LV61CB
016100             MOVE WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) TO
016200                  WK-C-VTAGX-RATING-WMP                           LV61CB
016300             GO TO B199-MAP-ONE-RAW-FRAME-EX.
016400*
016500     IF      WK-C-VTAGX-RAW-NAME (WK-C-VTAGX-IX) = "RATING"       LV62RV
016600             MOVE WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) TO
016700                  WK-C-VTAGX-RATING-STD                           LV62RV
016800             GO TO B199-MAP-ONE-RAW-FRAME-EX.
016900*
017000     IF      WK-C-VTAGX-RAW-NAME (WK-C-VTAGX-IX) = "ORGANIZATION"
017100             MOVE WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) TO
017200                  WK-C-VTAGX-ORGANIZATION
017300             GO TO B199-MAP-ONE-RAW-FRAME-EX.
017400*
017500     IF      WK-C-VTAGX-RAW-NAME (WK-C-VTAGX-IX) = "RECORD_LABEL"
017600             MOVE WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) TO
017700                  WK-C-VTAGX-RECORD-LABEL
017800             GO TO B199-MAP-ONE-RAW-FRAME-EX.
017900*
018000     MOVE    "N"                     TO    WK-C-VTAGX-FOUND-FLAG.
018100     SET     WK-C-VTAGX-STD-IX       TO 1.
018200     SEARCH  WK-C-VTAGX-STD-ENT
018300             AT END CONTINUE
018400             WHEN WK-C-VTAGX-FRAME-CODE (WK-C-VTAGX-STD-IX) =
018500                  WK-C-VTAGX-RAW-NAME (WK-C-VTAGX-IX)
018600                  MOVE "Y" TO WK-C-VTAGX-FOUND-FLAG
018700                  MOVE WK-C-VTAGX-STD-ENT (WK-C-VTAGX-STD-IX) TO
018800                       WK-C-VTAGX-ADD-NAME
018900                  MOVE WK-C-VTAGX-RAW-VALUE (WK-C-VTAGX-IX) TO
019000                       WK-C-VTAGX-ADD-VALUE
019100                  PERFORM B110-ADD-OUTPUT-ENTRY.
019200*
019300 B199-MAP-ONE-RAW-FRAME-EX.
019400     EXIT.
019500*
019600*---------------------------------------------------------------*
019700 B110-ADD-OUTPUT-ENTRY.
019800*---------------------------------------------------------------*
019900     ADD     1                       TO    WK-C-VTAGX-OUT-COUNT.
020000     MOVE    WK-C-VTAGX-ADD-NAME     TO    WK-C-VTAGX-OUT-NAME
020100                                          (WK-C-VTAGX-OUT-COUNT).
020200     MOVE    WK-C-VTAGX-ADD-VALUE    TO    WK-C-VTAGX-OUT-VALUE
020300                                          (WK-C-VTAGX-OUT-COUNT).
020400*
020500 B119-ADD-OUTPUT-ENTRY-EX.
020600     EXIT.
020700*
020800*---------------------------------------------------------------*
020900*    RULE - RATING PREFERS "RATING WMP" OVER STANDARD "RATING"  * LV61CB
021000*---------------------------------------------------------------*
021100 A100-RESOLVE-RATING.                                             LV61CB
021200*---------------------------------------------------------------*
021300     IF      WK-C-VTAGX-RATING-WMP NOT = SPACES                   LV61CB
021400         AND WK-C-VTAGX-RATING-WMP NOT = "0"                      LV64DL
021500             ADD 1                   TO WK-C-VTAGX-OUT-COUNT
021600             MOVE "RATING"           TO WK-C-VTAGX-OUT-NAME       LV61CB
021700                                          (WK-C-VTAGX-OUT-COUNT)
021800             MOVE WK-C-VTAGX-RATING-WMP TO WK-C-VTAGX-OUT-VALUE   LV61CB
021900                                          (WK-C-VTAGX-OUT-COUNT)
022000     ELSE
022100     IF      WK-C-VTAGX-RATING-STD NOT = SPACES                   LV61CB
022200             ADD 1                   TO WK-C-VTAGX-OUT-COUNT
022300             MOVE "RATING"           TO WK-C-VTAGX-OUT-NAME       LV61CB
022400                                          (WK-C-VTAGX-OUT-COUNT)
022500             MOVE WK-C-VTAGX-RATING-STD TO WK-C-VTAGX-OUT-VALUE   LV61CB
022600                                          (WK-C-VTAGX-OUT-COUNT)
022700     END-IF.
022800*
022900 A199-RESOLVE-RATING-EX.                                          LV61CB
023000     EXIT.
023100*
023200*---------------------------------------------------------------*
023300*    RULE - PUBLISHER PREFERS ORGANIZATION OVER RECORD_LABEL    * LV62RV
023400*---------------------------------------------------------------*
023500 A150-RESOLVE-PUBLISHER.                                          LV62RV
023600*---------------------------------------------------------------*
023700     IF      WK-C-VTAGX-ORGANIZATION NOT = SPACES
023800             ADD 1                   TO WK-C-VTAGX-OUT-COUNT
023900             MOVE "PUBLISHER"        TO WK-C-VTAGX-OUT-NAME       LV62RV
024000                                          (WK-C-VTAGX-OUT-COUNT)
024100             MOVE WK-C-VTAGX-ORGANIZATION TO WK-C-VTAGX-OUT-VALUE
024200                                          (WK-C-VTAGX-OUT-COUNT)
024300     ELSE
024400     IF      WK-C-VTAGX-RECORD-LABEL NOT = SPACES
024500             ADD 1                   TO WK-C-VTAGX-OUT-COUNT
024600             MOVE "PUBLISHER"        TO WK-C-VTAGX-OUT-NAME       LV62RV
024700                                          (WK-C-VTAGX-OUT-COUNT)
024800             MOVE WK-C-VTAGX-RECORD-LABEL TO WK-C-VTAGX-OUT-VALUE
024900                                          (WK-C-VTAGX-OUT-COUNT)
025000     END-IF.
025100*
025200 A199-RESOLVE-PUBLISHER-EX.                                       LV62RV
025300     EXIT.
025400*
025500*---------------------------------------------------------------*
025600*                   PROGRAM SUBROUTINE                         *
025700*---------------------------------------------------------------*
025800 Z000-END-PROGRAM-ROUTINE.
025900     CONTINUE.
026000*
026100 Z999-END-PROGRAM-ROUTINE-EX.
026200     EXIT.
026300*
026400******************************************************************
026500*************** END OF PROGRAM SOURCE -  LBVTAGX ***************
026600******************************************************************
