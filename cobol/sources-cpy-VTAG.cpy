000100* VTAG.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVTAG (AUDIO TAGGER).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV04PM 06/06/91 PMH    - INITIAL VERSION - BUILD TAG SET ONLY.
000800* LV10JE 14/10/97 TMPJAE - WK-C-VTAG-FUNCTION ADDED SO THE SAME
000900*                          CALLED ROUTINE ALSO SERVES THE
001000*                          READ-TRACK-INFO FUNCTION USED BY THE
001100*                          REPROCESS BATCH.
001200*-----------------------------------------------------------------
001300 01 WK-C-VTAG-RECORD.
001400     05 WK-C-VTAG-FUNCTION             PIC X(08).
001500*                        "BUILDSET" OR "READINFO"
001600     05 WK-C-VTAG-INPUT.
001700        10 WK-C-VTAG-ARTIST            PIC X(60).
001800        10 WK-C-VTAG-ALBUM-ARTIST      PIC X(60).
001900        10 WK-C-VTAG-ALBUM             PIC X(60).
002000        10 WK-C-VTAG-TITLE             PIC X(60).
002100        10 WK-C-VTAG-TRACK-NO          PIC 9(03).
002200        10 WK-C-VTAG-YEAR              PIC 9(04).
002300        10 WK-C-VTAG-ALL-YEARS         PIC X(60).
002400        10 WK-C-VTAG-GENRES            PIC X(104).
002500        10 WK-C-VTAG-TYPES             PIC X(62).
002600        10 WK-C-VTAG-LABEL             PIC X(40).
002700        10 WK-C-VTAG-SOURCE-ID         PIC X(20).
002800        10 WK-C-VTAG-SOURCE-NAME       PIC X(10).
002900        10 WK-C-VTAG-EXTENSION         PIC X(05).
003000        10 WK-C-VTAG-EXISTING-KEY      PIC X(05).
003100        10 WK-C-VTAG-EXISTING-BPM      PIC 9(03).
003200        10 WK-C-VTAG-RAW-TRACK-TAG     PIC X(07).
003300*                        RAW "NN/TT" TRACK TAG, READINFO FUNCTION
003400     05 WK-C-VTAG-OUTPUT.
003500        10 WK-C-VTAG-TAG-COUNT         PIC 9(02).
003600        10 WK-C-VTAG-TAG-NAME          PIC X(20) OCCURS 20 TIMES.
003700        10 WK-C-VTAG-TAG-VALUE         PIC X(80) OCCURS 20 TIMES.
003800        10 WK-C-VTAG-RTI-VALID-FLAG    PIC X(01).
003900        10 WK-C-VTAG-RTI-TRACK-NO      PIC 9(03).
004000        10 WK-C-VTAG-RTI-TITLE         PIC X(60).
004100        10 WK-C-VTAG-RTI-ARTIST        PIC X(60).
004200        10 FILLER                      PIC X(02).
