000100* VREN.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVREN (FILE RENAMER).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV03PM 06/06/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01 WK-C-VREN-RECORD.
001000     05 WK-C-VREN-INPUT.
001100        10 WK-C-VREN-TRACK-NO         PIC 9(03).
001200        10 WK-C-VREN-ARTIST           PIC X(60).
001300        10 WK-C-VREN-TITLE            PIC X(60).
001400        10 WK-C-VREN-EXTENSION        PIC X(05).
001500        10 WK-C-VREN-OLD-NAME         PIC X(80).
001600        10 WK-C-VREN-NAME-EXISTS-FLAG PIC X(01).
001700     05 WK-C-VREN-OUTPUT.
001800        10 WK-C-VREN-NEW-NAME         PIC X(80).
001900        10 FILLER                     PIC X(02).
