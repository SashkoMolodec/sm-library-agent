000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVTAG.
000500 AUTHOR.         TYK.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   18 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE SET OF TAG
001200*               FRAMES TO BE WRITTEN TO A MATCHED AUDIO FILE
001300*               (FUNCTION "BUILDSET"), OR TO READ BACK THE
001400*               TRACK NUMBER/TITLE/ARTIST ALREADY STAMPED ON A
001500*               FILE (FUNCTION "READINFO") FOR THE REPROCESS
001600*               BATCH.
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*---------------------------------------------------------------*
002000* LV50PM 18/07/89 PMH    - INITIAL VERSION - BUILDSET ONLY.
002100*---------------------------------------------------------------*
002200* LV51CB 09/02/93 CORB   - KEY AND BPM PRESERVATION ADDED - A
002300*                          RE-TAG WAS WIPING OUT THE DJ'S HAND
002400*                          ENTERED KEY/BPM VALUES.
002500*---------------------------------------------------------------*
002600* LV52RV 14/06/96 CORB   - LABEL/PUBLISHER FRAME NAME NOW VARIES
002700*                          BY EXTENSION - ORGANIZATION FOR
002800*                          FLAC/OGG, RECORD_LABEL OTHERWISE.
002900*---------------------------------------------------------------*
003000* LV53SW 05/10/98 SWK    - Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                          ROUTINE, NO CHANGE REQUIRED.
003200*---------------------------------------------------------------*
003300* LV54JE 14/10/97 TMPJAE - WK-C-VTAG-FUNCTION ADDED SO THIS SAME
003400*                          ROUTINE ALSO SERVES READ-TRACK-INFO
003500*                          FOR THE REPROCESS BATCH.
003600*---------------------------------------------------------------*
003700* LV55DL 18/04/03 DLIM   - REQ#42660 - GENRE FRAME IS NO LONGER
003800*                          WRITTEN AT ALL WHEN A RELEASE HAS NO
003900*                          GENRE TAGS - SOME PLAYERS WERE SHOWING
004000*                          A BLANK GENRE ROW INSTEAD OF OMITTING IT.
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-AS400.
004800 OBJECT-COMPUTER.  IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                       ON STATUS IS U0-ON
005200                       OFF STATUS IS U0-OFF.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    NO FILES OWNED BY THIS ROUTINE - THE TAG SET IS BUILT
005700*    ENTIRELY OFF THE LINKAGE RECORD PASSED BY THE CALLER.
005800*
005900***************
006000 DATA DIVISION.
006100***************
006200 FILE SECTION.
006300**************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM LBVTAG    **".
006800*
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01    WK-C-COMMON.
007100 COPY LBCMWS.
007200*
007300 01  WK-C-VTAG-WORK.
007400     05  WK-C-VTAG-ADD-NAME          PIC X(20).
007500     05  WK-C-VTAG-ADD-VALUE         PIC X(80).
007600     05  WK-C-VTAG-COMMENT-TEXT      PIC X(120).
007700     05  WK-C-VTAG-COMMENT-TEXT-R REDEFINES
007800                                     WK-C-VTAG-COMMENT-TEXT.
007900         10  WK-C-VTAG-COMMENT-CH    PIC X(01) OCCURS 120 TIMES.
008000     05  WK-C-VTAG-GENRES-SAVE       PIC X(104).
008100     05  WK-C-VTAG-GENRES-R REDEFINES WK-C-VTAG-GENRES-SAVE.
008200         10  WK-C-VTAG-GENRES-CH     PIC X(01) OCCURS 104 TIMES.
008300     05  WK-C-VTAG-OUT-POS            PIC S9(03)      COMP.
008400     05  WK-C-VTAG-IX                 PIC S9(03)      COMP.
008500     05  WK-C-VTAG-LABEL-FRAME        PIC X(20).                  LV52RV
008600     05  WK-C-VTAG-ONE-DIGIT          PIC 9(01).
008700     05  FILLER                       PIC X(01).
008800*
008900*****************
009000 LINKAGE SECTION.
009100*****************
009200 COPY VTAG.
009300 EJECT
009400********************************************
009500 PROCEDURE DIVISION USING WK-C-VTAG-RECORD.
009600********************************************
009700 MAIN-MODULE.
009800     EVALUATE WK-C-VTAG-FUNCTION                                  LV54JE
009900         WHEN "BUILDSET"                                          LV54JE
010000             PERFORM A000-BUILD-TAG-SET
010100                THRU A099-BUILD-TAG-SET-EX
010200         WHEN "READINFO"                                          LV54JE
010300             PERFORM A300-READ-TRACK-INFO                         LV54JE
010400                THRU A399-READ-TRACK-INFO-EX                      LV54JE
010500         WHEN OTHER                                               LV54JE
010600             CONTINUE                                             LV54JE
010700     END-EVALUATE.                                                LV54JE
010800     PERFORM Z000-END-PROGRAM-ROUTINE
010900        THRU Z999-END-PROGRAM-ROUTINE-EX.
011000     EXIT PROGRAM.
011100*
011200*---------------------------------------------------------------*
011300 A000-BUILD-TAG-SET.
011400*---------------------------------------------------------------*
011500     MOVE    ZERO                    TO    WK-C-VTAG-TAG-COUNT.
011600     MOVE    SPACES                  TO    WK-C-VTAG-TAG-NAME (1)
011700                                        WK-C-VTAG-TAG-VALUE (1).
011800*
011900     MOVE    "ARTIST"                TO    WK-C-VTAG-ADD-NAME.
012000     MOVE    WK-C-VTAG-ARTIST        TO    WK-C-VTAG-ADD-VALUE.
012100     PERFORM A050-ADD-TAG-ENTRY.
012200*
012300     MOVE    "ALBUM_ARTIST"          TO    WK-C-VTAG-ADD-NAME.
012400     MOVE    WK-C-VTAG-ALBUM-ARTIST  TO    WK-C-VTAG-ADD-VALUE.
012500     PERFORM A050-ADD-TAG-ENTRY.
012600*
012700     MOVE    "ALBUM"                 TO    WK-C-VTAG-ADD-NAME.
012800     MOVE    WK-C-VTAG-ALBUM         TO    WK-C-VTAG-ADD-VALUE.
012900     PERFORM A050-ADD-TAG-ENTRY.
013000*
013100     MOVE    "TITLE"                 TO    WK-C-VTAG-ADD-NAME.
013200     MOVE    WK-C-VTAG-TITLE         TO    WK-C-VTAG-ADD-VALUE.
013300     PERFORM A050-ADD-TAG-ENTRY.
013400*
013500     MOVE    "TRACK"                 TO    WK-C-VTAG-ADD-NAME.
013600     MOVE    SPACES                  TO    WK-C-VTAG-ADD-VALUE.
013700     MOVE    WK-C-VTAG-TRACK-NO      TO
013800             WK-C-VTAG-ADD-VALUE (1:3).
013900     PERFORM A050-ADD-TAG-ENTRY.
014000*
014100     IF      WK-C-VTAG-YEAR > ZERO
014200             MOVE "YEAR"             TO WK-C-VTAG-ADD-NAME
014300             MOVE SPACES             TO WK-C-VTAG-ADD-VALUE
014400             MOVE WK-C-VTAG-YEAR     TO WK-C-VTAG-ADD-VALUE (1:4)
014500             PERFORM A050-ADD-TAG-ENTRY.
014600*
014700     IF      WK-C-VTAG-GENRES NOT = SPACES                        LV55DL
014800             MOVE "GENRE"            TO WK-C-VTAG-ADD-NAME        LV55DL
014900             MOVE WK-C-VTAG-GENRES (1:80) TO WK-C-VTAG-ADD-VALUE  LV55DL
015000             PERFORM A050-ADD-TAG-ENTRY.                          LV55DL
015100*
015200     MOVE    "GROUPING"              TO    WK-C-VTAG-ADD-NAME.
015300     MOVE    WK-C-VTAG-TYPES (1:62)  TO    WK-C-VTAG-ADD-VALUE.
015400     PERFORM A050-ADD-TAG-ENTRY.
015500*
015600     PERFORM A100-BUILD-COMMENT-FROM-GENRES
015700        THRU A199-BUILD-COMMENT-FROM-GENRES-EX.
015800     MOVE    "COMMENT"               TO    WK-C-VTAG-ADD-NAME.
015900     MOVE    WK-C-VTAG-COMMENT-TEXT (1:80)
016000                                      TO    WK-C-VTAG-ADD-VALUE.
016100     PERFORM A050-ADD-TAG-ENTRY.
016200*
016300     IF      WK-C-VTAG-LABEL NOT = SPACES
016400             PERFORM A150-RESOLVE-LABEL-FRAME                     LV52RV
016500             MOVE WK-C-VTAG-LABEL-FRAME TO WK-C-VTAG-ADD-NAME     LV52RV
016600             MOVE WK-C-VTAG-LABEL    TO WK-C-VTAG-ADD-VALUE
016700             PERFORM A050-ADD-TAG-ENTRY.
016800*
016900     IF      WK-C-VTAG-SOURCE-ID NOT = SPACES
017000             MOVE "RELEASEID"        TO WK-C-VTAG-ADD-NAME
017100             MOVE WK-C-VTAG-SOURCE-ID TO WK-C-VTAG-ADD-VALUE
017200             PERFORM A050-ADD-TAG-ENTRY.
017300*
017400     MOVE    "SOURCE"                TO    WK-C-VTAG-ADD-NAME.
017500     MOVE    WK-C-VTAG-SOURCE-NAME   TO    WK-C-VTAG-ADD-VALUE.
017600     PERFORM A050-ADD-TAG-ENTRY.
017700*
017800     MOVE    ZERO                    TO    WK-C-VTAG-OUT-POS.
017900     INSPECT  WK-C-VTAG-ALL-YEARS TALLYING WK-C-VTAG-OUT-POS
018000              FOR ALL ";".
018100     IF      WK-C-VTAG-OUT-POS > ZERO
018200             MOVE "RELEASEYEARS"     TO WK-C-VTAG-ADD-NAME
018300             MOVE WK-C-VTAG-ALL-YEARS TO WK-C-VTAG-ADD-VALUE
018400             PERFORM A050-ADD-TAG-ENTRY.
018500*
018600     PERFORM A200-PRESERVE-KEY-AND-BPM                            LV51CB
018700        THRU A299-PRESERVE-KEY-AND-BPM-EX.                        LV51CB
018800*
018900 A099-BUILD-TAG-SET-EX.
019000     EXIT.
019100*
019200*---------------------------------------------------------------*
019300*    ADD ONE ENTRY TO THE OUTPUT TAG TABLE                      *
019400*---------------------------------------------------------------*
019500 A050-ADD-TAG-ENTRY.
019600*---------------------------------------------------------------*
019700     IF      WK-C-VTAG-ADD-VALUE = SPACES
019800             GO TO A050-ADD-TAG-ENTRY-EX.
019900     ADD     1                       TO    WK-C-VTAG-TAG-COUNT.
020000     MOVE    WK-C-VTAG-ADD-NAME      TO    WK-C-VTAG-TAG-NAME
020100                                            (WK-C-VTAG-TAG-COUNT).
020200     MOVE    WK-C-VTAG-ADD-VALUE     TO    WK-C-VTAG-TAG-VALUE
020300                                            (WK-C-VTAG-TAG-COUNT).
020400 A050-ADD-TAG-ENTRY-EX.
020500     EXIT.
020600*
020700*---------------------------------------------------------------*
020800*    BUILD THE COMMENT FRAME - GENRES RE-JOINED WITH ", "       *
020900*---------------------------------------------------------------*
021000 A100-BUILD-COMMENT-FROM-GENRES.
021100*---------------------------------------------------------------*
021200     MOVE    WK-C-VTAG-GENRES        TO    WK-C-VTAG-GENRES-SAVE.
021300     MOVE    SPACES                  TO    WK-C-VTAG-COMMENT-TEXT.
021400     MOVE    ZERO                    TO    WK-C-VTAG-OUT-POS.
021500     PERFORM A110-COPY-ONE-GENRE-CHAR
021600        THRU A119-COPY-ONE-GENRE-CHAR-EX
021700        VARYING WK-C-VTAG-IX FROM 1 BY 1
021800          UNTIL WK-C-VTAG-IX > 104.
021900*
022000 A199-BUILD-COMMENT-FROM-GENRES-EX.
022100     EXIT.
022200*
022300*---------------------------------------------------------------*
022400 A110-COPY-ONE-GENRE-CHAR.
022500*---------------------------------------------------------------*
022600     IF      WK-C-VTAG-GENRES-CH (WK-C-VTAG-IX) = ";"
022700             ADD 1                   TO WK-C-VTAG-OUT-POS
022800             MOVE ","                TO WK-C-VTAG-COMMENT-CH
022900                                          (WK-C-VTAG-OUT-POS)
023000             ADD 1                   TO WK-C-VTAG-OUT-POS
023100             MOVE SPACE              TO WK-C-VTAG-COMMENT-CH
023200                                          (WK-C-VTAG-OUT-POS)
023300     ELSE
023400             ADD 1                   TO WK-C-VTAG-OUT-POS
023500             MOVE WK-C-VTAG-GENRES-CH (WK-C-VTAG-IX)
023600                                      TO WK-C-VTAG-COMMENT-CH
023700                                          (WK-C-VTAG-OUT-POS)
023800     END-IF.
023900 A119-COPY-ONE-GENRE-CHAR-EX.
024000     EXIT.
024100*
024200*---------------------------------------------------------------*
024300*    LABEL/PUBLISHER FRAME NAME VARIES BY EXTENSION             *
024400*---------------------------------------------------------------*
024500 A150-RESOLVE-LABEL-FRAME.                                        LV52RV
024600*---------------------------------------------------------------*
024700     IF      WK-C-VTAG-EXTENSION = "flac " OR "ogg  "
024800             MOVE "ORGANIZATION"     TO WK-C-VTAG-LABEL-FRAME     LV52RV
024900     ELSE
025000             MOVE "RECORD_LABEL"     TO WK-C-VTAG-LABEL-FRAME     LV52RV
025100     END-IF.
025200*
025300*---------------------------------------------------------------*
025400*    PRESERVE EXISTING KEY AND BPM VALUES                       * LV51CB
025500*---------------------------------------------------------------*
025600 A200-PRESERVE-KEY-AND-BPM.                                       LV51CB
025700*---------------------------------------------------------------*
025800     IF      WK-C-VTAG-EXISTING-KEY NOT = SPACES                  LV51CB
025900             MOVE "KEY"              TO WK-C-VTAG-ADD-NAME        LV51CB
026000             MOVE WK-C-VTAG-EXISTING-KEY                          LV51CB
026100                                      TO WK-C-VTAG-ADD-VALUE
026200             PERFORM A050-ADD-TAG-ENTRY.
026300*
026400     IF      WK-C-VTAG-EXISTING-BPM > ZERO                        LV51CB
026500             MOVE "BPM"              TO WK-C-VTAG-ADD-NAME        LV51CB
026600             MOVE SPACES             TO WK-C-VTAG-ADD-VALUE
026700             MOVE WK-C-VTAG-EXISTING-BPM                          LV51CB
026800                                      TO WK-C-VTAG-ADD-VALUE (1:3)
026900             PERFORM A050-ADD-TAG-ENTRY.
027000*
027100 A299-PRESERVE-KEY-AND-BPM-EX.                                    LV51CB
027200     EXIT.
027300*
027400*---------------------------------------------------------------*
027500*    READ-TRACK-INFO FUNCTION - USED BY THE REPROCESS BATCH     *
027600*---------------------------------------------------------------*
027700 A300-READ-TRACK-INFO.
027800*---------------------------------------------------------------*
027900     MOVE    "N"                     TO
028000             WK-C-VTAG-RTI-VALID-FLAG.
028100     MOVE    ZERO                    TO    WK-C-VTAG-RTI-TRACK-NO.
028200     MOVE    SPACES                  TO    WK-C-VTAG-RTI-TITLE
028300                                            WK-C-VTAG-RTI-ARTIST.
028400*
028500     IF      WK-C-VTAG-RAW-TRACK-TAG (1:1) NOT NUMERIC
028600             GO TO A399-READ-TRACK-INFO-EX.
028700*
028800     MOVE    ZERO                    TO    WK-C-VTAG-IX.
028900     MOVE    WK-C-VTAG-RAW-TRACK-TAG (1:1) TO WK-C-VTAG-ONE-DIGIT.
029000     MOVE    WK-C-VTAG-ONE-DIGIT      TO
029100             WK-C-VTAG-RTI-TRACK-NO.
029200     IF      WK-C-VTAG-RAW-TRACK-TAG (2:1) NUMERIC
029300             MOVE WK-C-VTAG-RAW-TRACK-TAG (2:1) TO
029400                  WK-C-VTAG-ONE-DIGIT
029500             COMPUTE WK-C-VTAG-RTI-TRACK-NO =
029600                     WK-C-VTAG-RTI-TRACK-NO * 10 +
029700                     WK-C-VTAG-ONE-DIGIT
029800     END-IF.
029900*
030000     IF      WK-C-VTAG-RTI-TRACK-NO = ZERO
030100             GO TO A399-READ-TRACK-INFO-EX.
030200*
030300     IF      WK-C-VTAG-TITLE = SPACES
030400             GO TO A399-READ-TRACK-INFO-EX.
030500*
030600     MOVE    WK-C-VTAG-TITLE         TO    WK-C-VTAG-RTI-TITLE.
030700     MOVE    WK-C-VTAG-ARTIST        TO    WK-C-VTAG-RTI-ARTIST.
030800     MOVE    "Y"                     TO
030900             WK-C-VTAG-RTI-VALID-FLAG.
031000*
031100 A399-READ-TRACK-INFO-EX.
031200     EXIT.
031300*
031400*---------------------------------------------------------------*
031500*                   PROGRAM SUBROUTINE                         *
031600*---------------------------------------------------------------*
031700 Z000-END-PROGRAM-ROUTINE.
031800     CONTINUE.
031900*
032000 Z999-END-PROGRAM-ROUTINE-EX.
032100     EXIT.
032200*
032300******************************************************************
032400*************** END OF PROGRAM SOURCE -  LBVTAG ****************
032500******************************************************************
