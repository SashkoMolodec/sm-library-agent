000100* TRAKTAG.cpybk
000200* TRACK-TAG-REC - CATALOG TAG STORE, ONE RECORD PER TRACK+TAG.
000300* SEQUENTIAL, READ AND REWRITTEN BY THE SYNC AND RATE/DJ-TAG
000400* BATCHES.
000500*-----------------------------------------------------------------
000600* TAG    DATE     DEV    DESCRIPTION
000700*------- -------- ------ ------------------------------------------
000800* LM01RT 02/05/91 PMH    - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000     05 TT-RECORD            PIC X(120).
001100     05 TT-RECORD-R REDEFINES TT-RECORD.
001200     06 TT-TRACK-ID           PIC 9(09).
001300*                        TRACK KEY
001400     06 TT-TAG-NAME           PIC X(20).
001500*                        TIT2/TPE1/RATING/RATING WMP/DJ_ENERGY/..
001600     06 TT-TAG-VALUE          PIC X(80).
001700*                        TAG VALUE
001800     06 FILLER                PIC X(11).
