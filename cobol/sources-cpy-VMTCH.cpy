000100* VMTCH.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVMTCH (TRACK MATCHER).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV02PM 06/06/91 PMH    - INITIAL VERSION.
000800* LV09RV 21/05/97 CORB   - WK-C-VMTCH-USED-NO TABLE ADDED FOR THE
000900*                          DUPLICATE-NUMBER CHECK (RULE 2).
001000*-----------------------------------------------------------------
001100 01 WK-C-VMTCH-RECORD.
001200     05 WK-C-VMTCH-INPUT.
001300        10 WK-C-VMTCH-SOURCE-ID       PIC X(20).
001400        10 WK-C-VMTCH-ALBUM-ARTIST    PIC X(60).
001500        10 WK-C-VMTCH-TRACK-COUNT     PIC 9(03).
001600        10 WK-C-VMTCH-OFF-ARTIST      PIC X(60) OCCURS 200 TIMES.
001700        10 WK-C-VMTCH-OFF-TITLE       PIC X(60) OCCURS 200 TIMES.
001800        10 WK-C-VMTCH-FILE-COUNT      PIC 9(03).
001900        10 WK-C-VMTCH-FILENAME        PIC X(80) OCCURS 200 TIMES.
002000        10 WK-C-VMTCH-TAG-TRACK-NO    PIC 9(03) OCCURS 200 TIMES.
002100        10 WK-C-VMTCH-TAG-TITLE       PIC X(60) OCCURS 200 TIMES.
002200        10 WK-C-VMTCH-TAG-ARTIST      PIC X(60) OCCURS 200 TIMES.
002300     05 WK-C-VMTCH-OUTPUT.
002400        10 WK-C-VMTCH-OUT-TRACK-NO    PIC 9(03) OCCURS 200 TIMES.
002500        10 WK-C-VMTCH-OUT-ARTIST      PIC X(60) OCCURS 200 TIMES.
002600        10 WK-C-VMTCH-OUT-TITLE       PIC X(60) OCCURS 200 TIMES.
002700        10 WK-C-VMTCH-BY-TAG-CNT      PIC 9(03).
002800        10 WK-C-VMTCH-BY-NAME-CNT     PIC 9(03).
002900        10 WK-C-VMTCH-BY-SEQ-CNT      PIC 9(03).
003000        10 FILLER                     PIC X(02).
003100     05 WK-C-VMTCH-WORK.
003200        10 WK-C-VMTCH-USED-NO         PIC 9(03) OCCURS 200 TIMES.
003300* LV09RV - ALPHA ALTERNATE VIEW OF THE "USED NUMBER" TABLE SO THE
003400* DUPLICATE SCAN CAN COMPARE THE RAW BYTES WHEN A NUMBER IS ZERO.
003500     05 WK-C-VMTCH-USED-NO-ALT REDEFINES WK-C-VMTCH-USED-NO
003600                                PIC X(03) OCCURS 200 TIMES.
