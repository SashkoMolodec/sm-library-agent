000100* VORG.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVORG (FILE ORGANIZER).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV06PM 06/06/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01 WK-C-VORG-RECORD.
001000     05 WK-C-VORG-INPUT.
001100        10 WK-C-VORG-LIBRARY-ROOT     PIC X(120).
001200        10 WK-C-VORG-ARTIST           PIC X(60).
001300        10 WK-C-VORG-TITLE            PIC X(60).
001400        10 WK-C-VORG-YEAR             PIC 9(04).
001500        10 WK-C-VORG-FILE-COUNT       PIC 9(03).
001600        10 WK-C-VORG-EXTENSION        PIC X(05) OCCURS 200 TIMES.
001700        10 WK-C-VORG-TARGET-EXISTS    PIC X(01).
001800        10 WK-C-VORG-TARGET-NONEMPTY  PIC X(01).
001900        10 WK-C-VORG-TODAY-TS         PIC X(14).
002000     05 WK-C-VORG-OUTPUT.
002100        10 WK-C-VORG-TARGET-DIR       PIC X(120).
002200        10 WK-C-VORG-FORMAT           PIC X(10).
002300        10 WK-C-VORG-ARCHIVE-NEEDED   PIC X(01).
002400        10 WK-C-VORG-ARCHIVE-FOLDER   PIC X(30).
002500        10 FILLER                     PIC X(02).
