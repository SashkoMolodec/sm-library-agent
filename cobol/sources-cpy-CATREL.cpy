000100* CATREL.cpybk
000200* CATALOG-RELEASE-REC - CATALOG MASTER RECORD, KEYED LOGICALLY BY
000300* CR-SOURCE-ID.  SEQUENTIAL, EXTEND/MERGE ON THE PROCESS AND
000400* REPROCESS BATCHES.
000500*-----------------------------------------------------------------
000600* TAG    DATE     DEV    DESCRIPTION
000700*------- -------- ------ ------------------------------------------
000800* LM01RT 02/05/91 PMH    - INITIAL VERSION.
000900* LM05CB 30/01/95 CORB   - CR-METADATA-VERSION ADDED FOR THE
001000*                          REPROCESS BATCH'S VERSION STAMPING.
001100*-----------------------------------------------------------------
001200     05 CR-RECORD            PIC X(400).
001300     05 CR-RECORD-R REDEFINES CR-RECORD.
001400     06 CR-SOURCE-ID          PIC X(20).
001500*                        UNIQUE RELEASE KEY
001600     06 CR-MASTER-ID          PIC X(20).
001700*                        MASTER ID
001800     06 CR-SOURCE             PIC X(10).
001900*                        SOURCE NAME
002000     06 CR-TITLE              PIC X(60).
002100*                        ALBUM TITLE
002200     06 CR-ARTIST             PIC X(60).
002300*                        ALBUM ARTIST
002400     06 CR-RELEASE-TYPE       PIC X(12).
002500*                        ALBUM/EP/SINGLE/COMPILATION
002600     06 CR-RELEASE-FORMAT     PIC X(10).
002700*                        ALWAYS "DIGITAL"
002800     06 CR-INITIAL-RELEASE     PIC 9(04).
002900*                        FIRST RELEASE YEAR
003000     06 CR-LABEL              PIC X(40).
003100*                        LABEL NAME
003200     06 CR-DIRECTORY-PATH     PIC X(120).
003300*                        LIBRARY DIRECTORY
003400     06 CR-METADATA-VERSION    PIC 9(03).
003500*                        CURRENT METADATA VERSION
003600     06 CR-TRACK-COUNT         PIC 9(03).
003700*                        NUMBER OF TRACKS SAVED
003800     06 FILLER                PIC X(38).
