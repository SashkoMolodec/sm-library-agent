000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBXSYNC.
000500 AUTHOR.         TYK.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   15 AUG 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS THE TAG-SYNC BATCH DRIVER.  FOR EVERY
001200*               TRACK ON THE TAG STORE WITH A LOCAL FILE THAT
001300*               HAS CHANGED SINCE THE LAST SYNC, IT NORMALIZES
001400*               THE FILE'S RAW TAG FRAMES (LBVTAGX), DIFFS THEM
001500*               AGAINST THE STORED STANDARD TAGS, LOGS EVERY
001600*               CHANGE TO THE TAG-CHANGES FILE, MIRRORS RATING
001700*               AGAINST RATING WMP AND TIES PUBLISHER CHANGES
001800*               BACK TO THE RELEASE LABEL.  A TRACK'S CONTROL
001900*               AND RAW ENTRIES ARE CARRIED AHEAD OF THE TABLE
002000*               BELOW AS RESERVED TAG NAMES - LOCALPATH,
002100*               FILEEXIST, MTIME AND LASTSYNC - SO THE WHOLE
002200*               TAG STORE STAYS A SINGLE FLAT FILE.
002300*---------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*---------------------------------------------------------------*
002600* LS10PM 15/08/89 PMH    - INITIAL VERSION.
002700*---------------------------------------------------------------*
002800* LS11CB 14/11/95 CORB   - PUBLISHER COMPARISON MADE CASE-
002900*                          INSENSITIVE - MIXED-CASE LABEL NAMES
003000*                          SUPPLIED BY DIFFERENT SOURCES WERE
003100*                          GENERATING A CHANGE ROW ON EVERY RUN
003200*                          EVEN THOUGH THE LABEL HAD NOT ACTUALLY
003300*                          CHANGED.
003400*---------------------------------------------------------------*
003500* LS12SW 19/10/98 SWK    - Y2K REVIEW - MTIME AND LASTSYNC ARE
003600*                          SUPPLIED BY THE UPSTREAM FEED ALREADY
003700*                          IN FULL 4-DIGIT-YEAR FORM, NO CHANGE
003800*                          REQUIRED HERE.
003900*---------------------------------------------------------------*
004000* LS13DL 02/04/01 DLIM   - REQ#44110 - MIRROR-RATING WAS ADDING
004100*                          A NEW "RATING WMP" ENTRY TO THE
004200*                          STANDARD TAG TABLE WITHOUT THE SAME
004300*                          30-ENTRY BOUNDS CHECK ADD-STD-ENTRY
004400*                          USES - A TRACK WHOSE STANDARD TAGS
004500*                          WERE ALREADY AT THE TABLE LIMIT WAS
004600*                          OVERRUNNING THE TABLE WHEN A RATING
004700*                          WAS MIRRORED IN FOR THE FIRST TIME.
004800*---------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005700                    UPSI-0 IS UPSI-SWITCH-0
005800                       ON STATUS IS U0-ON
005900                       OFF STATUS IS U0-OFF.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT TRACK-TAGS       ASSIGN TO TRAKTAG
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WK-C-FILE-STATUS.
006600*
006700     SELECT TRACK-TAGS-NEW   ASSIGN TO TRAKTGNW
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS WK-C-FILE-STATUS.
007000*
007100     SELECT TAG-CHANGES      ASSIGN TO TAGCHG
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WK-C-FILE-STATUS.
007400*
007500     SELECT PROCESS-REPORT   ASSIGN TO PROCRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WK-C-FILE-STATUS.
007800*
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  TRACK-TAGS
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS TT-LINE.
008700 01  TT-LINE.
008800     COPY TRAKTAG.
008900*
009000 FD  TRACK-TAGS-NEW
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS TTN-LINE.
009300 01  TTN-LINE.
009400     COPY TRAKTAG REPLACING ==TT-== BY ==TTN-==.
009500*
009600 FD  TAG-CHANGES
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS TC-LINE.
009900 01  TC-LINE.
010000     COPY TAGCHG.
010100*
010200 FD  PROCESS-REPORT
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS PR-LINE.
010500 01  PR-LINE                          PIC X(132).
010600*
010700*************************
010800 WORKING-STORAGE SECTION.
010900*************************
011000 01  FILLER                          PIC X(24)        VALUE
011100     "** PROGRAM LBXSYNC   **".
011200*
011300* ------------------ PROGRAM WORKING STORAGE -------------------*
011400 01    WK-C-COMMON.
011500 COPY LBCMWS.
011600*
011700 01  WK-C-LBXSYNC-SWITCHES.
011800     05  WK-C-LBXSYNC-TT-FLAG         PIC X(01).
011900         88  WK-C-LBXSYNC-TT-EOF          VALUE "Y".
012000     05  WK-C-LBXSYNC-ELIGIBLE-FLAG   PIC X(01).
012100         88  WK-C-LBXSYNC-ELIGIBLE        VALUE "Y".
012200     05  FILLER                       PIC X(01).
012300*
012400* ------------------ CURRENT TRACK'S TAG GROUP ------------------*
012500*    RESERVED CONTROL TAG NAMES CARRIED ON THE TAG STORE -
012600*    LOCALPATH/FILEEXIST/MTIME/LASTSYNC - CAPTURED HERE OUT OF
012700*    THE GENERAL RAW/STANDARD TABLES SO THE ELIGIBILITY CHECK
012800*    DOES NOT HAVE TO SEARCH FOR THEM EVERY TIME.
012900*---------------------------------------------------------------*
013000 01  WK-C-LBXSYNC-GROUP.
013100     05  WK-C-LBXSYNC-CUR-TRACK-ID    PIC 9(09).
013200     05  WK-C-LBXSYNC-LOCALPATH       PIC X(80).
013300     05  WK-C-LBXSYNC-FILEEXIST       PIC X(01).
013400     05  WK-C-LBXSYNC-MTIME           PIC X(14).
013500     05  WK-C-LBXSYNC-LASTSYNC        PIC X(14).
013600     05  WK-C-LBXSYNC-RAW-COUNT       PIC S9(03)   COMP.
013700     05  WK-C-LBXSYNC-RAW-NAME        PIC X(20)  OCCURS 30 TIMES.
013800     05  WK-C-LBXSYNC-RAW-VALUE       PIC X(80)  OCCURS 30 TIMES.
013900     05  WK-C-LBXSYNC-STD-COUNT       PIC S9(03)   COMP.
014000     05  WK-C-LBXSYNC-STD-NAME        PIC X(20)  OCCURS 30 TIMES.
014100     05  WK-C-LBXSYNC-STD-VALUE       PIC X(80)  OCCURS 30 TIMES.
014200     05  FILLER                       PIC X(01).
014300*
014400 01  WK-C-LBXSYNC-MTIME-NUM REDEFINES WK-C-LBXSYNC-MTIME
014500                                     PIC 9(14).
014600 01  WK-C-LBXSYNC-LASTSYNC-NUM REDEFINES WK-C-LBXSYNC-LASTSYNC
014700                                     PIC 9(14).
014800*
014900* ------------------ DIFF / SIDE-RULE WORK AREA -----------------*
015000 01  WK-C-LBXSYNC-WORK.
015100     05  WK-C-LBXSYNC-SX              PIC S9(03)   COMP.
015200     05  WK-C-LBXSYNC-FX              PIC S9(03)   COMP.
015300     05  WK-C-LBXSYNC-STD-FOUND-FLAG  PIC X(01).
015400         88  WK-C-LBXSYNC-STD-FOUND       VALUE "Y".
015500     05  WK-C-LBXSYNC-STD-HIT-IX      PIC S9(03)   COMP.
015600     05  WK-C-LBXSYNC-CUR-TAG-NAME    PIC X(20).
015700     05  WK-C-LBXSYNC-OLD-VALUE       PIC X(80).
015800     05  WK-C-LBXSYNC-NEW-VALUE       PIC X(80).
015900     05  WK-C-LBXSYNC-IS-NEW          PIC X(01).
016000     05  WK-C-LBXSYNC-OLD-UPPER       PIC X(80).                  LS11CB
016100     05  WK-C-LBXSYNC-NEW-UPPER       PIC X(80).                  LS11CB
016200     05  WK-C-LBXSYNC-TITLE           PIC X(60).
016300     05  WK-C-LBXSYNC-ARTIST          PIC X(60).
016400     05  WK-C-LBXSYNC-DFLT-ARTIST     PIC X(60) VALUE
016500         "невідомий виконавець".
016600     05  FILLER                       PIC X(01).
016700*
016800 01  WK-C-LBXSYNC-COUNTERS.
016900     05  WK-C-LBXSYNC-TRK-CHG-CNT     PIC S9(05)   COMP.
017000     05  WK-C-LBXSYNC-TRK-WITH-CHG    PIC S9(07)   COMP.
017100     05  WK-C-LBXSYNC-TOTAL-CHANGES   PIC S9(07)   COMP.
017200     05  FILLER                       PIC X(01).
017300*
017400* ------------ LINKAGE RECORD FOR THE CALLED ROUTINE ------------*
017500 COPY VTAGX.
017600*
017700* ------------------ REPORT LINE AREA -----------------------*
017800 01  WK-C-LBXSYNC-RPT-AREA.
017900     05  RPT-CTL                      PIC X(01).
018000     05  RPT-BODY                     PIC X(131).
018100 01  WK-C-LBXSYNC-RPT-DET   REDEFINES WK-C-LBXSYNC-RPT-AREA.
018200     05  RPTD-CTL                     PIC X(01).
018300     05  RPTD-TRACKID                 PIC 9(09).
018400     05  FILLER                       PIC X(01).
018500     05  RPTD-TITLE                   PIC X(60).
018600     05  RPTD-ARTIST                  PIC X(60).
018700     05  RPTD-CHGCNT                  PIC ZZ9.
018800 01  WK-C-LBXSYNC-RPT-SUM    REDEFINES WK-C-LBXSYNC-RPT-AREA.
018900     05  RPTS-CTL                     PIC X(01).
019000     05  RPTS-LIT1                    PIC X(20) VALUE
019100         "TRACKS CHANGED    =".
019200     05  RPTS-TRKCNT                  PIC ZZZZ9.
019300     05  RPTS-LIT2                    PIC X(20) VALUE
019400         "   TOTAL CHANGES  =".
019500     05  RPTS-CHGCNT                  PIC ZZZZZ9.
019600     05  FILLER                       PIC X(64).
019700*
019800*****************
019900 LINKAGE SECTION.
020000*****************
020100*    NONE - BATCH DRIVER, NO USING PARAMETERS.
020200 EJECT
020300***********************
020400 PROCEDURE DIVISION.
020500***********************
020600 MAIN-MODULE.
020700     PERFORM A000-INITIALIZATION
020800        THRU A099-INITIALIZATION-EX.
020900     PERFORM A100-SELECT-TRACKS-DUE-FOR-SYNC
021000        THRU A199-SELECT-TRACKS-DUE-FOR-SYNC-EX
021100        UNTIL WK-C-LBXSYNC-TT-EOF.
021200     PERFORM A900-PRINT-SYNC-SUMMARY
021300        THRU A999-PRINT-SYNC-SUMMARY-EX.
021400     PERFORM Z000-END-PROGRAM-ROUTINE
021500        THRU Z999-END-PROGRAM-ROUTINE-EX.
021600     STOP RUN.
021700*
021800*---------------------------------------------------------------*
021900 A000-INITIALIZATION.
022000*---------------------------------------------------------------*
022100     MOVE    ZERO                    TO
022200             WK-C-LBXSYNC-TRK-WITH-CHG
022300             WK-C-LBXSYNC-TOTAL-CHANGES.
022400*
022500     OPEN    INPUT  TRACK-TAGS.
022600     OPEN    OUTPUT TRACK-TAGS-NEW.
022700     OPEN    OUTPUT TAG-CHANGES.
022800     OPEN    OUTPUT PROCESS-REPORT.
022900*
023000     PERFORM A010-READ-TRACK-TAG
023100        THRU A019-READ-TRACK-TAG-EX.
023200*
023300 A099-INITIALIZATION-EX.
023400     EXIT.
023500*
023600*---------------------------------------------------------------*
023700 A010-READ-TRACK-TAG.
023800*---------------------------------------------------------------*
023900     READ    TRACK-TAGS
024000         AT END
024100             MOVE "Y" TO WK-C-LBXSYNC-TT-FLAG.
024200*
024300 A019-READ-TRACK-TAG-EX.
024400     EXIT.
024500*
024600*---------------------------------------------------------------*
024700*    RULE - COLLECT EVERY ROW FOR ONE TRACK, CHECK ELIGIBILITY,  *
024800*    DIFF THE TAGS WHEN ELIGIBLE, THEN WRITE THE WHOLE GROUP     *
024900*    (CHANGED OR NOT) THROUGH TO THE NEW TAG STORE.              *
025000*---------------------------------------------------------------*
025100 A100-SELECT-TRACKS-DUE-FOR-SYNC.
025200*---------------------------------------------------------------*
025300     MOVE    TT-TRACK-ID             TO WK-C-LBXSYNC-CUR-TRACK-ID.
025400     PERFORM A110-COLLECT-TAG-GROUP
025500        THRU A119-COLLECT-TAG-GROUP-EX.
025600     PERFORM A120-CHECK-SYNC-ELIGIBLE
025700        THRU A129-CHECK-SYNC-ELIGIBLE-EX.
025800*
025900     IF      WK-C-LBXSYNC-ELIGIBLE
026000             PERFORM A200-EXTRACT-AND-DIFF-TAGS
026100                THRU A299-EXTRACT-AND-DIFF-TAGS-EX
026200             PERFORM A300-APPLY-SIDE-RULES
026300                THRU A399-APPLY-SIDE-RULES-EX
026400             PERFORM A800-BUILD-NOTIFICATION
026500                THRU A899-BUILD-NOTIFICATION-EX.
026600*
026700     PERFORM A150-WRITE-GROUP-RECORDS
026800        THRU A159-WRITE-GROUP-RECORDS-EX.
026900*
027000 A199-SELECT-TRACKS-DUE-FOR-SYNC-EX.
027100     EXIT.
027200*
027300*---------------------------------------------------------------*
027400 A110-COLLECT-TAG-GROUP.
027500*---------------------------------------------------------------*
027600     MOVE    ZERO                    TO WK-C-LBXSYNC-RAW-COUNT
027700                                         WK-C-LBXSYNC-STD-COUNT.
027800     MOVE    SPACES                  TO WK-C-LBXSYNC-LOCALPATH
027900                                         WK-C-LBXSYNC-FILEEXIST
028000                                         WK-C-LBXSYNC-MTIME
028100                                         WK-C-LBXSYNC-LASTSYNC.
028200     PERFORM A111-CLASSIFY-ONE-RECORD
028300        THRU A119-CLASSIFY-ONE-RECORD-EX
028400        UNTIL WK-C-LBXSYNC-TT-EOF
028500           OR TT-TRACK-ID NOT = WK-C-LBXSYNC-CUR-TRACK-ID.
028600*
028700 A119-COLLECT-TAG-GROUP-EX.
028800     EXIT.
028900*
029000*---------------------------------------------------------------*
029100 A111-CLASSIFY-ONE-RECORD.
029200*---------------------------------------------------------------*
029300     IF      TT-TAG-NAME = "LOCALPATH"
029400             MOVE TT-TAG-VALUE (1:80) TO WK-C-LBXSYNC-LOCALPATH
029500     ELSE
029600     IF      TT-TAG-NAME = "FILEEXIST"
029700             MOVE TT-TAG-VALUE (1:1)  TO WK-C-LBXSYNC-FILEEXIST
029800     ELSE
029900     IF      TT-TAG-NAME = "MTIME"
030000             MOVE TT-TAG-VALUE (1:14) TO WK-C-LBXSYNC-MTIME
030100     ELSE
030200     IF      TT-TAG-NAME = "LASTSYNC"
030300             MOVE TT-TAG-VALUE (1:14) TO WK-C-LBXSYNC-LASTSYNC
030400     ELSE
030500     IF      WK-C-LBXSYNC-RAW-COUNT < 30
030600         AND (TT-TAG-NAME = "TIT2"   OR "TPE2" OR "TALB" OR
030700              TT-TAG-NAME = "TDRC"   OR "TCON" OR "COMM" OR
030800              TT-TAG-NAME = "TCOM"   OR "GRP1" OR "TBPM" OR
030900              TT-TAG-NAME = "TKEY"   OR "TRCK" OR "TPOS" OR
031000              TT-TAG-NAME = "TSRC"   OR "TPE1" OR
031100              TT-TAG-NAME = "INITIALKEY"      OR
031200              TT-TAG-NAME = "RATING" OR "RATING WMP" OR
031300              TT-TAG-NAME = "ORGANIZATION"    OR
031400              TT-TAG-NAME = "RECORD_LABEL")
031500             ADD 1 TO WK-C-LBXSYNC-RAW-COUNT
031600             MOVE TT-TAG-NAME  TO
031700                  WK-C-LBXSYNC-RAW-NAME (WK-C-LBXSYNC-RAW-COUNT)
031800             MOVE TT-TAG-VALUE TO
031900                  WK-C-LBXSYNC-RAW-VALUE (WK-C-LBXSYNC-RAW-COUNT)
032000     ELSE
032100     IF      WK-C-LBXSYNC-STD-COUNT < 30
032200             ADD 1 TO WK-C-LBXSYNC-STD-COUNT
032300             MOVE TT-TAG-NAME  TO
032400                  WK-C-LBXSYNC-STD-NAME (WK-C-LBXSYNC-STD-COUNT)
032500             MOVE TT-TAG-VALUE TO
032600                  WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-COUNT).
032700*
032800     PERFORM A010-READ-TRACK-TAG
032900        THRU A019-READ-TRACK-TAG-EX.
033000*
033100 A119-CLASSIFY-ONE-RECORD-EX.
033200     EXIT.
033300*
033400*---------------------------------------------------------------*
033500*    RULE (TrackTagSyncService) - SKIP TRACKS WITH NO LOCAL     *
033600*    PATH, A MISSING FILE, OR A FILE NOT MODIFIED SINCE THE     *
033700*    LAST SYNC.                                                 *
033800*---------------------------------------------------------------*
033900 A120-CHECK-SYNC-ELIGIBLE.
034000*---------------------------------------------------------------*
034100     MOVE    "Y"                     TO
034200             WK-C-LBXSYNC-ELIGIBLE-FLAG.
034300*
034400     IF      WK-C-LBXSYNC-LOCALPATH = SPACES
034500             MOVE "N" TO WK-C-LBXSYNC-ELIGIBLE-FLAG
034600     ELSE
034700     IF      WK-C-LBXSYNC-FILEEXIST NOT = "Y"
034800             MOVE "N" TO WK-C-LBXSYNC-ELIGIBLE-FLAG
034900     ELSE
035000     IF      WK-C-LBXSYNC-MTIME-NUM NOT >
035100             WK-C-LBXSYNC-LASTSYNC-NUM
035200             MOVE "N" TO WK-C-LBXSYNC-ELIGIBLE-FLAG.
035300*
035400 A129-CHECK-SYNC-ELIGIBLE-EX.
035500     EXIT.
035600*
035700*---------------------------------------------------------------*
035800*    RULE (AudioTagExtractor, VIA LBVTAGX) - NORMALIZE THE RAW  *
035900*    FRAMES COLLECTED ABOVE, THEN DIFF EACH AGAINST THE STORED  *
036000*    STANDARD TAG, RECORDING A TAG-CHANGE ROW FOR EVERY ONE     *
036100*    THAT DIFFERS OR WAS PREVIOUSLY ABSENT.                     *
036200*---------------------------------------------------------------*
036300 A200-EXTRACT-AND-DIFF-TAGS.
036400*---------------------------------------------------------------*
036500     MOVE    WK-C-LBXSYNC-RAW-COUNT  TO WK-C-VTAGX-RAW-COUNT.
036600     PERFORM A210-COPY-ONE-RAW-FRAME
036700        THRU A219-COPY-ONE-RAW-FRAME-EX
036800        VARYING WK-C-LBXSYNC-FX FROM 1 BY 1
036900          UNTIL WK-C-LBXSYNC-FX > WK-C-LBXSYNC-RAW-COUNT.
037000*
037100     CALL    "LBVTAGX"               USING WK-C-VTAGX-RECORD.
037200*
037300     PERFORM A220-DIFF-ONE-EXTRACTED-TAG
037400        THRU A229-DIFF-ONE-EXTRACTED-TAG-EX
037500        VARYING WK-C-LBXSYNC-FX FROM 1 BY 1
037600          UNTIL WK-C-LBXSYNC-FX > WK-C-VTAGX-OUT-COUNT.
037700*
037800 A299-EXTRACT-AND-DIFF-TAGS-EX.
037900     EXIT.
038000*
038100*---------------------------------------------------------------*
038200 A210-COPY-ONE-RAW-FRAME.
038300*---------------------------------------------------------------*
038400     MOVE    WK-C-LBXSYNC-RAW-NAME (WK-C-LBXSYNC-FX) TO
038500             WK-C-VTAGX-RAW-NAME (WK-C-LBXSYNC-FX).
038600     MOVE    WK-C-LBXSYNC-RAW-VALUE (WK-C-LBXSYNC-FX) TO
038700             WK-C-VTAGX-RAW-VALUE (WK-C-LBXSYNC-FX).
038800*
038900 A219-COPY-ONE-RAW-FRAME-EX.
039000     EXIT.
039100*
039200*---------------------------------------------------------------*
039300 A220-DIFF-ONE-EXTRACTED-TAG.
039400*---------------------------------------------------------------*
039500     PERFORM B000-FIND-STD-ENTRY
039600        THRU B099-FIND-STD-ENTRY-EX.
039700*
039800     IF      NOT WK-C-LBXSYNC-STD-FOUND
039900             MOVE SPACES              TO WK-C-LBXSYNC-OLD-VALUE
040000             MOVE "Y"                 TO WK-C-LBXSYNC-IS-NEW
040100             PERFORM B100-ADD-STD-ENTRY
040200                THRU B199-ADD-STD-ENTRY-EX
040300             MOVE WK-C-VTAGX-OUT-VALUE (WK-C-LBXSYNC-FX) TO
040400                  WK-C-LBXSYNC-NEW-VALUE
040500             PERFORM B200-WRITE-TAG-CHANGE
040600                THRU B299-WRITE-TAG-CHANGE-EX
040700     ELSE
040800             MOVE WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX)
040900                  TO WK-C-LBXSYNC-OLD-VALUE
041000             MOVE WK-C-VTAGX-OUT-VALUE (WK-C-LBXSYNC-FX) TO
041100                  WK-C-LBXSYNC-NEW-VALUE
041200             IF  WK-C-LBXSYNC-OLD-VALUE NOT =
041300                 WK-C-LBXSYNC-NEW-VALUE
041400                 PERFORM B300-COMPARE-CASE-INSENSITIVE            LS11CB
041500                    THRU B399-COMPARE-CASE-INSENSITIVE-EX         LS11CB
041600                 IF  WK-C-VTAGX-OUT-NAME (WK-C-LBXSYNC-FX) =
041700                     "PUBLISHER"                                  LS11CB
041800                 AND WK-C-LBXSYNC-OLD-UPPER =                     LS11CB
041900                     WK-C-LBXSYNC-NEW-UPPER                       LS11CB
042000                     CONTINUE
042100                 ELSE
042200                     MOVE "N" TO WK-C-LBXSYNC-IS-NEW
042300                     MOVE WK-C-LBXSYNC-NEW-VALUE TO
042400                          WK-C-LBXSYNC-STD-VALUE
042500                          (WK-C-LBXSYNC-STD-HIT-IX)
042600                     PERFORM B200-WRITE-TAG-CHANGE
042700                        THRU B299-WRITE-TAG-CHANGE-EX.
042800*
042900 A229-DIFF-ONE-EXTRACTED-TAG-EX.
043000     EXIT.
043100*
043200*---------------------------------------------------------------*
043300*    RULE - RATING/RATING WMP MUST ALWAYS AGREE.  LBVTAGX ONLY  *
043400*    EVER HANDS BACK THE SINGLE RESOLVED "RATING" NAME, SO ANY  *
043500*    DISAGREEMENT BETWEEN THE STORED RATING AND RATING WMP      *
043600*    VALUES AFTER THE DIFF ABOVE IS THE MIRROR TO FIX.           *
043700*    PUBLISHER/LABEL - THE CASE-INSENSITIVE COMPARE AT B300      *
043800*    ALREADY KEEPS THIS FROM CHURNING; THE TAG STORE ITSELF IS  *
043900*    THE ONLY "RELEASE LABEL" RECORD THIS BATCH HAS ACCESS TO -  *
044000*    THERE IS NO SEPARATE CATALOG LOOKUP FROM THE SYNC BATCH.   *
044100*---------------------------------------------------------------*
044200 A300-APPLY-SIDE-RULES.
044300*---------------------------------------------------------------*
044400     PERFORM A310-MIRROR-RATING
044500        THRU A319-MIRROR-RATING-EX.
044600*
044700 A399-APPLY-SIDE-RULES-EX.
044800     EXIT.
044900*
045000*---------------------------------------------------------------*
045100 A310-MIRROR-RATING.
045200*---------------------------------------------------------------*
045300     MOVE    "RATING"                TO WK-C-LBXSYNC-CUR-TAG-NAME.
045400     PERFORM B400-FIND-STD-ENTRY-BY-NAME
045500        THRU B499-FIND-STD-ENTRY-BY-NAME-EX.
045600     IF      NOT WK-C-LBXSYNC-STD-FOUND
045700             GO TO A319-MIRROR-RATING-EX.
045800     MOVE    WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX) TO
045900             WK-C-LBXSYNC-NEW-VALUE.
046000*
046100     MOVE    "RATING WMP"            TO
046200             WK-C-LBXSYNC-CUR-TAG-NAME.
046300     PERFORM B400-FIND-STD-ENTRY-BY-NAME
046400        THRU B499-FIND-STD-ENTRY-BY-NAME-EX.
046500     IF      WK-C-LBXSYNC-STD-FOUND
046600         AND WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX) =
046700             WK-C-LBXSYNC-NEW-VALUE
046800             GO TO A319-MIRROR-RATING-EX.
046900*
047000     IF      WK-C-LBXSYNC-STD-FOUND
047100             MOVE WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX)
047200                  TO WK-C-LBXSYNC-OLD-VALUE
047300             MOVE "N"                 TO WK-C-LBXSYNC-IS-NEW
047400             MOVE WK-C-LBXSYNC-NEW-VALUE TO
047500                  WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX)
047600     ELSE
047700             MOVE SPACES              TO WK-C-LBXSYNC-OLD-VALUE
047800             MOVE "Y"                 TO WK-C-LBXSYNC-IS-NEW
047900             IF   WK-C-LBXSYNC-STD-COUNT < 30                       LS13DL
048000                  ADD  1             TO WK-C-LBXSYNC-STD-COUNT      LS13DL
048100                  MOVE "RATING WMP"  TO
048200                       WK-C-LBXSYNC-STD-NAME (WK-C-LBXSYNC-STD-COUNT)
048300                  MOVE WK-C-LBXSYNC-NEW-VALUE TO
048400                       WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-COUNT)
048500             END-IF.                                                LS13DL
048600*
048700     PERFORM B200-WRITE-TAG-CHANGE
048800        THRU B299-WRITE-TAG-CHANGE-EX.
048900*
049000 A319-MIRROR-RATING-EX.
049100     EXIT.
049200*
049300*---------------------------------------------------------------*
049400*    RULE (TagChangeBatchCollector) - COUNT THIS TRACK ONLY     *
049500*    WHEN AT LEAST ONE CHANGE WAS LOGGED, AND PRINT ITS LINE.   *
049600*---------------------------------------------------------------*
049700 A800-BUILD-NOTIFICATION.
049800*---------------------------------------------------------------*
049900     IF      WK-C-LBXSYNC-TRK-CHG-CNT > ZERO
050000             ADD 1 TO WK-C-LBXSYNC-TRK-WITH-CHG
050100             ADD WK-C-LBXSYNC-TRK-CHG-CNT TO
050200                 WK-C-LBXSYNC-TOTAL-CHANGES
050300             PERFORM A810-GET-TITLE-AND-ARTIST
050400                THRU A819-GET-TITLE-AND-ARTIST-EX
050500             PERFORM G000-WRITE-TRACK-LINE
050600                THRU G099-WRITE-TRACK-LINE-EX.
050700*
050800 A899-BUILD-NOTIFICATION-EX.
050900     EXIT.
051000*
051100*---------------------------------------------------------------*
051200 A810-GET-TITLE-AND-ARTIST.
051300*---------------------------------------------------------------*
051400     MOVE    SPACES                  TO WK-C-LBXSYNC-TITLE.
051500     MOVE    WK-C-LBXSYNC-DFLT-ARTIST TO WK-C-LBXSYNC-ARTIST.
051600*
051700     MOVE    "TITLE"                 TO WK-C-LBXSYNC-CUR-TAG-NAME.
051800     PERFORM B400-FIND-STD-ENTRY-BY-NAME
051900        THRU B499-FIND-STD-ENTRY-BY-NAME-EX.
052000     IF      WK-C-LBXSYNC-STD-FOUND
052100             MOVE WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX)
052200                  (1:60) TO WK-C-LBXSYNC-TITLE.
052300*
052400     MOVE    "ARTIST"                TO WK-C-LBXSYNC-CUR-TAG-NAME.
052500     PERFORM B400-FIND-STD-ENTRY-BY-NAME
052600        THRU B499-FIND-STD-ENTRY-BY-NAME-EX.
052700     IF      WK-C-LBXSYNC-STD-FOUND
052800         AND WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX)
052900             NOT = SPACES
053000             MOVE WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-HIT-IX)
053100                  (1:60) TO WK-C-LBXSYNC-ARTIST.
053200*
053300 A819-GET-TITLE-AND-ARTIST-EX.
053400     EXIT.
053500*
053600*---------------------------------------------------------------*
053700 A150-WRITE-GROUP-RECORDS.
053800*---------------------------------------------------------------*
053900     MOVE    SPACES                  TO TTN-RECORD.
054000     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TTN-TRACK-ID.
054100     MOVE    "LOCALPATH"             TO TTN-TAG-NAME.
054200     MOVE    WK-C-LBXSYNC-LOCALPATH  TO TTN-TAG-VALUE (1:80).
054300     WRITE   TTN-LINE.
054400*
054500     MOVE    SPACES                  TO TTN-RECORD.
054600     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TTN-TRACK-ID.
054700     MOVE    "FILEEXIST"             TO TTN-TAG-NAME.
054800     MOVE    WK-C-LBXSYNC-FILEEXIST  TO TTN-TAG-VALUE (1:1).
054900     WRITE   TTN-LINE.
055000*
055100     MOVE    SPACES                  TO TTN-RECORD.
055200     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TTN-TRACK-ID.
055300     MOVE    "MTIME"                 TO TTN-TAG-NAME.
055400     MOVE    WK-C-LBXSYNC-MTIME      TO TTN-TAG-VALUE (1:14).
055500     WRITE   TTN-LINE.
055600*
055700     MOVE    SPACES                  TO TTN-RECORD.
055800     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TTN-TRACK-ID.
055900     MOVE    "LASTSYNC"              TO TTN-TAG-NAME.
056000     IF      WK-C-LBXSYNC-ELIGIBLE
056100             MOVE WK-C-LBXSYNC-MTIME TO TTN-TAG-VALUE (1:14)
056200     ELSE
056300             MOVE WK-C-LBXSYNC-LASTSYNC TO TTN-TAG-VALUE (1:14).
056400     WRITE   TTN-LINE.
056500*
056600     PERFORM A160-WRITE-ONE-RAW-ROW
056700        THRU A169-WRITE-ONE-RAW-ROW-EX
056800        VARYING WK-C-LBXSYNC-FX FROM 1 BY 1
056900          UNTIL WK-C-LBXSYNC-FX > WK-C-LBXSYNC-RAW-COUNT.
057000     PERFORM A170-WRITE-ONE-STD-ROW
057100        THRU A179-WRITE-ONE-STD-ROW-EX
057200        VARYING WK-C-LBXSYNC-FX FROM 1 BY 1
057300          UNTIL WK-C-LBXSYNC-FX > WK-C-LBXSYNC-STD-COUNT.
057400*
057500     MOVE    ZERO                    TO WK-C-LBXSYNC-TRK-CHG-CNT.
057600*
057700 A159-WRITE-GROUP-RECORDS-EX.
057800     EXIT.
057900*
058000*---------------------------------------------------------------*
058100 A160-WRITE-ONE-RAW-ROW.
058200*---------------------------------------------------------------*
058300     MOVE    SPACES                  TO TTN-RECORD.
058400     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TTN-TRACK-ID.
058500     MOVE    WK-C-LBXSYNC-RAW-NAME (WK-C-LBXSYNC-FX) TO
058600             TTN-TAG-NAME.
058700     MOVE    WK-C-LBXSYNC-RAW-VALUE (WK-C-LBXSYNC-FX) TO
058800             TTN-TAG-VALUE.
058900     WRITE   TTN-LINE.
059000*
059100 A169-WRITE-ONE-RAW-ROW-EX.
059200     EXIT.
059300*
059400*---------------------------------------------------------------*
059500 A170-WRITE-ONE-STD-ROW.
059600*---------------------------------------------------------------*
059700     MOVE    SPACES                  TO TTN-RECORD.
059800     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TTN-TRACK-ID.
059900     MOVE    WK-C-LBXSYNC-STD-NAME (WK-C-LBXSYNC-FX) TO
060000             TTN-TAG-NAME.
060100     MOVE    WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-FX) TO
060200             TTN-TAG-VALUE.
060300     WRITE   TTN-LINE.
060400*
060500 A179-WRITE-ONE-STD-ROW-EX.
060600     EXIT.
060700*
060800*---------------------------------------------------------------*
060900 A900-PRINT-SYNC-SUMMARY.
061000*---------------------------------------------------------------*
061100     MOVE    SPACES                  TO WK-C-LBXSYNC-RPT-AREA.
061200     MOVE    " "                     TO RPTS-CTL.
061300     MOVE    WK-C-LBXSYNC-TRK-WITH-CHG TO RPTS-TRKCNT.
061400     MOVE    WK-C-LBXSYNC-TOTAL-CHANGES TO RPTS-CHGCNT.
061500     WRITE   PR-LINE FROM WK-C-LBXSYNC-RPT-AREA.
061600*
061700 A999-PRINT-SYNC-SUMMARY-EX.
061800     EXIT.
061900*
062000*---------------------------------------------------------------*
062100 G000-WRITE-TRACK-LINE.
062200*---------------------------------------------------------------*
062300     MOVE    SPACES                  TO WK-C-LBXSYNC-RPT-AREA.
062400     MOVE    " "                     TO RPTD-CTL.
062500     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO RPTD-TRACKID.
062600     MOVE    WK-C-LBXSYNC-TITLE      TO RPTD-TITLE.
062700     MOVE    WK-C-LBXSYNC-ARTIST     TO RPTD-ARTIST.
062800     MOVE    WK-C-LBXSYNC-TRK-CHG-CNT TO RPTD-CHGCNT.
062900     WRITE   PR-LINE FROM WK-C-LBXSYNC-RPT-AREA.
063000*
063100 G099-WRITE-TRACK-LINE-EX.
063200     EXIT.
063300*
063400*---------------------------------------------------------------*
063500*    RULE - LOOKS UP THE STANDARD TAG NAME CURRENTLY AT         *
063600*    WK-C-VTAGX-OUT-NAME (WK-C-LBXSYNC-FX) IN THE STORED TABLE. *
063700*---------------------------------------------------------------*
063800 B000-FIND-STD-ENTRY.
063900*---------------------------------------------------------------*
064000     MOVE    WK-C-VTAGX-OUT-NAME (WK-C-LBXSYNC-FX) TO
064100             WK-C-LBXSYNC-CUR-TAG-NAME.
064200     PERFORM B400-FIND-STD-ENTRY-BY-NAME
064300        THRU B499-FIND-STD-ENTRY-BY-NAME-EX.
064400*
064500 B099-FIND-STD-ENTRY-EX.
064600     EXIT.
064700*
064800*---------------------------------------------------------------*
064900 B100-ADD-STD-ENTRY.
065000*---------------------------------------------------------------*
065100     IF      WK-C-LBXSYNC-STD-COUNT < 30
065200             ADD 1 TO WK-C-LBXSYNC-STD-COUNT
065300             MOVE WK-C-VTAGX-OUT-NAME (WK-C-LBXSYNC-FX) TO
065400                  WK-C-LBXSYNC-STD-NAME (WK-C-LBXSYNC-STD-COUNT)
065500             MOVE WK-C-VTAGX-OUT-VALUE (WK-C-LBXSYNC-FX) TO
065600                  WK-C-LBXSYNC-STD-VALUE (WK-C-LBXSYNC-STD-COUNT)
065700             MOVE WK-C-LBXSYNC-STD-COUNT TO
065800                  WK-C-LBXSYNC-STD-HIT-IX.
065900*
066000 B199-ADD-STD-ENTRY-EX.
066100     EXIT.
066200*
066300*---------------------------------------------------------------*
066400 B200-WRITE-TAG-CHANGE.
066500*---------------------------------------------------------------*
066600     ADD     1                       TO WK-C-LBXSYNC-TRK-CHG-CNT.
066700*
066800     MOVE    SPACES                  TO TC-RECORD.
066900     MOVE    WK-C-LBXSYNC-CUR-TRACK-ID TO TC-TRACK-ID.
067000     MOVE    WK-C-LBXSYNC-CUR-TAG-NAME TO TC-TAG-NAME.
067100     PERFORM A810-GET-TITLE-AND-ARTIST
067200        THRU A819-GET-TITLE-AND-ARTIST-EX.
067300     MOVE    WK-C-LBXSYNC-TITLE      TO TC-TRACK-TITLE.
067400     MOVE    WK-C-LBXSYNC-ARTIST     TO TC-ARTIST.
067500     MOVE    WK-C-LBXSYNC-OLD-VALUE  TO TC-OLD-VALUE.
067600     MOVE    WK-C-LBXSYNC-NEW-VALUE  TO TC-NEW-VALUE.
067700     MOVE    WK-C-LBXSYNC-IS-NEW     TO TC-IS-NEW.
067800     WRITE   TC-LINE.
067900*
068000 B299-WRITE-TAG-CHANGE-EX.
068100     EXIT.
068200*
068300*---------------------------------------------------------------*
068400 B300-COMPARE-CASE-INSENSITIVE.                                   LS11CB
068500*---------------------------------------------------------------*
068600     MOVE    WK-C-LBXSYNC-OLD-VALUE  TO WK-C-LBXSYNC-OLD-UPPER.   LS11CB
068700     MOVE    WK-C-LBXSYNC-NEW-VALUE  TO WK-C-LBXSYNC-NEW-UPPER.   LS11CB
068800     INSPECT WK-C-LBXSYNC-OLD-UPPER  CONVERTING                   LS11CB
068900             "abcdefghijklmnopqrstuvwxyz" TO
069000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
069100     INSPECT WK-C-LBXSYNC-NEW-UPPER  CONVERTING                   LS11CB
069200             "abcdefghijklmnopqrstuvwxyz" TO
069300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
069400*
069500 B399-COMPARE-CASE-INSENSITIVE-EX.                                LS11CB
069600     EXIT.
069700*
069800*---------------------------------------------------------------*
069900*    RULE - LINEAR LOOK-UP OF THE STANDARD TABLE BY NAME - THE  *
070000*    NAME TO FIND IS CARRIED IN WK-C-LBXSYNC-CUR-TAG-NAME BY    *
070100*    THE CALLER.                                                *
070200*---------------------------------------------------------------*
070300 B400-FIND-STD-ENTRY-BY-NAME.
070400*---------------------------------------------------------------*
070500     MOVE    "N"                     TO
070600             WK-C-LBXSYNC-STD-FOUND-FLAG.
070700     MOVE    ZERO                    TO WK-C-LBXSYNC-STD-HIT-IX.
070800     PERFORM B410-COMPARE-ONE-STD-ENTRY
070900        THRU B419-COMPARE-ONE-STD-ENTRY-EX
071000        VARYING WK-C-LBXSYNC-SX FROM 1 BY 1
071100          UNTIL WK-C-LBXSYNC-SX > WK-C-LBXSYNC-STD-COUNT
071200             OR WK-C-LBXSYNC-STD-FOUND.
071300*
071400 B499-FIND-STD-ENTRY-BY-NAME-EX.
071500     EXIT.
071600*
071700*---------------------------------------------------------------*
071800 B410-COMPARE-ONE-STD-ENTRY.
071900*---------------------------------------------------------------*
072000     IF      WK-C-LBXSYNC-STD-NAME (WK-C-LBXSYNC-SX) =
072100             WK-C-LBXSYNC-CUR-TAG-NAME
072200             MOVE "Y" TO WK-C-LBXSYNC-STD-FOUND-FLAG
072300             MOVE WK-C-LBXSYNC-SX TO WK-C-LBXSYNC-STD-HIT-IX.
072400*
072500 B419-COMPARE-ONE-STD-ENTRY-EX.
072600     EXIT.
072700*
072800*---------------------------------------------------------------*
072900*                   PROGRAM SUBROUTINE                         *
073000*---------------------------------------------------------------*
073100 Z000-END-PROGRAM-ROUTINE.
073200     CLOSE   TRACK-TAGS
073300             TRACK-TAGS-NEW
073400             TAG-CHANGES
073500             PROCESS-REPORT.
073600*
073700 Z999-END-PROGRAM-ROUTINE-EX.
073800     EXIT.
073900*
074000******************************************************************
074100*************** END OF PROGRAM SOURCE -  LBXSYNC ***************
074200******************************************************************
