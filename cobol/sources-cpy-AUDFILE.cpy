000100* AUDFILE.cpybk
000200* AUDIO-FILE-REC - ONE RECORD PER DOWNLOADED FILE BELONGING TO
000300* A RELEASE.  LINE SEQUENTIAL.
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LM01RT 02/05/91 PMH    - INITIAL VERSION.
000800* LM04JE 11/02/97 TMPJAE - AF-TAG-KEY/AF-TAG-BPM ADDED SO AN
000900*                          ALREADY-TAGGED KEY/BPM CAN BE CARRIED
001000*                          FORWARD INSTEAD OF BEING OVERWRITTEN.
001100*-----------------------------------------------------------------
001200     05 AF-RECORD            PIC X(250).
001300     05 AF-RECORD-R REDEFINES AF-RECORD.
001400     06 AF-SOURCE-ID          PIC X(20).
001500*                        RELEASE THE FILE BELONGS TO
001600     06 AF-FILENAME           PIC X(80).
001700*                        FILE NAME, WITH EXTENSION
001800     06 AF-EXISTS-FLAG        PIC X(01).
001900*                        'Y' = FILE EXISTS ON DISK
002000     06 AF-EXTENSION          PIC X(05).
002100*                        LOWERCASE EXTENSION
002200     06 AF-TAG-TRACK-NO       PIC 9(03).
002300*                        TRACK NUMBER FROM EMBEDDED TAG, 0=NONE
002400     06 AF-TAG-TITLE          PIC X(60).
002500*                        TITLE FROM EMBEDDED TAG
002600     06 AF-TAG-ARTIST         PIC X(60).
002700*                        ARTIST FROM EMBEDDED TAG
002800     06 AF-TAG-KEY            PIC X(05).
002900*                        EXISTING MUSICAL KEY TAG, PRESERVED
003000     06 AF-TAG-BPM            PIC 9(03).
003100*                        EXISTING BPM TAG, PRESERVED, 0=NONE
003200     06 FILLER                PIC X(13).
