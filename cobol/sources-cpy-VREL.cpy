000100* VREL.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVREL (RELEASE SERVICE).
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LV07PM 06/06/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01 WK-C-VREL-RECORD.
001000     05 WK-C-VREL-INPUT.
001100        10 WK-C-VREL-EXISTS-FLAG      PIC X(01).
001200        10 WK-C-VREL-SOURCE-ID        PIC X(20).
001300        10 WK-C-VREL-MASTER-ID        PIC X(20).
001400        10 WK-C-VREL-SOURCE           PIC X(10).
001500        10 WK-C-VREL-ARTIST           PIC X(60).
001600        10 WK-C-VREL-TITLE            PIC X(60).
001700        10 WK-C-VREL-TYPE-STRING      PIC X(20).
001800        10 WK-C-VREL-YEAR             PIC 9(04).
001900        10 WK-C-VREL-LABEL            PIC X(40).
002000        10 WK-C-VREL-DIRECTORY-PATH   PIC X(120).
002100        10 WK-C-VREL-GENRE-COUNT      PIC 9(02).
002200        10 WK-C-VREL-GENRE            PIC X(20) OCCURS 5 TIMES.
002300        10 WK-C-VREL-TRACK-COUNT      PIC 9(03).
002400        10 WK-C-VREL-TRACK-NO         PIC 9(03) OCCURS 200 TIMES.
002500        10 WK-C-VREL-TRACK-ARTIST     PIC X(60) OCCURS 200 TIMES.
002600        10 WK-C-VREL-TRACK-TITLE      PIC X(60) OCCURS 200 TIMES.
002700     05 WK-C-VREL-OUTPUT.
002800        10 WK-C-VREL-RELEASE-TYPE     PIC X(12).
002900        10 WK-C-VREL-SAVED-FLAG       PIC X(01).
003000        10 WK-C-VREL-TRACKS-SAVED     PIC 9(03).
003100        10 FILLER                     PIC X(02).
