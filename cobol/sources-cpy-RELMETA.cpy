000100* RELMETA.cpybk
000200* RELEASE-METADATA-REC - ONE RECORD PER RELEASE TO BE PROCESSED
000300* BY THE LIBRARY MAINTENANCE BATCH SUITE.  LINE SEQUENTIAL.
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LM01RT 02/05/91 PMH    - INITIAL VERSION.
000800* LM02RV 18/07/96 CORB   - RM-TYPE-COUNT/RM-TYPES ADDED SO A
000900*                          RELEASE CAN CARRY MORE THAN ONE TYPE
001000*                          STRING (EP, ALBUM, COMPILATION ...).
001100*---------------------------------------------------------------*
001200* LM12CB 11/03/01 CORB   - RM-METADATA-VERSION/RM-PROCESSED-TS
001300*                          ADDED - THE REPROCESS BATCH REWRITES
001400*                          THIS RECORD WITH A BUMPED VERSION AND
001500*                          THE CURRENT TIMESTAMP EACH TIME A
001600*                          RELEASE FOLDER IS RE-SCANNED.
001700*-----------------------------------------------------------------
001800     05 RM-RECORD           PIC X(400).
001900     05 RM-RECORD-R REDEFINES RM-RECORD.
002000     06 RM-SOURCE-ID         PIC X(20).
002100*                        RELEASE IDENTIFIER FROM SOURCE CATALOG
002200     06 RM-MASTER-ID         PIC X(20).
002300*                        MASTER RELEASE IDENTIFIER
002400     06 RM-SOURCE            PIC X(10).
002500*                        SOURCE CATALOG NAME - DISCOGS/BANDCAMP/..
002600     06 RM-ARTIST            PIC X(60).
002700*                        ALBUM ARTIST
002800     06 RM-TITLE             PIC X(60).
002900*                        ALBUM TITLE
003000     06 RM-YEAR               PIC 9(04).
003100*                        FIRST RELEASE YEAR, 0 = UNKNOWN
003200     06 RM-LABEL             PIC X(40).
003300*                        RECORD LABEL, SPACES = NONE
003400     06 RM-GENRE-COUNT        PIC 9(02).
003500*                        NUMBER OF GENRE TAGS PRESENT BELOW
003600     06 RM-GENRES            PIC X(20) OCCURS 5 TIMES.
003700*                        GENRE TAGS
003800     06 RM-TYPE-COUNT         PIC 9(02).
003900*                        NUMBER OF RELEASE TYPE STRINGS BELOW
004000     06 RM-TYPES             PIC X(20) OCCURS 3 TIMES.
004100*                        RELEASE TYPE STRINGS - "ALBUM","EP",..
004200     06 RM-TRACK-COUNT        PIC 9(03).
004300*                        NUMBER OF OFFICIAL TRACKS ON TRAKLST
004400     06 RM-METADATA-VERSION    PIC 9(03).
004500*                        CURRENT METADATA VERSION
004600     06 RM-PROCESSED-TS       PIC X(14).
004700*                        LAST PROCESSED TIMESTAMP, YYYYMMDDHHMMSS
004800     06 FILLER                PIC X(02).
