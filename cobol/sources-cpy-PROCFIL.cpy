000100* PROCFIL.cpybk
000200* PROCESSED-FILE-REC - OUTPUT OF THE PROCESS-RELEASE BATCH, ONE
000300* RECORD PER DOWNLOADED FILE.  LINE SEQUENTIAL.
000400*-----------------------------------------------------------------
000500* TAG    DATE     DEV    DESCRIPTION
000600*------- -------- ------ ------------------------------------------
000700* LM01RT 02/05/91 PMH    - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900     05 PF-RECORD            PIC X(500).
001000     05 PF-RECORD-R REDEFINES PF-RECORD.
001100     06 PF-SOURCE-ID          PIC X(20).
001200*                        RELEASE ID
001300     06 PF-ORIGINAL-NAME      PIC X(80).
001400*                        ORIGINAL FILE NAME
001500     06 PF-NEW-NAME           PIC X(80).
001600*                        RENAMED FILE NAME - "NN. ARTIST-TITLE"
001700     06 PF-TRACK-NO           PIC 9(03).
001800*                        MATCHED TRACK NUMBER
001900     06 PF-TRACK-ARTIST       PIC X(60).
002000*                        MATCHED ARTIST
002100     06 PF-TRACK-TITLE        PIC X(60).
002200*                        MATCHED TITLE
002300     06 PF-TARGET-DIR         PIC X(120).
002400*                        LIBRARY DIRECTORY - ROOT/ARTIST/ALBUM..
002500     06 PF-STATUS             PIC X(08).
002600*                        OK OR ERROR
002700     06 PF-MESSAGE            PIC X(60).
002800*                        ERROR TEXT WHEN STATUS = ERROR
002900     06 FILLER                PIC X(11).
