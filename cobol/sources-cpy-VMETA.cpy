000100* VMETA.cpybk
000200*-----------------------------------------------------------------
000300* LINKAGE RECORD FOR CALLED ROUTINE LBVMETA (RELEASE METADATA
000400* WRITER).  REPLACES THE OLD VTF2 RATE-TABLE LINKAGE COPYBOOK -
000500* NO CURRENCY CONVERSION IN THIS SUITE.
000600*-----------------------------------------------------------------
000700* TAG    DATE     DEV    DESCRIPTION
000800*------- -------- ------ ------------------------------------------
000900* LV08PM 06/06/91 PMH    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100 01 WK-C-VMETA-RECORD.
001200     05 WK-C-VMETA-INPUT.
001300        10 WK-C-VMETA-SOURCE-ID        PIC X(20).
001400        10 WK-C-VMETA-MASTER-ID        PIC X(20).
001500        10 WK-C-VMETA-SOURCE           PIC X(10).
001600        10 WK-C-VMETA-ARTIST           PIC X(60).
001700        10 WK-C-VMETA-TITLE            PIC X(60).
001800        10 WK-C-VMETA-YEAR             PIC 9(04).
001900        10 WK-C-VMETA-LABEL            PIC X(40).
002000        10 WK-C-VMETA-GENRE-COUNT      PIC 9(02).
002100        10 WK-C-VMETA-GENRE            PIC X(20) OCCURS 5 TIMES.
002200        10 WK-C-VMETA-TYPE-COUNT       PIC 9(02).
002300        10 WK-C-VMETA-TYPE             PIC X(20) OCCURS 3 TIMES.
002400        10 WK-C-VMETA-TRACK-COUNT      PIC 9(03).
002500        10 WK-C-VMETA-VERSION          PIC 9(03).
002600        10 WK-C-VMETA-PROCESSED-TS     PIC X(14).
002700     05 WK-C-VMETA-OUTPUT.
002800        10 WK-C-VMETA-OUT-RECORD       PIC X(400).
002900        10 FILLER                      PIC X(02).
