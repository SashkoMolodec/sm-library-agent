000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     LBVVAL.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   LIBRARY SYSTEMS.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A
001200*               PROCESS-RELEASE TASK BEFORE TRACK MATCHING IS
001300*               ATTEMPTED - DIRECTORY PRESENT, AT LEAST ONE FILE
001400*               SUPPLIED, EVERY LISTED FILE ON DISK, AT LEAST ONE
001500*               OF THEM AN AUDIO FILE, AND RELEASE METADATA
001600*               SUPPLIED.
001700*---------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:
001900*---------------------------------------------------------------*
002000* LV20PM 10/07/89 PMH    - INITIAL VERSION.
002100*---------------------------------------------------------------*
002200* LV21CB 14/02/91 CORB   - ADDED THE "AT LEAST ONE AUDIO FILE"
002300*                          CHECK - A RELEASE OF COVER ART AND
002400*                          NFO FILES ONLY WAS SLIPPING THROUGH.
002500*---------------------------------------------------------------*
002600* LV22RV 19/09/94 CORB   - RECOGNISED EXTENSIONS TABLE EXPANDED
002700*                          FROM MP3/WAV ONLY TO ADD FLAC, M4A,
002800*                          OGG, OPUS AND AAC.
002900*---------------------------------------------------------------*
003000* LV23SW 30/09/98 SWK    - Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                          ROUTINE, NO CHANGE REQUIRED.
003200*---------------------------------------------------------------*
003300* LV24JE 08/05/01 TMPJAE - REQ#33107 - ERROR MESSAGES NOW JOINED
003400*                          WITH "; " INSTEAD OF OVERWRITING EACH
003500*                          OTHER SO A CALLER SEES EVERY FAILURE
003600*                          AT ONCE.
003700*---------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                       ON STATUS IS U0-ON
004800                       OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*    NO FILES OWNED BY THIS ROUTINE - VALIDATION IS DONE ENTIRELY
005300*    OFF THE LINKAGE RECORD PASSED BY THE CALLER.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM LBVVAL    **".
006400*
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01    WK-C-COMMON.
006700 COPY LBCMWS.
006800*
006900 01  WK-C-VVAL-WORK.
007000     05  WK-C-VVAL-EXT-TABLE         PIC X(05) OCCURS 7 TIMES
007100         INDEXED BY WK-C-VVAL-EXT-IX
007200         VALUE "mp3  flacm4a ogg  wav  opus aac  ".
007300     05  WK-C-VVAL-EXT-TABLE-R REDEFINES WK-C-VVAL-EXT-TABLE
007400                                      PIC X(35).
007500     05  WK-C-VVAL-LAST-TEXT         PIC X(60).
007600     05  WK-C-VVAL-AUDIO-COUNT       PIC S9(03)       COMP.
007700     05  WK-C-VVAL-MISSING-COUNT     PIC S9(03)       COMP.
007800     05  WK-C-VVAL-IX                PIC S9(03)       COMP.
007900     05  FILLER                      PIC X(01).
008000*
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY VVAL.
008500 EJECT
008600********************************************
008700 PROCEDURE DIVISION USING WK-C-VVAL-RECORD.
008800********************************************
008900 MAIN-MODULE.
009000     PERFORM A000-VALIDATE-TASK
009100        THRU A099-VALIDATE-TASK-EX.
009200     PERFORM Z000-END-PROGRAM-ROUTINE
009300        THRU Z999-END-PROGRAM-ROUTINE-EX.
009400     EXIT PROGRAM.
009500*
009600*---------------------------------------------------------------*
009700 A000-VALIDATE-TASK.
009800*---------------------------------------------------------------*
009900     MOVE    SPACES                  TO    WK-C-VVAL-ERROR-MSG.
010000     MOVE    ZERO                    TO    WK-C-VVAL-ERROR-COUNT
010100                                        WK-C-VVAL-AUDIO-COUNT
010200                                        WK-C-VVAL-MISSING-COUNT.
010300*
010400     IF      WK-C-VVAL-DIR-EXISTS-FLAG NOT = "Y"
010500             PERFORM A010-ADD-ERROR.
010600*
010700     IF      WK-C-VVAL-FILE-COUNT = ZERO
010800             MOVE "NO FILES SUPPLIED FOR RELEASE"
010900                                      TO WK-C-VVAL-LAST-TEXT
011000             PERFORM A020-JOIN-ERROR.
011100*
011200     IF      WK-C-VVAL-FILE-COUNT > ZERO
011300             PERFORM A100-CHECK-FILES
011400                THRU A199-CHECK-FILES-EX
011500                VARYING WK-C-VVAL-IX FROM 1 BY 1
011600                  UNTIL WK-C-VVAL-IX > WK-C-VVAL-FILE-COUNT.
011700*
011800     IF      WK-C-VVAL-AUDIO-COUNT = ZERO
011900             MOVE "NO AUDIO FILES REMAIN AFTER VALIDATION"
012000                                      TO WK-C-VVAL-LAST-TEXT
012100             PERFORM A020-JOIN-ERROR.
012200*
012300     IF      WK-C-VVAL-METADATA-FLAG NOT = "Y"
012400             MOVE "RELEASE METADATA NOT SUPPLIED"
012500                                      TO WK-C-VVAL-LAST-TEXT
012600             PERFORM A020-JOIN-ERROR.
012700*
012800     IF      WK-C-VVAL-MISSING-COUNT > ZERO
012900             MOVE "ONE OR MORE LISTED FILES DO NOT EXIST"
013000                                      TO WK-C-VVAL-LAST-TEXT
013100             PERFORM A020-JOIN-ERROR.
013200*
013300     IF      WK-C-VVAL-ERROR-COUNT = ZERO
013400             MOVE "Y"                TO WK-C-VVAL-VALID-FLAG
013500     ELSE
013600             MOVE "N"                TO WK-C-VVAL-VALID-FLAG.
013700*
013800 A099-VALIDATE-TASK-EX.
013900     EXIT.
014000*
014100*---------------------------------------------------------------*
014200 A010-ADD-ERROR.
014300*---------------------------------------------------------------*
014400     MOVE    "RELEASE DIRECTORY DOES NOT EXIST"
014500                                      TO    WK-C-VVAL-LAST-TEXT.
014600     PERFORM A020-JOIN-ERROR.
014700*
014800*---------------------------------------------------------------*
014900 A020-JOIN-ERROR.
015000*---------------------------------------------------------------*
015100     ADD     1                       TO    WK-C-VVAL-ERROR-COUNT.
015200     IF      WK-C-VVAL-ERROR-COUNT = 1
015300             MOVE WK-C-VVAL-LAST-TEXT TO WK-C-VVAL-ERROR-MSG
015400     ELSE
015500             STRING WK-C-VVAL-ERROR-MSG   DELIMITED BY SIZE
015600                    "; "                  DELIMITED BY SIZE
015700                    WK-C-VVAL-LAST-TEXT   DELIMITED BY SIZE
015800                 INTO WK-C-VVAL-ERROR-MSG.
015900*
016000*---------------------------------------------------------------*
016100 A100-CHECK-FILES.
016200*---------------------------------------------------------------*
016300     IF      WK-C-VVAL-FILE-EXISTS (WK-C-VVAL-IX) NOT = "Y"
016400             ADD  1                  TO WK-C-VVAL-MISSING-COUNT
016500             GO TO A199-CHECK-FILES-EX.
016600*
016700     PERFORM A110-CHECK-EXTENSION.
016800*
016900 A199-CHECK-FILES-EX.
017000     EXIT.
017100*
017200*---------------------------------------------------------------*
017300 A110-CHECK-EXTENSION.
017400*---------------------------------------------------------------*
017500     SET     WK-C-VVAL-EXT-IX        TO 1.
017600     SEARCH  WK-C-VVAL-EXT-TABLE
017700             AT END GO TO A119-CHECK-EXTENSION-EX
017800             WHEN WK-C-VVAL-FILE-EXTENSION (WK-C-VVAL-IX) =
017900                  WK-C-VVAL-EXT-TABLE (WK-C-VVAL-EXT-IX)
018000                  ADD 1 TO WK-C-VVAL-AUDIO-COUNT.
018100*
018200 A119-CHECK-EXTENSION-EX.
018300     EXIT.
018400*
018500*---------------------------------------------------------------*
018600*                   PROGRAM SUBROUTINE                         *
018700*---------------------------------------------------------------*
018800 Z000-END-PROGRAM-ROUTINE.
018900     CONTINUE.
019000*
019100 Z999-END-PROGRAM-ROUTINE-EX.
019200     EXIT.
019300*
019400******************************************************************
019500*************** END OF PROGRAM SOURCE -  LBVVAL ****************
019600******************************************************************
